000100PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ                             QMDCONST
000200* LAST UPDATE ON 14 May 1985 AT 09:30:18 BY  RKAPOOR VERSION 01         QMDCONST
000300* LAST UPDATE ON 21 Jun 1987 AT 11:02:55 BY  RKAPOOR VERSION 02         QMDCONST
000400* LAST UPDATE ON 09 Feb 1991 AT 15:40:09 BY  SDESAI  VERSION 03         QMDCONST
000500* LAST UPDATE ON 30 Oct 1996 AT 08:51:44 BY  SDESAI  VERSION 04         QMDCONST
000600* LAST UPDATE ON 11 Dec 1998 AT 10:44:02 BY  RKAPOOR VERSION 05 - Y2K   QMDCONST
000700IDENTIFICATION DIVISION.                                                QMDCONST
000800PROGRAM-ID. QMDCONST.                                                   QMDCONST
000900AUTHOR. R-KAPOOR.                                                       QMDCONST
001000INSTALLATION. MERIDIAN CAPITAL MARKETS DATA CENTER.                     QMDCONST
001100              THIS MODULE IS THE SYSTEM OF RECORD FOR THE LIST OF       QMDCONST
001200              INDEX CONSTITUENTS CARRIED BY THE MARKET DATA QUALITY     QMDCONST
001300              AND INGESTION SYSTEM (QMD SUITE).  IT HOLDS THE FIXED     QMDCONST
001400              TABLE OF SYMBOL, COMPANY NAME AND SECTOR, AND ANSWERS     QMDCONST
001500              THREE KINDS OF CALL FROM OTHER QMD PROGRAMS -             QMDCONST
001600                                                                        QMDCONST
001700              FUNCTION 'L' - LOOK UP ONE SYMBOL, RETURN COMPANY         QMDCONST
001800                             NAME AND SECTOR.                           QMDCONST
001900              FUNCTION 'N' - RETURN THE NTH TABLE ENTRY, SO A           QMDCONST
002000                             CALLER CAN WALK THE WHOLE LIST (USED       QMDCONST
002100                             BY QMDINGST TO SEED THE CONSTITUENTS       QMDCONST
002200                             METADATA MASTER).                          QMDCONST
002300              FUNCTION 'G' - RETURN THE NEXT SYMBOL BELONGING TO A      QMDCONST
002400                             GIVEN SECTOR, IN TABLE ORDER, SO A         QMDCONST
002500                             CALLER CAN WALK A SECTOR GROUP.            QMDCONST
002600                                                                        QMDCONST
002700              UNKNOWN SYMBOL OR UNKNOWN SECTOR COMES BACK WITH          QMDCONST
002800              CONST-FOUND-FLAG SET TO 'N' AND CONST-ERROR-MSG           QMDCONST
002900              CARRYING A SHORT DIAGNOSTIC.                              QMDCONST
003000DATE-WRITTEN. 14 MAY 85.                                                QMDCONST
003100DATE-COMPILED.                                                          QMDCONST
003200SECURITY. MCM INTERNAL USE ONLY.                                        QMDCONST
003300*****************************************************************       QMDCONST
003400*  CHANGE LOG                                                   *       QMDCONST
003500*****************************************************************       QMDCONST
003600*  14 MAY 85  RKAPOOR  ORIGINAL CUT.  26 BSE SENSEX NAMES.              QMDCONST
003700*  03 SEP 85  RKAPOOR  ADDED SECTOR FIELD, CHG-2214.                    QMDCONST
003800*  21 JUN 87  RKAPOOR  TABLE GREW TO 30 NAMES, CHG-3390.                QMDCONST
003900*  19 JAN 89  SDESAI   ADDED FUNCTION 'N' FOR METADATA SEEDING.         QMDCONST
004000*  09 FEB 91  SDESAI   TABLE GREW TO 40 NAMES, CHG-4401.                QMDCONST
004100*  14 JUL 93  SDESAI   ADDED FUNCTION 'G' SECTOR WALK, CHG-4680.        QMDCONST
004200*  30 OCT 96  SDESAI   TABLE RESEQUENCED TO TRACK NSE NIFTY-50          QMDCONST
004300*                      WEIGHTS INSTEAD OF THE OLD BSE LIST.             QMDCONST
004400*  11 DEC 98  RKAPOOR  Y2K REMEDIATION - NO 2-DIGIT YEARS HELD          QMDCONST
004500*                      IN THIS MODULE.  CERTIFIED CHG-5120.             QMDCONST
004600*  08 MAR 01  RKAPOOR  SECTOR NAMES STANDARDISED TO NSE CLASSIFI-       QMDCONST
004700*                      CATION, CHG-5560.                                QMDCONST
004800*  17 NOV 05  SDESAI   TABLE GREW TO 45 NAMES, CHG-6012.                QMDCONST
004900*  22 APR 09  PJOSHI   MOVED ERROR TEXT TO CONST-ERROR-MSG, WAS         QMDCONST
005000*                      PREVIOUSLY A DISPLAY-ONLY ABEND, CHG-6305.       QMDCONST
005100*  19 MAR 24  APATEL   TABLE RESEQUENCED AND COMPLETED TO THE           QMDCONST
005200*                      FULL 50 NIFTY-50 CONSTITUENTS, CHG-88140.        QMDCONST
005300*  07 JAN 25  NVARMA   FUNCTION 'G' NOW RETURNS CONST-ERROR-MSG         QMDCONST
005400*                      'UNKNOWN SECTOR' RATHER THAN FALLING             QMDCONST
005500*                      THROUGH SILENTLY, CHG-88301.                     QMDCONST
005600*****************************************************************       QMDCONST
005700ENVIRONMENT DIVISION.                                                   QMDCONST
005800CONFIGURATION SECTION.                                                  QMDCONST
005900SOURCE-COMPUTER. IBM-370.                                               QMDCONST
006000OBJECT-COMPUTER. IBM-370.                                               QMDCONST
006100SPECIAL-NAMES.                                                          QMDCONST
006200    C01 IS TOP-OF-FORM.                                                 QMDCONST
006300DATA DIVISION.                                                          QMDCONST
006400WORKING-STORAGE SECTION.                                                QMDCONST
006500 77  PGMNAME                 PIC X(8)  VALUE 'QMDCONST'.                QMDCONST
006600 77  WS-TABLE-SIZE           PIC 9(4) BINARY VALUE 50.                  QMDCONST
006700 77  WS-CT-IX                PIC 9(4) BINARY VALUE ZERO.                QMDCONST
006800 77  WS-GRP-IX               PIC 9(4) BINARY VALUE ZERO.                QMDCONST
006900*  PARALLEL TABLES HOLDING THE FIXED LIST OF INDEX CONSTITUENTS.        QMDCONST
007000*  EACH TABLE IS LOADED FROM LITERALS BELOW AND VIEWED THROUGH A        QMDCONST
007100*  REDEFINES AS AN OCCURS TABLE SO FUNCTION 'L', 'N' AND 'G' CAN        QMDCONST
007200*  SUBSCRIPT IT WITH WS-CT-IX.  ORDER MATCHES THE NSE NIFTY-50          QMDCONST
007300*  INDEX WEIGHT SHEET.                                                  QMDCONST
007400 01  CT-SYMBOL-LOAD.                                                    QMDCONST
007500 05  FILLER PIC X(20) VALUE 'ADANIENT'.                                 QMDCONST
007600 05  FILLER PIC X(20) VALUE 'ADANIPORTS'.                               QMDCONST
007700 05  FILLER PIC X(20) VALUE 'APOLLOHOSP'.                               QMDCONST
007800 05  FILLER PIC X(20) VALUE 'ASIANPAINT'.                               QMDCONST
007900 05  FILLER PIC X(20) VALUE 'AXISBANK'.                                 QMDCONST
008000 05  FILLER PIC X(20) VALUE 'BAJAJ-AUTO'.                               QMDCONST
008100 05  FILLER PIC X(20) VALUE 'BAJFINANCE'.                               QMDCONST
008200 05  FILLER PIC X(20) VALUE 'BAJAJFINSV'.                               QMDCONST
008300 05  FILLER PIC X(20) VALUE 'BEL'.                                      QMDCONST
008400 05  FILLER PIC X(20) VALUE 'BPCL'.                                     QMDCONST
008500 05  FILLER PIC X(20) VALUE 'BHARTIARTL'.                               QMDCONST
008600 05  FILLER PIC X(20) VALUE 'BRITANNIA'.                                QMDCONST
008700 05  FILLER PIC X(20) VALUE 'CIPLA'.                                    QMDCONST
008800 05  FILLER PIC X(20) VALUE 'COALINDIA'.                                QMDCONST
008900 05  FILLER PIC X(20) VALUE 'DRREDDY'.                                  QMDCONST
009000 05  FILLER PIC X(20) VALUE 'EICHERMOT'.                                QMDCONST
009100 05  FILLER PIC X(20) VALUE 'GRASIM'.                                   QMDCONST
009200 05  FILLER PIC X(20) VALUE 'HCLTECH'.                                  QMDCONST
009300 05  FILLER PIC X(20) VALUE 'HDFCBANK'.                                 QMDCONST
009400 05  FILLER PIC X(20) VALUE 'HDFCLIFE'.                                 QMDCONST
009500 05  FILLER PIC X(20) VALUE 'HEROMOTOCO'.                               QMDCONST
009600 05  FILLER PIC X(20) VALUE 'HINDALCO'.                                 QMDCONST
009700 05  FILLER PIC X(20) VALUE 'HINDUNILVR'.                               QMDCONST
009800 05  FILLER PIC X(20) VALUE 'ICICIBANK'.                                QMDCONST
009900 05  FILLER PIC X(20) VALUE 'ITC'.                                      QMDCONST
010000 05  FILLER PIC X(20) VALUE 'INDUSINDBK'.                               QMDCONST
010100 05  FILLER PIC X(20) VALUE 'INFY'.                                     QMDCONST
010200 05  FILLER PIC X(20) VALUE 'JSWSTEEL'.                                 QMDCONST
010300 05  FILLER PIC X(20) VALUE 'KOTAKBANK'.                                QMDCONST
010400 05  FILLER PIC X(20) VALUE 'LTIM'.                                     QMDCONST
010500 05  FILLER PIC X(20) VALUE 'LT'.                                       QMDCONST
010600 05  FILLER PIC X(20) VALUE 'M&M'.                                      QMDCONST
010700 05  FILLER PIC X(20) VALUE 'MARUTI'.                                   QMDCONST
010800 05  FILLER PIC X(20) VALUE 'NTPC'.                                     QMDCONST
010900 05  FILLER PIC X(20) VALUE 'NESTLEIND'.                                QMDCONST
011000 05  FILLER PIC X(20) VALUE 'ONGC'.                                     QMDCONST
011100 05  FILLER PIC X(20) VALUE 'POWERGRID'.                                QMDCONST
011200 05  FILLER PIC X(20) VALUE 'RELIANCE'.                                 QMDCONST
011300 05  FILLER PIC X(20) VALUE 'SBILIFE'.                                  QMDCONST
011400 05  FILLER PIC X(20) VALUE 'SHRIRAMFIN'.                               QMDCONST
011500 05  FILLER PIC X(20) VALUE 'SBIN'.                                     QMDCONST
011600 05  FILLER PIC X(20) VALUE 'SUNPHARMA'.                                QMDCONST
011700 05  FILLER PIC X(20) VALUE 'TCS'.                                      QMDCONST
011800 05  FILLER PIC X(20) VALUE 'TATACONSUM'.                               QMDCONST
011900 05  FILLER PIC X(20) VALUE 'TATAMOTORS'.                               QMDCONST
012000 05  FILLER PIC X(20) VALUE 'TATASTEEL'.                                QMDCONST
012100 05  FILLER PIC X(20) VALUE 'TECHM'.                                    QMDCONST
012200 05  FILLER PIC X(20) VALUE 'TITAN'.                                    QMDCONST
012300 05  FILLER PIC X(20) VALUE 'TRENT'.                                    QMDCONST
012400 05  FILLER PIC X(20) VALUE 'WIPRO'.                                    QMDCONST
012500 01  CT-SYMBOL-TABLE REDEFINES CT-SYMBOL-LOAD.                          QMDCONST
012600     05  CT-SYMBOL           PIC X(20) OCCURS 50 TIMES.                 QMDCONST
012700 01  CT-COMPANY-LOAD.                                                   QMDCONST
012800 05  FILLER PIC X(60) VALUE 'Adani Enterprises Ltd'.                    QMDCONST
012900 05  FILLER PIC X(60) VALUE 'Adani Ports and Special Economic Zone Ltd'.QMDCONST
013000 05  FILLER PIC X(60) VALUE 'Apollo Hospitals Enterprise Ltd'.          QMDCONST
013100 05  FILLER PIC X(60) VALUE 'Asian Paints Ltd'.                         QMDCONST
013200 05  FILLER PIC X(60) VALUE 'Axis Bank Ltd'.                            QMDCONST
013300 05  FILLER PIC X(60) VALUE 'Bajaj Auto Ltd'.                           QMDCONST
013400 05  FILLER PIC X(60) VALUE 'Bajaj Finance Ltd'.                        QMDCONST
013500 05  FILLER PIC X(60) VALUE 'Bajaj Finserv Ltd'.                        QMDCONST
013600 05  FILLER PIC X(60) VALUE 'Bharat Electronics Ltd'.                   QMDCONST
013700 05  FILLER PIC X(60) VALUE 'Bharat Petroleum Corporation Ltd'.         QMDCONST
013800 05  FILLER PIC X(60) VALUE 'Bharti Airtel Ltd'.                        QMDCONST
013900 05  FILLER PIC X(60) VALUE 'Britannia Industries Ltd'.                 QMDCONST
014000 05  FILLER PIC X(60) VALUE 'Cipla Ltd'.                                QMDCONST
014100 05  FILLER PIC X(60) VALUE 'Coal India Ltd'.                           QMDCONST
014200 05  FILLER PIC X(60) VALUE 'Dr Reddys Laboratories Ltd'.               QMDCONST
014300 05  FILLER PIC X(60) VALUE 'Eicher Motors Ltd'.                        QMDCONST
014400 05  FILLER PIC X(60) VALUE 'Grasim Industries Ltd'.                    QMDCONST
014500 05  FILLER PIC X(60) VALUE 'HCL Technologies Ltd'.                     QMDCONST
014600 05  FILLER PIC X(60) VALUE 'HDFC Bank Ltd'.                            QMDCONST
014700 05  FILLER PIC X(60) VALUE 'HDFC Life Insurance Company Ltd'.          QMDCONST
014800 05  FILLER PIC X(60) VALUE 'Hero MotoCorp Ltd'.                        QMDCONST
014900 05  FILLER PIC X(60) VALUE 'Hindalco Industries Ltd'.                  QMDCONST
015000 05  FILLER PIC X(60) VALUE 'Hindustan Unilever Ltd'.                   QMDCONST
015100 05  FILLER PIC X(60) VALUE 'ICICI Bank Ltd'.                           QMDCONST
015200 05  FILLER PIC X(60) VALUE 'ITC Ltd'.                                  QMDCONST
015300 05  FILLER PIC X(60) VALUE 'IndusInd Bank Ltd'.                        QMDCONST
015400 05  FILLER PIC X(60) VALUE 'Infosys Ltd'.                              QMDCONST
015500 05  FILLER PIC X(60) VALUE 'JSW Steel Ltd'.                            QMDCONST
015600 05  FILLER PIC X(60) VALUE 'Kotak Mahindra Bank Ltd'.                  QMDCONST
015700 05  FILLER PIC X(60) VALUE 'LTIMindtree Ltd'.                          QMDCONST
015800 05  FILLER PIC X(60) VALUE 'Larsen and Toubro Ltd'.                    QMDCONST
015900 05  FILLER PIC X(60) VALUE 'Mahindra and Mahindra Ltd'.                QMDCONST
016000 05  FILLER PIC X(60) VALUE 'Maruti Suzuki India Ltd'.                  QMDCONST
016100 05  FILLER PIC X(60) VALUE 'NTPC Ltd'.                                 QMDCONST
016200 05  FILLER PIC X(60) VALUE 'Nestle India Ltd'.                         QMDCONST
016300 05  FILLER PIC X(60) VALUE 'Oil and Natural Gas Corporation Ltd'.      QMDCONST
016400 05  FILLER PIC X(60) VALUE 'Power Grid Corporation of India Ltd'.      QMDCONST
016500 05  FILLER PIC X(60) VALUE 'Reliance Industries Ltd'.                  QMDCONST
016600 05  FILLER PIC X(60) VALUE 'SBI Life Insurance Company Ltd'.           QMDCONST
016700 05  FILLER PIC X(60) VALUE 'Shriram Finance Ltd'.                      QMDCONST
016800 05  FILLER PIC X(60) VALUE 'State Bank of India'.                      QMDCONST
016900 05  FILLER PIC X(60) VALUE 'Sun Pharmaceutical Industries Ltd'.        QMDCONST
017000 05  FILLER PIC X(60) VALUE 'Tata Consultancy Services Ltd'.            QMDCONST
017100 05  FILLER PIC X(60) VALUE 'Tata Consumer Products Ltd'.               QMDCONST
017200 05  FILLER PIC X(60) VALUE 'Tata Motors Ltd'.                          QMDCONST
017300 05  FILLER PIC X(60) VALUE 'Tata Steel Ltd'.                           QMDCONST
017400 05  FILLER PIC X(60) VALUE 'Tech Mahindra Ltd'.                        QMDCONST
017500 05  FILLER PIC X(60) VALUE 'Titan Company Ltd'.                        QMDCONST
017600 05  FILLER PIC X(60) VALUE 'Trent Ltd'.                                QMDCONST
017700 05  FILLER PIC X(60) VALUE 'Wipro Ltd'.                                QMDCONST
017800 01  CT-COMPANY-TABLE REDEFINES CT-COMPANY-LOAD.                        QMDCONST
017900     05  CT-COMPANY          PIC X(60) OCCURS 50 TIMES.                 QMDCONST
018000 01  CT-SECTOR-LOAD.                                                    QMDCONST
018100 05  FILLER PIC X(30) VALUE 'Diversified'.                              QMDCONST
018200 05  FILLER PIC X(30) VALUE 'Services'.                                 QMDCONST
018300 05  FILLER PIC X(30) VALUE 'Healthcare'.                               QMDCONST
018400 05  FILLER PIC X(30) VALUE 'Consumer Durables'.                        QMDCONST
018500 05  FILLER PIC X(30) VALUE 'Financial Services'.                       QMDCONST
018600 05  FILLER PIC X(30) VALUE 'Automobile and Auto Components'.           QMDCONST
018700 05  FILLER PIC X(30) VALUE 'Financial Services'.                       QMDCONST
018800 05  FILLER PIC X(30) VALUE 'Financial Services'.                       QMDCONST
018900 05  FILLER PIC X(30) VALUE 'Capital Goods'.                            QMDCONST
019000 05  FILLER PIC X(30) VALUE 'Oil Gas and Consumable Fuels'.             QMDCONST
019100 05  FILLER PIC X(30) VALUE 'Telecommunication'.                        QMDCONST
019200 05  FILLER PIC X(30) VALUE 'Fast Moving Consumer Goods'.               QMDCONST
019300 05  FILLER PIC X(30) VALUE 'Healthcare'.                               QMDCONST
019400 05  FILLER PIC X(30) VALUE 'Oil Gas and Consumable Fuels'.             QMDCONST
019500 05  FILLER PIC X(30) VALUE 'Healthcare'.                               QMDCONST
019600 05  FILLER PIC X(30) VALUE 'Automobile and Auto Components'.           QMDCONST
019700 05  FILLER PIC X(30) VALUE 'Construction Materials'.                   QMDCONST
019800 05  FILLER PIC X(30) VALUE 'IT'.                                       QMDCONST
019900 05  FILLER PIC X(30) VALUE 'Financial Services'.                       QMDCONST
020000 05  FILLER PIC X(30) VALUE 'Financial Services'.                       QMDCONST
020100 05  FILLER PIC X(30) VALUE 'Automobile and Auto Components'.           QMDCONST
020200 05  FILLER PIC X(30) VALUE 'Metals and Mining'.                        QMDCONST
020300 05  FILLER PIC X(30) VALUE 'Fast Moving Consumer Goods'.               QMDCONST
020400 05  FILLER PIC X(30) VALUE 'Financial Services'.                       QMDCONST
020500 05  FILLER PIC X(30) VALUE 'Fast Moving Consumer Goods'.               QMDCONST
020600 05  FILLER PIC X(30) VALUE 'Financial Services'.                       QMDCONST
020700 05  FILLER PIC X(30) VALUE 'IT'.                                       QMDCONST
020800 05  FILLER PIC X(30) VALUE 'Metals and Mining'.                        QMDCONST
020900 05  FILLER PIC X(30) VALUE 'Financial Services'.                       QMDCONST
021000 05  FILLER PIC X(30) VALUE 'IT'.                                       QMDCONST
021100 05  FILLER PIC X(30) VALUE 'Construction'.                             QMDCONST
021200 05  FILLER PIC X(30) VALUE 'Automobile and Auto Components'.           QMDCONST
021300 05  FILLER PIC X(30) VALUE 'Automobile and Auto Components'.           QMDCONST
021400 05  FILLER PIC X(30) VALUE 'Power'.                                    QMDCONST
021500 05  FILLER PIC X(30) VALUE 'Fast Moving Consumer Goods'.               QMDCONST
021600 05  FILLER PIC X(30) VALUE 'Oil Gas and Consumable Fuels'.             QMDCONST
021700 05  FILLER PIC X(30) VALUE 'Power'.                                    QMDCONST
021800 05  FILLER PIC X(30) VALUE 'Oil Gas and Consumable Fuels'.             QMDCONST
021900 05  FILLER PIC X(30) VALUE 'Financial Services'.                       QMDCONST
022000 05  FILLER PIC X(30) VALUE 'Financial Services'.                       QMDCONST
022100 05  FILLER PIC X(30) VALUE 'Financial Services'.                       QMDCONST
022200 05  FILLER PIC X(30) VALUE 'Healthcare'.                               QMDCONST
022300 05  FILLER PIC X(30) VALUE 'IT'.                                       QMDCONST
022400 05  FILLER PIC X(30) VALUE 'Fast Moving Consumer Goods'.               QMDCONST
022500 05  FILLER PIC X(30) VALUE 'Automobile and Auto Components'.           QMDCONST
022600 05  FILLER PIC X(30) VALUE 'Metals and Mining'.                        QMDCONST
022700 05  FILLER PIC X(30) VALUE 'IT'.                                       QMDCONST
022800 05  FILLER PIC X(30) VALUE 'Consumer Durables'.                        QMDCONST
022900 05  FILLER PIC X(30) VALUE 'Consumer Services'.                        QMDCONST
023000 05  FILLER PIC X(30) VALUE 'IT'.                                       QMDCONST
023100 01  CT-SECTOR-TABLE REDEFINES CT-SECTOR-LOAD.                          QMDCONST
023200     05  CT-SECTOR           PIC X(30) OCCURS 50 TIMES.                 QMDCONST
023300 01  WS-SWITCHES.                                                       QMDCONST
023400     05  WS-MATCH-FLAG       PIC X VALUE 'N'.                           QMDCONST
023500         88  WS-MATCH-FOUND  VALUE 'Y'.                                 QMDCONST
023600         88  WS-MATCH-NONE   VALUE 'N'.                                 QMDCONST
023700     05  FILLER              PIC X(03).                                 QMDCONST
023800*/ PASSED PARAMETERS.                                                   QMDCONST
023900LINKAGE SECTION.                                                        QMDCONST
024000 01  CONST-PARMS.                                                       QMDCONST
024100     05  CONST-FUNCTION      PIC X(1).                                  QMDCONST
024200         88  CONST-FN-LOOKUP VALUE 'L'.                                 QMDCONST
024300         88  CONST-FN-NTH    VALUE 'N'.                                 QMDCONST
024400         88  CONST-FN-GROUP  VALUE 'G'.                                 QMDCONST
024500     05  CONST-SYMBOL        PIC X(20).                                 QMDCONST
024600     05  CONST-SECTOR        PIC X(30).                                 QMDCONST
024700     05  CONST-INDEX         PIC 9(4) BINARY.                           QMDCONST
024800     05  CONST-COMPANY       PIC X(60).                                 QMDCONST
024900     05  CONST-FOUND-FLAG    PIC X(1).                                  QMDCONST
025000         88  CONST-FOUND     VALUE 'Y'.                                 QMDCONST
025100         88  CONST-NOTFOUND  VALUE 'N'.                                 QMDCONST
025200     05  CONST-ERROR-MSG     PIC X(40).                                 QMDCONST
025300     05  FILLER              PIC X(05).                                 QMDCONST
025400TITLE 'INITIALIZATION AND MAIN LINE'.                                   QMDCONST
025500PROCEDURE DIVISION USING CONST-PARMS.                                   QMDCONST
025600 0010-DISPATCH.                                                         QMDCONST
025700    MOVE SPACES TO CONST-ERROR-MSG, CONST-COMPANY, CONST-SECTOR.        QMDCONST
025800    SET CONST-NOTFOUND TO TRUE.                                         QMDCONST
025900    EVALUATE TRUE                                                       QMDCONST
026000     WHEN CONST-FN-LOOKUP                                               QMDCONST
026100      PERFORM 0100-LOOKUP-SYMBOL THRU 0100-EXIT                         QMDCONST
026200     WHEN CONST-FN-NTH                                                  QMDCONST
026300      PERFORM 0200-RETURN-NTH THRU 0200-EXIT                            QMDCONST
026400     WHEN CONST-FN-GROUP                                                QMDCONST
026500      PERFORM 0300-WALK-SECTOR THRU 0300-EXIT                           QMDCONST
026600     WHEN OTHER                                                         QMDCONST
026700      MOVE 'UNKNOWN CONST-FUNCTION CODE' TO CONST-ERROR-MSG             QMDCONST
026800    END-EVALUATE.                                                       QMDCONST
026900    GOBACK.                                                             QMDCONST
027000 0100-LOOKUP-SYMBOL.                                                    QMDCONST
027100*   LINEAR SEARCH - THE TABLE IS SMALL ENOUGH (50 ENTRIES) THAT         QMDCONST
027200*   AN ORDERED SEARCH WOULD BUY NOTHING, AND WE WANT TO PRESERVE        QMDCONST
027300*   THE INDEX-WEIGHT ORDER RATHER THAN SORT THE TABLE.                  QMDCONST
027400    MOVE 1 TO WS-CT-IX.                                                 QMDCONST
027500    PERFORM 0105-LOOKUP-ONE-ENTRY UNTIL WS-CT-IX > WS-TABLE-SIZE        QMDCONST
027600                                     OR CONST-FOUND.                    QMDCONST
027700    IF CONST-NOTFOUND                                                   QMDCONST
027800      MOVE 'UNKNOWN SYMBOL' TO CONST-ERROR-MSG                          QMDCONST
027900    END-IF.                                                             QMDCONST
028000 0100-EXIT.                                                             QMDCONST
028100    EXIT.                                                               QMDCONST
028200 0105-LOOKUP-ONE-ENTRY.                                                 QMDCONST
028300    IF CT-SYMBOL (WS-CT-IX) = CONST-SYMBOL                              QMDCONST
028400      MOVE CT-COMPANY (WS-CT-IX) TO CONST-COMPANY                       QMDCONST
028500      MOVE CT-SECTOR  (WS-CT-IX) TO CONST-SECTOR                        QMDCONST
028600      SET CONST-FOUND TO TRUE                                           QMDCONST
028700    ELSE                                                                QMDCONST
028800      ADD 1 TO WS-CT-IX                                                 QMDCONST
028900    END-IF.                                                             QMDCONST
029000 0105-EXIT.                                                             QMDCONST
029100    EXIT.                                                               QMDCONST
029200 0200-RETURN-NTH.                                                       QMDCONST
029300    IF CONST-INDEX < 1 OR CONST-INDEX > WS-TABLE-SIZE                   QMDCONST
029400      MOVE 'INDEX OUT OF RANGE' TO CONST-ERROR-MSG                      QMDCONST
029500      GO TO 0200-EXIT                                                   QMDCONST
029600    END-IF.                                                             QMDCONST
029700    MOVE CT-SYMBOL  (CONST-INDEX) TO CONST-SYMBOL.                      QMDCONST
029800    MOVE CT-COMPANY (CONST-INDEX) TO CONST-COMPANY.                     QMDCONST
029900    MOVE CT-SECTOR  (CONST-INDEX) TO CONST-SECTOR.                      QMDCONST
030000    SET CONST-FOUND TO TRUE.                                            QMDCONST
030100 0200-EXIT.                                                             QMDCONST
030200    EXIT.                                                               QMDCONST
030300 0300-WALK-SECTOR.                                                      QMDCONST
030400*   CONST-INDEX COMES IN AS THE LAST TABLE POSITION THE CALLER          QMDCONST
030500*   SAW (ZERO ON THE FIRST CALL OF A WALK) AND GOES OUT AS THE          QMDCONST
030600*   POSITION OF THE NEXT MATCH, SO THE CALLER DRIVES THE WALK           QMDCONST
030700*   ONE SYMBOL AT A TIME WITHOUT US KEEPING ANY STATE HERE.             QMDCONST
030800    SET WS-MATCH-NONE TO TRUE.                                          QMDCONST
030900    MOVE CONST-INDEX TO WS-GRP-IX.                                      QMDCONST
031000    PERFORM 0305-WALK-ONE-ENTRY UNTIL WS-GRP-IX >= WS-TABLE-SIZE        QMDCONST
031100                                   OR WS-MATCH-FOUND.                   QMDCONST
031200    IF WS-MATCH-NONE                                                    QMDCONST
031300      IF CONST-INDEX = 0                                                QMDCONST
031400        MOVE 'UNKNOWN SECTOR' TO CONST-ERROR-MSG                        QMDCONST
031500      END-IF                                                            QMDCONST
031600      GO TO 0300-EXIT                                                   QMDCONST
031700    END-IF.                                                             QMDCONST
031800    MOVE WS-GRP-IX TO CONST-INDEX.                                      QMDCONST
031900    MOVE CT-SYMBOL  (WS-GRP-IX) TO CONST-SYMBOL.                        QMDCONST
032000    MOVE CT-COMPANY (WS-GRP-IX) TO CONST-COMPANY.                       QMDCONST
032100    SET CONST-FOUND TO TRUE.                                            QMDCONST
032200 0300-EXIT.                                                             QMDCONST
032300    EXIT.                                                               QMDCONST
032400 0305-WALK-ONE-ENTRY.                                                   QMDCONST
032500    ADD 1 TO WS-GRP-IX.                                                 QMDCONST
032600    IF CT-SECTOR (WS-GRP-IX) = CONST-SECTOR                             QMDCONST
032700      SET WS-MATCH-FOUND TO TRUE                                        QMDCONST
032800    END-IF.                                                             QMDCONST
032900 0305-EXIT.                                                             QMDCONST
033000    EXIT.                                                               QMDCONST
