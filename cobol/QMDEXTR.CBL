000100PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ                             QMDEXTR
000200* LAST UPDATE ON 03 Feb 1986 AT 08:22:15 BY  SDESAI  VERSION 01         QMDEXTR
000300* LAST UPDATE ON 11 Dec 1998 AT 11:47:03 BY  RKAPOOR VERSION 02 - Y2K   QMDEXTR
000400* LAST UPDATE ON 10 May 2025 AT 09:05:18 BY  VMEHTA  VERSION 03         QMDEXTR
000500* LAST UPDATE ON 02 Jun 2025 AT 14:31:40 BY  VMEHTA  VERSION 04         QMDEXTR
000600IDENTIFICATION DIVISION.                                                QMDEXTR
000700PROGRAM-ID. QMDEXTR.                                                    QMDEXTR
000800AUTHOR. S-DESAI.                                                        QMDEXTR
000900INSTALLATION. MERIDIAN CAPITAL MARKETS DATA CENTER.                     QMDEXTR
001000              ON-DEMAND HISTORICAL EXTRACT JOB FOR THE MARKET DATA      QMDEXTR
001100              QUALITY AND INGESTION SYSTEM (QMD SUITE).  READS ONE      QMDEXTR
001200              EXTRACT REQUEST (SYMBOL LIST, DATE RANGE, FORMAT          QMDEXTR
001300              TAG, OPTIONAL LATEST-N COUNT) AND PULLS MATCHING          QMDEXTR
001400              ROWS FROM THE OHLCV MASTER, WHICH IS ALREADY IN           QMDEXTR
001500              SYMBOL/TIMESTAMP ORDER.  MATCHING ROWS ARE WRITTEN        QMDEXTR
001600              TO THE EXPORT FILE AND ONE EXPORT-HISTORY AUDIT           QMDEXTR
001700              RECORD IS APPENDED.  WHEN THE REQUEST CARRIES A           QMDEXTR
001800              LATEST-N COUNT INSTEAD OF A DATE RANGE, ONLY THE          QMDEXTR
001900              MOST RECENT N BARS PER SYMBOL ARE KEPT (GET-LATEST-       QMDEXTR
002000              BARS SEMANTICS) REGARDLESS OF THE DATE RANGE FIELDS.      QMDEXTR
002100DATE-WRITTEN. 03 FEB 86.                                                QMDEXTR
002200DATE-COMPILED.                                                          QMDEXTR
002300SECURITY. MCM INTERNAL USE ONLY.                                        QMDEXTR
002400*****************************************************************       QMDEXTR
002500*  CHANGE LOG                                                   *       QMDEXTR
002600*****************************************************************       QMDEXTR
002700*  03 FEB 86  SDESAI   ORIGINAL CUT - AD HOC SYMBOL/DATE-RANGE          QMDEXTR
002800*                      EXTRACT UTILITY FOR THE OLD BSE FEED,            QMDEXTR
002900*                      CHG-2390.                                        QMDEXTR
003000*  11 DEC 98  RKAPOOR  Y2K REMEDIATION - DATE-RANGE COMPARE             QMDEXTR
003100*                      REWRITTEN AROUND A 4-DIGIT YEAR.  CERTIFIED      QMDEXTR
003200*                      CHG-5120.                                        QMDEXTR
003300*  10 MAY 25  VMEHTA   FULL REWRITE FOR THE QMD SUITE - SYMBOL          QMDEXTR
003400*                      LIST PARSING AND THE OHLCV MASTER EXTRACT        QMDEXTR
003500*                      PATH, CHG-88360.                                 QMDEXTR
003600*  02 JUN 25  VMEHTA   ADDED THE LATEST-N RING-BUFFER PATH FOR          QMDEXTR
003700*                      GET-LATEST-BARS REQUESTS AND THE "NO DATA        QMDEXTR
003800*                      TO EXPORT" MESSAGE, CHG-88372.                   QMDEXTR
003900*****************************************************************       QMDEXTR
004000ENVIRONMENT DIVISION.                                                   QMDEXTR
004100CONFIGURATION SECTION.                                                  QMDEXTR
004200SOURCE-COMPUTER. IBM-370.                                               QMDEXTR
004300OBJECT-COMPUTER. IBM-370.                                               QMDEXTR
004400SPECIAL-NAMES.                                                          QMDEXTR
004500    C01 IS TOP-OF-FORM.                                                 QMDEXTR
004600INPUT-OUTPUT SECTION.                                                   QMDEXTR
004700FILE-CONTROL.                                                           QMDEXTR
004800    SELECT REQIN     ASSIGN TO REQIN                                    QMDEXTR
004900        ORGANIZATION IS LINE SEQUENTIAL                                 QMDEXTR
005000        FILE STATUS IS WS-REQIN-STATUS.                                 QMDEXTR
005100    SELECT OHLCMSTR  ASSIGN TO OHLCMSTR                                 QMDEXTR
005200        ORGANIZATION IS LINE SEQUENTIAL                                 QMDEXTR
005300        FILE STATUS IS WS-OHLCMSTR-STATUS.                              QMDEXTR
005400    SELECT EXPOUT    ASSIGN TO EXPOUT                                   QMDEXTR
005500        ORGANIZATION IS LINE SEQUENTIAL                                 QMDEXTR
005600        FILE STATUS IS WS-EXPOUT-STATUS.                                QMDEXTR
005700    SELECT EXPHIST   ASSIGN TO EXPHIST                                  QMDEXTR
005800        ORGANIZATION IS LINE SEQUENTIAL                                 QMDEXTR
005900        FILE STATUS IS WS-EXPHIST-STATUS.                               QMDEXTR
006000DATA DIVISION.                                                          QMDEXTR
006100FILE SECTION.                                                           QMDEXTR
006200FD  REQIN                                                               QMDEXTR
006300    RECORDING MODE IS F                                                 QMDEXTR
006400    LABEL RECORDS ARE STANDARD                                          QMDEXTR
006500    RECORD CONTAINS 140 CHARACTERS.                                     QMDEXTR
00660001  REQIN-REC                PIC X(140).                                QMDEXTR
006700FD  OHLCMSTR                                                            QMDEXTR
006800    RECORDING MODE IS F                                                 QMDEXTR
006900    LABEL RECORDS ARE STANDARD                                          QMDEXTR
007000    RECORD CONTAINS 150 CHARACTERS.                                     QMDEXTR
00710001  OHLCMSTR-REC             PIC X(150).                                QMDEXTR
007200FD  EXPOUT                                                              QMDEXTR
007300    RECORDING MODE IS F                                                 QMDEXTR
007400    LABEL RECORDS ARE STANDARD                                          QMDEXTR
007500    RECORD CONTAINS 132 CHARACTERS.                                     QMDEXTR
00760001  EXPOUT-REC               PIC X(132).                                QMDEXTR
007700FD  EXPHIST                                                             QMDEXTR
007800    RECORDING MODE IS F                                                 QMDEXTR
007900    LABEL RECORDS ARE STANDARD                                          QMDEXTR
008000    RECORD CONTAINS 270 CHARACTERS.                                     QMDEXTR
00810001  EXPHIST-REC              PIC X(270).                                QMDEXTR
008200WORKING-STORAGE SECTION.                                                QMDEXTR
008300*  SHARED RECORD LAYOUTS - OHLC-RECORD AND EXPH-RECORD - SAME           QMDEXTR
008400*  COPYBOOK USED BY QMDINGST.                                           QMDEXTR
008500    COPY QMDRECS.                                                       QMDEXTR
008600 77  PGMNAME                 PIC X(8)  VALUE 'QMDEXTR'.                 QMDEXTR
008700*  FILE STATUS BYTES.                                                   QMDEXTR
008800 01  WS-FILE-STATUSES.                                                  QMDEXTR
008900     05  WS-REQIN-STATUS     PIC XX.                                    QMDEXTR
009000         88  WS-REQIN-OK     VALUE '00'.                                QMDEXTR
009100         88  WS-REQIN-EOF    VALUE '10'.                                QMDEXTR
009200     05  WS-OHLCMSTR-STATUS  PIC XX.                                    QMDEXTR
009300         88  WS-OHLCMSTR-OK  VALUE '00'.                                QMDEXTR
009400         88  WS-OHLCMSTR-EOF VALUE '10'.                                QMDEXTR
009500     05  WS-EXPOUT-STATUS    PIC XX.                                    QMDEXTR
009600     05  WS-EXPHIST-STATUS   PIC XX.                                    QMDEXTR
009700     05  FILLER              PIC X(08).                                 QMDEXTR
009800*  END-OF-FILE AND MODE SWITCHES.                                       QMDEXTR
009900 77  WS-MSTR-EOF-SW          PIC X VALUE 'N'.                           QMDEXTR
010000     88  WS-MSTR-EOF         VALUE 'Y'.                                 QMDEXTR
010100 77  WS-LATEST-MODE-SW       PIC X VALUE 'N'.                           QMDEXTR
010200     88  WS-LATEST-MODE      VALUE 'Y'.                                 QMDEXTR
010300 77  WS-ANY-ROWS-SW          PIC X VALUE 'N'.                           QMDEXTR
010400     88  WS-ANY-ROWS-WRITTEN VALUE 'Y'.                                 QMDEXTR
010500*  THE EXTRACT REQUEST, READ ONCE FROM REQIN-REC.                       QMDEXTR
010600 01  WS-REQUEST-AREA.                                                   QMDEXTR
010700     05  WS-REQ-SYMBOLS      PIC X(100).                                QMDEXTR
010800     05  WS-REQ-DATE-START   PIC X(10).                                 QMDEXTR
010900     05  WS-REQ-DATE-END     PIC X(10).                                 QMDEXTR
011000     05  WS-REQ-FORMAT       PIC X(10).                                 QMDEXTR
011100     05  WS-REQ-LATEST-CNT   PIC 9(4).                                  QMDEXTR
011200     05  FILLER              PIC X(06).                                 QMDEXTR
011300*  REQUESTED-SYMBOL TABLE, PARSED OUT OF WS-REQ-SYMBOLS ON COMMAS.      QMDEXTR
011400 77  WS-SYM-IX                 PIC 9(4) BINARY VALUE ZERO.              QMDEXTR
011500 77  WS-SYM-CNT                PIC 9(4) BINARY VALUE ZERO.              QMDEXTR
011600 77  WS-SYM-SCAN-PTR            PIC 9(4) BINARY VALUE ZERO.             QMDEXTR
011700 01  WS-REQ-SYMBOL-TABLE.                                               QMDEXTR
011800     05  WS-REQ-SYMBOL OCCURS 50 TIMES PIC X(20).                       QMDEXTR
011900     05  FILLER               PIC X(01).                                QMDEXTR
012000*  CURRENT MASTER ROW, MOVED OUT OF OHLCMSTR-REC EACH READ.             QMDEXTR
012100 01  WS-MSTR-BUFFER.                                                    QMDEXTR
012200     05  WS-MSTR-TIMESTAMP   PIC X(19).                                 QMDEXTR
012300     05  WS-MSTR-TS-X REDEFINES WS-MSTR-TIMESTAMP.                      QMDEXTR
012400         10  WS-MSTR-TS-DATE PIC X(10).                                 QMDEXTR
012500         10  FILLER          PIC X.                                     QMDEXTR
012600         10  WS-MSTR-TS-TIME PIC X(08).                                 QMDEXTR
012700     05  WS-MSTR-SYMBOL      PIC X(20).                                 QMDEXTR
012800     05  WS-MSTR-OPEN        PIC S9(7)V99.                              QMDEXTR
012900     05  WS-MSTR-HIGH        PIC S9(7)V99.                              QMDEXTR
013000     05  WS-MSTR-LOW         PIC S9(7)V99.                              QMDEXTR
013100     05  WS-MSTR-CLOSE       PIC S9(7)V99.                              QMDEXTR
013200     05  WS-MSTR-VOLUME      PIC S9(12).                                QMDEXTR
013300     05  WS-MSTR-DATA-SOURCE PIC X(20).                                 QMDEXTR
013400     05  WS-MSTR-SCORE       PIC 9V9(4).                                QMDEXTR
013500     05  WS-MSTR-SECTOR      PIC X(30).                                 QMDEXTR
013600     05  FILLER              PIC X(08).                                 QMDEXTR
013700*  LATEST-N RING BUFFER - ONE SYMBOL'S WORTH AT A TIME, FLUSHED         QMDEXTR
013800*  ON THE SYMBOL BREAK.                                                 QMDEXTR
013900 77  WS-LATEST-MAX           PIC 9(4) BINARY VALUE ZERO.                QMDEXTR
014000 77  WS-LATEST-CNT           PIC 9(4) BINARY VALUE ZERO.                QMDEXTR
014100 77  WS-LATEST-WRITE-IX      PIC 9(4) BINARY VALUE ZERO.                QMDEXTR
014200 77  WS-LATEST-READ-IX       PIC 9(4) BINARY VALUE ZERO.                QMDEXTR
014300 77  WS-LATEST-START-IX      PIC 9(4) BINARY VALUE ZERO.                QMDEXTR
014400 77  WS-LATEST-TAKEN         PIC 9(4) BINARY VALUE ZERO.                QMDEXTR
014500 01  WS-LATEST-TABLE.                                                   QMDEXTR
014600     05  WS-LATEST-ENTRY OCCURS 500 TIMES.                              QMDEXTR
014700         10  WL-TIMESTAMP    PIC X(19).                                 QMDEXTR
014800         10  WL-TIMESTAMP-X REDEFINES WL-TIMESTAMP.                     QMDEXTR
014900             15  WL-TS-DATE  PIC X(10).                                 QMDEXTR
015000             15  FILLER      PIC X.                                     QMDEXTR
015100             15  WL-TS-TIME  PIC X(08).                                 QMDEXTR
015200         10  WL-SYMBOL       PIC X(20).                                 QMDEXTR
015300         10  WL-OPEN         PIC S9(7)V99.                              QMDEXTR
015400         10  WL-HIGH         PIC S9(7)V99.                              QMDEXTR
015500         10  WL-LOW          PIC S9(7)V99.                              QMDEXTR
015600         10  WL-CLOSE        PIC S9(7)V99.                              QMDEXTR
015700         10  WL-VOLUME       PIC S9(12).                                QMDEXTR
015800         10  WL-DATA-SOURCE  PIC X(20).                                 QMDEXTR
015900         10  WL-SCORE        PIC 9V9(4).                                QMDEXTR
016000         10  WL-SECTOR       PIC X(30).                                 QMDEXTR
016100         10  FILLER          PIC X(01).                                 QMDEXTR
016200*  EXPORT-OUTPUT DETAIL AND HEADING LINES.                              QMDEXTR
016300 01  WS-EXP-HEAD.                                                       QMDEXTR
016400     05  FILLER PIC X(01) VALUE SPACE.                                  QMDEXTR
016500     05  FILLER PIC X(20) VALUE 'SYMBOL'.                               QMDEXTR
016600     05  FILLER PIC X(19) VALUE 'TIMESTAMP'.                            QMDEXTR
016700     05  FILLER PIC X(11) VALUE 'OPEN'.                                 QMDEXTR
016800     05  FILLER PIC X(11) VALUE 'HIGH'.                                 QMDEXTR
016900     05  FILLER PIC X(11) VALUE 'LOW'.                                  QMDEXTR
017000     05  FILLER PIC X(11) VALUE 'CLOSE'.                                QMDEXTR
017100     05  FILLER PIC X(14) VALUE 'VOLUME'.                               QMDEXTR
017200     05  FILLER PIC X(08) VALUE 'SOURCE'.                               QMDEXTR
017300     05  FILLER PIC X(26) VALUE SPACES.                                 QMDEXTR
017400 01  WS-EXP-DETAIL.                                                     QMDEXTR
017500     05  FILLER PIC X(01) VALUE SPACE.                                  QMDEXTR
017600     05  ED-SYMBOL    PIC X(20).                                        QMDEXTR
017700     05  ED-TIME      PIC X(19).                                        QMDEXTR
017800     05  ED-TIME-X REDEFINES ED-TIME.                                   QMDEXTR
017900         10  ED-TIME-DATE PIC X(10).                                    QMDEXTR
018000         10  FILLER       PIC X.                                        QMDEXTR
018100         10  ED-TIME-HHMM PIC X(08).                                    QMDEXTR
018200     05  ED-OPEN      PIC Z(5)9.99B.                                    QMDEXTR
018300     05  ED-HIGH      PIC Z(5)9.99B.                                    QMDEXTR
018400     05  ED-LOW       PIC Z(5)9.99B.                                    QMDEXTR
018500     05  ED-CLOSE     PIC Z(5)9.99B.                                    QMDEXTR
018600     05  ED-VOLUME    PIC Z(10)9B.                                      QMDEXTR
018700     05  ED-SOURCE    PIC X(20).                                        QMDEXTR
018800     05  FILLER       PIC X(20) VALUE SPACES.                           QMDEXTR
018900 01  WS-NODATA-LINE.                                                    QMDEXTR
019000     05  FILLER PIC X(01) VALUE SPACE.                                  QMDEXTR
019100     05  FILLER PIC X(40) VALUE                                         QMDEXTR
019200             'NO DATA TO EXPORT FOR THIS REQUEST.'.                     QMDEXTR
019300     05  FILLER PIC X(91) VALUE SPACES.                                 QMDEXTR
019400*  RUNNING RECORD COUNT FOR THE EXPORT-HISTORY AUDIT RECORD.            QMDEXTR
019500 77  WS-EXP-ROWCOUNT         PIC 9(9) BINARY VALUE ZERO.                QMDEXTR
019600TITLE 'HISTORICAL EXTRACT MAIN LINE'.                                   QMDEXTR
019700PROCEDURE DIVISION.                                                     QMDEXTR
019800 0000-MAINLINE.                                                         QMDEXTR
019900    OPEN INPUT REQIN.                                                   QMDEXTR
020000    OPEN INPUT OHLCMSTR.                                                QMDEXTR
020100    OPEN OUTPUT EXPOUT.                                                 QMDEXTR
020200    OPEN EXTEND EXPHIST.                                                QMDEXTR
020300    PERFORM 1000-READ-REQUEST THRU 1000-EXIT.                           QMDEXTR
020400    PERFORM 1100-PARSE-SYMBOL-LIST THRU 1100-EXIT.                      QMDEXTR
020500    IF WS-REQ-LATEST-CNT > ZERO                                         QMDEXTR
020600      SET WS-LATEST-MODE TO TRUE                                        QMDEXTR
020700      MOVE WS-REQ-LATEST-CNT TO WS-LATEST-MAX                           QMDEXTR
020800      IF WS-LATEST-MAX > 500                                            QMDEXTR
020900        MOVE 500 TO WS-LATEST-MAX                                       QMDEXTR
021000      END-IF                                                            QMDEXTR
021100    END-IF.                                                             QMDEXTR
021200    PERFORM 1910-READ-MASTER-ONE THRU 1910-EXIT.                        QMDEXTR
021300    PERFORM 2000-PROCESS-MASTER THRU 2000-EXIT                          QMDEXTR
021400        UNTIL WS-MSTR-EOF.                                              QMDEXTR
021500    IF WS-LATEST-MODE                                                   QMDEXTR
021600      PERFORM 2210-FLUSH-LATEST THRU 2210-EXIT                          QMDEXTR
021700    END-IF.                                                             QMDEXTR
021800    IF NOT WS-ANY-ROWS-WRITTEN                                          QMDEXTR
021900      WRITE EXPOUT-REC FROM WS-NODATA-LINE.                             QMDEXTR
022000    END-IF.                                                             QMDEXTR
022100    PERFORM 4000-WRITE-AUDIT THRU 4000-EXIT.                            QMDEXTR
022200    CLOSE REQIN.                                                        QMDEXTR
022300    CLOSE OHLCMSTR.                                                     QMDEXTR
022400    CLOSE EXPOUT.                                                       QMDEXTR
022500    CLOSE EXPHIST.                                                      QMDEXTR
022600    STOP RUN.                                                           QMDEXTR
022700*****************************************************************       QMDEXTR
022800*  READ THE SINGLE EXTRACT-REQUEST RECORD - SYMBOL LIST, DATE    *      QMDEXTR
022900*  RANGE, FORMAT TAG AND AN OPTIONAL LATEST-N COUNT.             *      QMDEXTR
023000*****************************************************************       QMDEXTR
023100 1000-READ-REQUEST.                                                     QMDEXTR
023200    READ REQIN INTO WS-REQUEST-AREA                                     QMDEXTR
023300        AT END                                                          QMDEXTR
023400          MOVE SPACES TO WS-REQUEST-AREA                                QMDEXTR
023500    END-READ.                                                           QMDEXTR
023600 1000-EXIT.                                                             QMDEXTR
023700    EXIT.                                                               QMDEXTR
023800*****************************************************************       QMDEXTR
023900*  SPLIT THE COMMA-JOINED SYMBOL LIST OUT OF THE REQUEST INTO    *      QMDEXTR
024000*  WS-REQ-SYMBOL-TABLE.  A LONE SCAN POINTER WALKS THE FIELD.    *      QMDEXTR
024100*****************************************************************       QMDEXTR
024200 1100-PARSE-SYMBOL-LIST.                                                QMDEXTR
024300    MOVE ZERO TO WS-SYM-CNT.                                            QMDEXTR
024400    MOVE 1    TO WS-SYM-SCAN-PTR.                                       QMDEXTR
024500    PERFORM 1110-PARSE-ONE-SYMBOL THRU 1110-EXIT                        QMDEXTR
024600        UNTIL WS-SYM-SCAN-PTR > 100                                     QMDEXTR
024700           OR WS-SYM-CNT > 49.                                          QMDEXTR
024800 1100-EXIT.                                                             QMDEXTR
024900    EXIT.                                                               QMDEXTR
025000 1110-PARSE-ONE-SYMBOL.                                                 QMDEXTR
025100    MOVE SPACES TO WS-REQ-SYMBOL (WS-SYM-CNT + 1).                      QMDEXTR
025200    UNSTRING WS-REQ-SYMBOLS DELIMITED BY ','                            QMDEXTR
025300        INTO WS-REQ-SYMBOL (WS-SYM-CNT + 1)                             QMDEXTR
025400        WITH POINTER WS-SYM-SCAN-PTR                                    QMDEXTR
025500    END-UNSTRING.                                                       QMDEXTR
025600    IF WS-REQ-SYMBOL (WS-SYM-CNT + 1) NOT = SPACES                      QMDEXTR
025700      ADD 1 TO WS-SYM-CNT                                               QMDEXTR
025800    END-IF.                                                             QMDEXTR
025900 1110-EXIT.                                                             QMDEXTR
026000    EXIT.                                                               QMDEXTR
026100*****************************************************************       QMDEXTR
026200*  MAIN MASTER-FILE PASS.  THE OHLCV MASTER IS ALREADY IN        *      QMDEXTR
026300*  SYMBOL/TIMESTAMP ORDER SO ONE SEQUENTIAL READ IS ENOUGH -     *      QMDEXTR
026400*  NO INTERMEDIATE SORT IS NEEDED.                               *      QMDEXTR
026500*****************************************************************       QMDEXTR
026600 2000-PROCESS-MASTER.                                                   QMDEXTR
026700    PERFORM 2100-SYMBOL-WANTED THRU 2100-EXIT.                          QMDEXTR
026800    IF WS-SYM-IX > ZERO                                                 QMDEXTR
026900      IF WS-LATEST-MODE                                                 QMDEXTR
027000        PERFORM 2200-KEEP-FOR-LATEST THRU 2200-EXIT                     QMDEXTR
027100      ELSE                                                              QMDEXTR
027200        PERFORM 2300-WANTED-BY-DATE THRU 2300-EXIT                      QMDEXTR
027300      END-IF                                                            QMDEXTR
027400    END-IF.                                                             QMDEXTR
027500    PERFORM 1910-READ-MASTER-ONE THRU 1910-EXIT.                        QMDEXTR
027600 2000-EXIT.                                                             QMDEXTR
027700    EXIT.                                                               QMDEXTR
027800*****************************************************************       QMDEXTR
027900*  IS THE CURRENT MASTER ROW'S SYMBOL ON THE REQUEST LIST?       *      QMDEXTR
028000*  WS-SYM-IX COMES BACK ZERO WHEN IT IS NOT.                     *      QMDEXTR
028100*****************************************************************       QMDEXTR
028200 2100-SYMBOL-WANTED.                                                    QMDEXTR
028300    MOVE ZERO TO WS-SYM-IX.                                             QMDEXTR
028400    PERFORM 2110-SCAN-ONE VARYING WS-SYM-SCAN-PTR FROM 1 BY 1           QMDEXTR
028500        UNTIL WS-SYM-SCAN-PTR > WS-SYM-CNT                              QMDEXTR
028600           OR WS-SYM-IX > ZERO.                                         QMDEXTR
028700 2100-EXIT.                                                             QMDEXTR
028800    EXIT.                                                               QMDEXTR
028900 2110-SCAN-ONE.                                                         QMDEXTR
029000    IF WS-REQ-SYMBOL (WS-SYM-SCAN-PTR) = WS-MSTR-SYMBOL                 QMDEXTR
029100      MOVE WS-SYM-SCAN-PTR TO WS-SYM-IX                                 QMDEXTR
029200    END-IF.                                                             QMDEXTR
029300 2110-EXIT.                                                             QMDEXTR
029400    EXIT.                                                               QMDEXTR
029500*****************************************************************       QMDEXTR
029600*  LATEST-N PATH (GET-LATEST-BARS).  KEEP ONLY THE MOST RECENT   *      QMDEXTR
029700*  WS-LATEST-MAX ROWS PER SYMBOL IN A WRAP-AROUND RING TABLE;    *      QMDEXTR
029800*  FLUSHED WHEN THE SYMBOL CHANGES OR AT END OF FILE.            *      QMDEXTR
029900*****************************************************************       QMDEXTR
030000 2200-KEEP-FOR-LATEST.                                                  QMDEXTR
030100    IF WS-LATEST-CNT > ZERO                                             QMDEXTR
030200      IF WS-LATEST-ENTRY (1) NOT = SPACES                               QMDEXTR
030300       AND WL-SYMBOL (1) NOT = WS-MSTR-SYMBOL                           QMDEXTR
030400        PERFORM 2210-FLUSH-LATEST THRU 2210-EXIT                        QMDEXTR
030500      END-IF                                                            QMDEXTR
030600    END-IF.                                                             QMDEXTR
030700    ADD 1 TO WS-LATEST-WRITE-IX.                                        QMDEXTR
030800    IF WS-LATEST-WRITE-IX > WS-LATEST-MAX                               QMDEXTR
030900      MOVE 1 TO WS-LATEST-WRITE-IX                                      QMDEXTR
031000    END-IF.                                                             QMDEXTR
031100    MOVE WS-MSTR-TIMESTAMP   TO                                         QMDEXTR
031200        WL-TIMESTAMP    (WS-LATEST-WRITE-IX).                           QMDEXTR
031300    MOVE WS-MSTR-SYMBOL      TO                                         QMDEXTR
031400        WL-SYMBOL       (WS-LATEST-WRITE-IX).                           QMDEXTR
031500    MOVE WS-MSTR-OPEN        TO                                         QMDEXTR
031600        WL-OPEN         (WS-LATEST-WRITE-IX).                           QMDEXTR
031700    MOVE WS-MSTR-HIGH        TO                                         QMDEXTR
031800        WL-HIGH         (WS-LATEST-WRITE-IX).                           QMDEXTR
031900    MOVE WS-MSTR-LOW         TO                                         QMDEXTR
032000        WL-LOW          (WS-LATEST-WRITE-IX).                           QMDEXTR
032100    MOVE WS-MSTR-CLOSE       TO                                         QMDEXTR
032200        WL-CLOSE        (WS-LATEST-WRITE-IX).                           QMDEXTR
032300    MOVE WS-MSTR-VOLUME      TO                                         QMDEXTR
032400        WL-VOLUME       (WS-LATEST-WRITE-IX).                           QMDEXTR
032500    MOVE WS-MSTR-DATA-SOURCE TO                                         QMDEXTR
032600        WL-DATA-SOURCE  (WS-LATEST-WRITE-IX).                           QMDEXTR
032700    MOVE WS-MSTR-SCORE       TO                                         QMDEXTR
032800        WL-SCORE        (WS-LATEST-WRITE-IX).                           QMDEXTR
032900    MOVE WS-MSTR-SECTOR      TO                                         QMDEXTR
033000        WL-SECTOR       (WS-LATEST-WRITE-IX).                           QMDEXTR
033100    IF WS-LATEST-CNT < WS-LATEST-MAX                                    QMDEXTR
033200      ADD 1 TO WS-LATEST-CNT                                            QMDEXTR
033300    END-IF.                                                             QMDEXTR
033400 2200-EXIT.                                                             QMDEXTR
033500    EXIT.                                                               QMDEXTR
033600*****************************************************************       QMDEXTR
033700*  EMPTY THE RING TABLE IN ASCENDING TIMESTAMP ORDER - OLDEST    *      QMDEXTR
033800*  ENTRY FIRST - AND CLEAR IT FOR THE NEXT SYMBOL.               *      QMDEXTR
033900*****************************************************************       QMDEXTR
034000 2210-FLUSH-LATEST.                                                     QMDEXTR
034100    IF WS-LATEST-CNT > ZERO                                             QMDEXTR
034200      IF WS-LATEST-CNT < WS-LATEST-MAX                                  QMDEXTR
034300        MOVE 1 TO WS-LATEST-START-IX                                    QMDEXTR
034400      ELSE                                                              QMDEXTR
034500        COMPUTE WS-LATEST-START-IX =                                    QMDEXTR
034600            WS-LATEST-WRITE-IX + 1                                      QMDEXTR
034700        IF WS-LATEST-START-IX > WS-LATEST-MAX                           QMDEXTR
034800          MOVE 1 TO WS-LATEST-START-IX                                  QMDEXTR
034900        END-IF                                                          QMDEXTR
035000      END-IF                                                            QMDEXTR
035100      MOVE WS-LATEST-START-IX TO WS-LATEST-READ-IX                      QMDEXTR
035200      MOVE ZERO TO WS-LATEST-TAKEN                                      QMDEXTR
035300      PERFORM 2220-WRITE-LATEST-ONE THRU 2220-EXIT                      QMDEXTR
035400          UNTIL WS-LATEST-TAKEN >= WS-LATEST-CNT                        QMDEXTR
035500      MOVE SPACES TO WS-LATEST-TABLE                                    QMDEXTR
035600      MOVE ZERO   TO WS-LATEST-CNT WS-LATEST-WRITE-IX                   QMDEXTR
035700    END-IF.                                                             QMDEXTR
035800 2210-EXIT.                                                             QMDEXTR
035900    EXIT.                                                               QMDEXTR
036000 2220-WRITE-LATEST-ONE.                                                 QMDEXTR
036100    MOVE WL-TIMESTAMP   (WS-LATEST-READ-IX) TO ED-TIME.                 QMDEXTR
036200    MOVE WL-SYMBOL      (WS-LATEST-READ-IX) TO ED-SYMBOL.               QMDEXTR
036300    MOVE WL-OPEN        (WS-LATEST-READ-IX) TO ED-OPEN.                 QMDEXTR
036400    MOVE WL-HIGH        (WS-LATEST-READ-IX) TO ED-HIGH.                 QMDEXTR
036500    MOVE WL-LOW         (WS-LATEST-READ-IX) TO ED-LOW.                  QMDEXTR
036600    MOVE WL-CLOSE       (WS-LATEST-READ-IX) TO ED-CLOSE.                QMDEXTR
036700    MOVE WL-VOLUME      (WS-LATEST-READ-IX) TO ED-VOLUME.               QMDEXTR
036800    MOVE WL-DATA-SOURCE (WS-LATEST-READ-IX) TO ED-SOURCE.               QMDEXTR
036900    PERFORM 2230-WRITE-DETAIL-LINE THRU 2230-EXIT.                      QMDEXTR
037000    ADD 1 TO WS-LATEST-TAKEN.                                           QMDEXTR
037100    ADD 1 TO WS-LATEST-READ-IX.                                         QMDEXTR
037200    IF WS-LATEST-READ-IX > WS-LATEST-MAX                                QMDEXTR
037300      MOVE 1 TO WS-LATEST-READ-IX                                       QMDEXTR
037400    END-IF.                                                             QMDEXTR
037500 2220-EXIT.                                                             QMDEXTR
037600    EXIT.                                                               QMDEXTR
037700*****************************************************************       QMDEXTR
037800*  DATE-RANGE PATH.  START <= TIMESTAMP <= END, MASTER ALREADY   *      QMDEXTR
037900*  IN ASCENDING SYMBOL/TIMESTAMP ORDER SO NO SORT IS NEEDED.     *      QMDEXTR
038000*****************************************************************       QMDEXTR
038100 2300-WANTED-BY-DATE.                                                   QMDEXTR
038200    IF WS-MSTR-TS-DATE >= WS-REQ-DATE-START                             QMDEXTR
038300       AND WS-MSTR-TS-DATE <= WS-REQ-DATE-END                           QMDEXTR
038400      MOVE WS-MSTR-TIMESTAMP   TO ED-TIME                               QMDEXTR
038500      MOVE WS-MSTR-SYMBOL      TO ED-SYMBOL                             QMDEXTR
038600      MOVE WS-MSTR-OPEN        TO ED-OPEN                               QMDEXTR
038700      MOVE WS-MSTR-HIGH        TO ED-HIGH                               QMDEXTR
038800      MOVE WS-MSTR-LOW         TO ED-LOW                                QMDEXTR
038900      MOVE WS-MSTR-CLOSE       TO ED-CLOSE                              QMDEXTR
039000      MOVE WS-MSTR-VOLUME      TO ED-VOLUME                             QMDEXTR
039100      MOVE WS-MSTR-DATA-SOURCE TO ED-SOURCE                             QMDEXTR
039200      PERFORM 2230-WRITE-DETAIL-LINE THRU 2230-EXIT                     QMDEXTR
039300    END-IF.                                                             QMDEXTR
039400 2300-EXIT.                                                             QMDEXTR
039500    EXIT.                                                               QMDEXTR
039600*****************************************************************       QMDEXTR
039700*  COMMON DETAIL-LINE WRITE, SHARED BY BOTH SELECTION PATHS.     *      QMDEXTR
039800*  PRINTS THE COLUMN-HEADING LINE FIRST, ONCE, ON ROW ONE.       *      QMDEXTR
039900*****************************************************************       QMDEXTR
040000 2230-WRITE-DETAIL-LINE.                                                QMDEXTR
040100    IF NOT WS-ANY-ROWS-WRITTEN                                          QMDEXTR
040200      WRITE EXPOUT-REC FROM WS-EXP-HEAD.                                QMDEXTR
040300      SET WS-ANY-ROWS-WRITTEN TO TRUE                                   QMDEXTR
040400    END-IF.                                                             QMDEXTR
040500    WRITE EXPOUT-REC FROM WS-EXP-DETAIL.                                QMDEXTR
040600    ADD 1 TO WS-EXP-ROWCOUNT.                                           QMDEXTR
040700 2230-EXIT.                                                             QMDEXTR
040800    EXIT.                                                               QMDEXTR
040900*****************************************************************       QMDEXTR
041000*  READ ONE OHLCV MASTER ROW.                                    *      QMDEXTR
041100*****************************************************************       QMDEXTR
041200 1910-READ-MASTER-ONE.                                                  QMDEXTR
041300    READ OHLCMSTR INTO WS-MSTR-BUFFER                                   QMDEXTR
041400        AT END                                                          QMDEXTR
041500          SET WS-MSTR-EOF TO TRUE                                       QMDEXTR
041600    END-READ.                                                           QMDEXTR
041700 1910-EXIT.                                                             QMDEXTR
041800    EXIT.                                                               QMDEXTR
041900*****************************************************************       QMDEXTR
042000*  APPEND ONE EXPORT-HISTORY AUDIT RECORD (U5 STEP 5).           *      QMDEXTR
042100*****************************************************************       QMDEXTR
042200 4000-WRITE-AUDIT.                                                      QMDEXTR
042300    MOVE 'HISTORICAL-DATA'    TO EXPH-EXPORT-TYPE.                      QMDEXTR
042400    MOVE WS-REQ-SYMBOLS       TO EXPH-SYMBOLS.                          QMDEXTR
042500    MOVE WS-REQ-DATE-START    TO EXPH-DATE-RANGE-START.                 QMDEXTR
042600    MOVE WS-REQ-DATE-END      TO EXPH-DATE-RANGE-END.                   QMDEXTR
042700    MOVE WS-REQ-FORMAT        TO EXPH-FORMAT.                           QMDEXTR
042800    MOVE 'EXPOUT'             TO EXPH-FILE-PATH.                        QMDEXTR
042900    MOVE WS-EXP-ROWCOUNT      TO EXPH-RECORD-COUNT.                     QMDEXTR
043000    WRITE EXPHIST-REC FROM EXPH-RECORD.                                 QMDEXTR
043100 4000-EXIT.                                                             QMDEXTR
043200    EXIT.                                                               QMDEXTR
