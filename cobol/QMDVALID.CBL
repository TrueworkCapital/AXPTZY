000100PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ                             QMDVALID
000200* LAST UPDATE ON 02 Aug 1989 AT 13:15:40 BY  SDESAI  VERSION 01         QMDVALID
000300* LAST UPDATE ON 11 Dec 1998 AT 10:52:18 BY  RKAPOOR VERSION 02 - Y2K   QMDVALID
000400* LAST UPDATE ON 19 Mar 2024 AT 09:14:33 BY  APATEL  VERSION 03         QMDVALID
000500* LAST UPDATE ON 07 Jan 2025 AT 14:08:51 BY  NVARMA  VERSION 04         QMDVALID
000600IDENTIFICATION DIVISION.                                                QMDVALID
000700PROGRAM-ID. QMDVALID.                                                   QMDVALID
000800AUTHOR. S-DESAI.                                                        QMDVALID
000900INSTALLATION. MERIDIAN CAPITAL MARKETS DATA CENTER.                     QMDVALID
001000              THIS MODULE IS THE RULE ENGINE FOR THE MARKET DATA        QMDVALID
001100              QUALITY AND INGESTION SYSTEM (QMD SUITE).  IT IS          QMDVALID
001200              CALLED ONCE PER SYMBOL BY QMDINGST WITH ONE SYMBOL'S      QMDVALID
001300              WORTH OF CANDIDATE MINUTE-BAR ROWS, ALREADY IN            QMDVALID
001400              ASCENDING TIMESTAMP ORDER, AND RUNS ELEVEN CHECKS         QMDVALID
001500              AGAINST THE GROUP -                                       QMDVALID
001600                                                                        QMDVALID
001700                1. STRUCTURE            7. MISSING TIMESTAMPS           QMDVALID
001800                2. OHLC PRICE LOGIC     8. TIME SEQUENCE                QMDVALID
001900                3. PRICE RANGE          9. INTERVAL GAPS                QMDVALID
002000                4. VOLUME              10. MISSING MINUTES              QMDVALID
002100                5. TRADING HOURS       11. DUPLICATE TIMESTAMPS         QMDVALID
002200                6. NON-TRADING DAYS                                     QMDVALID
002300                                                                        QMDVALID
002400              EACH CHECK CONTRIBUTES ONE SCORE FROM 0 TO 1.  THE        QMDVALID
002500              OVERALL QUALITY SCORE IS THE ARITHMETIC MEAN OF THE       QMDVALID
002600              ELEVEN CHECK SCORES.  A GROUP IS VALID WHEN THE           QMDVALID
002700              OVERALL SCORE IS AT LEAST THE QUALITY THRESHOLD.          QMDVALID
002800              CHECKS 6, 9 AND 10 ALSO APPEND TO THE TIMESTAMP           QMDVALID
002900              EXCEPTION TABLES RETURNED TO THE CALLER FOR THE           QMDVALID
003000              TIMESTAMP EXCEPTION REPORT (SEE QMDTSRPT).                QMDVALID
003100DATE-WRITTEN. 02 AUG 89.                                                QMDVALID
003200DATE-COMPILED.                                                          QMDVALID
003300SECURITY. MCM INTERNAL USE ONLY.                                        QMDVALID
003400*****************************************************************       QMDVALID
003500*  CHANGE LOG                                                   *       QMDVALID
003600*****************************************************************       QMDVALID
003700*  02 AUG 89  SDESAI   ORIGINAL CUT - PRICE AND VOLUME CHECKS     *     QMDVALID
003800*                      ONLY, CHG-4110.                                  QMDVALID
003900*  14 JUL 93  SDESAI   ADDED TRADING HOURS AND CALENDAR CHECKS,         QMDVALID
004000*                      CHG-4680.                                        QMDVALID
004100*  11 DEC 98  RKAPOOR  Y2K REMEDIATION - CALENDAR ARITHMETIC            QMDVALID
004200*                      REWRITTEN AROUND A 4-DIGIT YEAR BASE.            QMDVALID
004300*                      CERTIFIED CHG-5120.                              QMDVALID
004400*  22 APR 09  PJOSHI   ADDED DUPLICATE-TIMESTAMP CHECK, CHG-6305.       QMDVALID
004500*  19 MAR 24  APATEL   FULL REWRITE FOR THE NSE NIFTY-50 MINUTE-        QMDVALID
004600*                      BAR FEED - REPLACED THE OLD DAILY-CLOSE          QMDVALID
004700*                      RULES WITH THE ELEVEN-CHECK OHLCV ENGINE         QMDVALID
004800*                      BELOW, ADDED GAP AND MISSING-MINUTE              QMDVALID
004900*                      EXCEPTION DETAIL TABLES, CHG-88140.              QMDVALID
005000*  07 JAN 25  NVARMA   TIGHTENED THE MISSING-MINUTE GATE SO IT          QMDVALID
005100*                      ONLY FIRES ON GENUINE MINUTE-LEVEL FEEDS,        QMDVALID
005200*                      CHG-88301.                                       QMDVALID
005300*****************************************************************       QMDVALID
005400ENVIRONMENT DIVISION.                                                   QMDVALID
005500CONFIGURATION SECTION.                                                  QMDVALID
005600SOURCE-COMPUTER. IBM-370.                                               QMDVALID
005700OBJECT-COMPUTER. IBM-370.                                               QMDVALID
005800SPECIAL-NAMES.                                                          QMDVALID
005900    C01 IS TOP-OF-FORM.                                                 QMDVALID
006000DATA DIVISION.                                                          QMDVALID
006100WORKING-STORAGE SECTION.                                                QMDVALID
006200 77  PGMNAME                 PIC X(8)  VALUE 'QMDVALID'.                QMDVALID
006300 77  WS-R                    PIC 9(4) BINARY VALUE ZERO.                QMDVALID
006400 77  WS-RX                   PIC 9(4) BINARY VALUE ZERO.                QMDVALID
006500 77  WS-RX2                  PIC 9(4) BINARY VALUE ZERO.                QMDVALID
006600 77  VALID-RX                PIC 9(4) BINARY VALUE ZERO.                QMDVALID
006700 77  VALID-NTX                PIC 9(4) BINARY VALUE ZERO.               QMDVALID
006800 77  VALID-GX                 PIC 9(4) BINARY VALUE ZERO.               QMDVALID
006900 77  VALID-MX                 PIC 9(4) BINARY VALUE ZERO.               QMDVALID
007000 77  WS-TRX                   PIC 9(4) BINARY VALUE ZERO.               QMDVALID
007100 77  WS-DFX                   PIC 9(4) BINARY VALUE ZERO.               QMDVALID
007200 77  WS-SCX                   PIC 9(4) BINARY VALUE ZERO.               QMDVALID
007300 77  WS-N                    PIC 9(6) BINARY VALUE ZERO.                QMDVALID
007400 77  WS-DENOM                PIC 9(4) BINARY VALUE ZERO.                QMDVALID
007500 77  WS-CKX                  PIC 9(2) BINARY VALUE ZERO.                QMDVALID
007600*  PRICE-RANGE CHECK WORKING FIELDS - ONE COUNTER PER OHLC COLUMN.      QMDVALID
007700 77  WS-PR-OPEN-N            PIC 9(6) BINARY VALUE ZERO.                QMDVALID
007800 77  WS-PR-HIGH-N            PIC 9(6) BINARY VALUE ZERO.                QMDVALID
007900 77  WS-PR-LOW-N             PIC 9(6) BINARY VALUE ZERO.                QMDVALID
008000 77  WS-PR-CLOSE-N           PIC 9(6) BINARY VALUE ZERO.                QMDVALID
008100 77  WS-PR-SC-OPEN           PIC S9V9(8) VALUE ZERO.                    QMDVALID
008200 77  WS-PR-SC-HIGH           PIC S9V9(8) VALUE ZERO.                    QMDVALID
008300 77  WS-PR-SC-LOW            PIC S9V9(8) VALUE ZERO.                    QMDVALID
008400 77  WS-PR-SC-CLOSE          PIC S9V9(8) VALUE ZERO.                    QMDVALID
008500 77  PRICE-MIN               PIC S9(7)V99 VALUE +0.10.                  QMDVALID
008600 77  PRICE-MAX               PIC S9(7)V99 VALUE +200000.00.             QMDVALID
008700*  TRADING HOURS AND CALENDAR WORKING FIELDS.                           QMDVALID
008800 77  TRADING-START-MI        PIC 9(4) BINARY VALUE 555.                 QMDVALID
008900 77  TRADING-END-MI          PIC 9(4) BINARY VALUE 930.                 QMDVALID
009000 77  WS-ROW-MINUTE-OF-DAY    PIC 9(4) BINARY VALUE ZERO.                QMDVALID
009100 77  WS-YR                   PIC 9(4) BINARY VALUE ZERO.                QMDVALID
009200 77  WS-LEAP-CNT             PIC 9(4) BINARY VALUE ZERO.                QMDVALID
009300 77  WS-LEAP-REM             PIC 9(4) BINARY VALUE ZERO.                QMDVALID
009400 77  WS-LEAP-TEMP            PIC 9(4) BINARY VALUE ZERO.                QMDVALID
009500 77  WS-DAYNO                PIC 9(9) BINARY VALUE ZERO.                QMDVALID
009600 77  WS-DOW-TEMP             PIC 9(9) BINARY VALUE ZERO.                QMDVALID
009700 77  WS-DOW                  PIC 9(1) BINARY VALUE ZERO.                QMDVALID
009800 77  WS-HOL-IX               PIC 9(4) BINARY VALUE ZERO.                QMDVALID
009900 77  WS-HOL-TABSZ            PIC 9(4) BINARY VALUE 14.                  QMDVALID
010000 77  WS-IS-HOLIDAY-SW        PIC X VALUE 'N'.                           QMDVALID
010100     88  WS-IS-HOLIDAY       VALUE 'Y'.                                 QMDVALID
010200     88  WS-NOT-HOLIDAY      VALUE 'N'.                                 QMDVALID
010300 77  WS-IS-WEEKEND-SW        PIC X VALUE 'N'.                           QMDVALID
010400     88  WS-IS-WEEKEND       VALUE 'Y'.                                 QMDVALID
010500     88  WS-NOT-WEEKEND      VALUE 'N'.                                 QMDVALID
010600*  CUMULATIVE DAYS BEFORE EACH MONTH IN A NON-LEAP YEAR, LOADED         QMDVALID
010700*  FROM LITERALS BELOW AND REDEFINED AS A 12-ENTRY OCCURS TABLE -       QMDVALID
010800*  SAME TECHNIQUE THE SECTOR TABLE IN QMDCONST USES.                    QMDVALID
010900 01  CT-CUMDAYS-LOAD.                                                   QMDVALID
011000     05  FILLER PIC 9(3) VALUE 000.                                     QMDVALID
011100     05  FILLER PIC 9(3) VALUE 031.                                     QMDVALID
011200     05  FILLER PIC 9(3) VALUE 059.                                     QMDVALID
011300     05  FILLER PIC 9(3) VALUE 090.                                     QMDVALID
011400     05  FILLER PIC 9(3) VALUE 120.                                     QMDVALID
011500     05  FILLER PIC 9(3) VALUE 151.                                     QMDVALID
011600     05  FILLER PIC 9(3) VALUE 181.                                     QMDVALID
011700     05  FILLER PIC 9(3) VALUE 212.                                     QMDVALID
011800     05  FILLER PIC 9(3) VALUE 243.                                     QMDVALID
011900     05  FILLER PIC 9(3) VALUE 273.                                     QMDVALID
012000     05  FILLER PIC 9(3) VALUE 304.                                     QMDVALID
012100     05  FILLER PIC 9(3) VALUE 334.                                     QMDVALID
012200 01  CT-CUMDAYS-TABLE REDEFINES CT-CUMDAYS-LOAD.                        QMDVALID
012300     05  CT-CUMDAYS          PIC 9(3) OCCURS 12 TIMES.                  QMDVALID
012400*  FIXED EXCHANGE HOLIDAY CALENDAR (MCM-6012) - DATE AND NAME,          QMDVALID
012500*  EACH IN ITS OWN LOAD TABLE REDEFINED AS AN OCCURS TABLE.             QMDVALID
012600 01  CT-HOLDATE-LOAD.                                                   QMDVALID
012700     05  FILLER PIC 9(8) VALUE 20240122.                                QMDVALID
012800     05  FILLER PIC 9(8) VALUE 20240308.                                QMDVALID
012900     05  FILLER PIC 9(8) VALUE 20240325.                                QMDVALID
013000     05  FILLER PIC 9(8) VALUE 20240329.                                QMDVALID
013100     05  FILLER PIC 9(8) VALUE 20240417.                                QMDVALID
013200     05  FILLER PIC 9(8) VALUE 20240815.                                QMDVALID
013300     05  FILLER PIC 9(8) VALUE 20241002.                                QMDVALID
013400     05  FILLER PIC 9(8) VALUE 20241101.                                QMDVALID
013500     05  FILLER PIC 9(8) VALUE 20241115.                                QMDVALID
013600     05  FILLER PIC 9(8) VALUE 20241225.                                QMDVALID
013700     05  FILLER PIC 9(8) VALUE 20250226.                                QMDVALID
013800     05  FILLER PIC 9(8) VALUE 20250314.                                QMDVALID
013900     05  FILLER PIC 9(8) VALUE 20250815.                                QMDVALID
014000     05  FILLER PIC 9(8) VALUE 20251002.                                QMDVALID
014100 01  CT-HOLDATE-TABLE REDEFINES CT-HOLDATE-LOAD.                        QMDVALID
014200     05  CT-HOLDATE          PIC 9(8) OCCURS 14 TIMES.                  QMDVALID
014300 01  CT-HOLNAME-LOAD.                                                   QMDVALID
014400     05  FILLER PIC X(20) VALUE 'REPUBLIC DAY'.                         QMDVALID
014500     05  FILLER PIC X(20) VALUE 'MAHASHIVRATRI'.                        QMDVALID
014600     05  FILLER PIC X(20) VALUE 'HOLI'.                                 QMDVALID
014700     05  FILLER PIC X(20) VALUE 'GOOD FRIDAY'.                          QMDVALID
014800     05  FILLER PIC X(20) VALUE 'RAM NAVAMI'.                           QMDVALID
014900     05  FILLER PIC X(20) VALUE 'INDEPENDENCE DAY'.                     QMDVALID
015000     05  FILLER PIC X(20) VALUE 'GANDHI JAYANTI'.                       QMDVALID
015100     05  FILLER PIC X(20) VALUE 'DIWALI LAXMI PUJAN'.                   QMDVALID
015200     05  FILLER PIC X(20) VALUE 'GURU NANAK JAYANTI'.                   QMDVALID
015300     05  FILLER PIC X(20) VALUE 'CHRISTMAS'.                            QMDVALID
015400     05  FILLER PIC X(20) VALUE 'MAHASHIVRATRI'.                        QMDVALID
015500     05  FILLER PIC X(20) VALUE 'HOLI'.                                 QMDVALID
015600     05  FILLER PIC X(20) VALUE 'INDEPENDENCE DAY'.                     QMDVALID
015700     05  FILLER PIC X(20) VALUE 'GANDHI JAYANTI'.                       QMDVALID
015800 01  CT-HOLNAME-TABLE REDEFINES CT-HOLNAME-LOAD.                        QMDVALID
015900     05  CT-HOLNAME          PIC X(20) OCCURS 14 TIMES.                 QMDVALID
016000 01  CT-DOWNAME-LOAD.                                                   QMDVALID
016100     05  FILLER PIC X(9) VALUE 'SUNDAY'.                                QMDVALID
016200     05  FILLER PIC X(9) VALUE 'MONDAY'.                                QMDVALID
016300     05  FILLER PIC X(9) VALUE 'TUESDAY'.                               QMDVALID
016400     05  FILLER PIC X(9) VALUE 'WEDNESDAY'.                             QMDVALID
016500     05  FILLER PIC X(9) VALUE 'THURSDAY'.                              QMDVALID
016600     05  FILLER PIC X(9) VALUE 'FRIDAY'.                                QMDVALID
016700     05  FILLER PIC X(9) VALUE 'SATURDAY'.                              QMDVALID
016800 01  CT-DOWNAME-TABLE REDEFINES CT-DOWNAME-LOAD.                        QMDVALID
016900     05  CT-DOWNAME          PIC X(9) OCCURS 7 TIMES.                   QMDVALID
017000*  TRADING-ROW WORK TABLE - ONE ENTRY PER ROW THAT FALLS ON A           QMDVALID
017100*  TRADING DAY AND WITHIN TRADING HOURS, CARRYING THE ABSOLUTE          QMDVALID
017200*  MINUTE-OF-ERA FOR GAP AND MISSING-MINUTE ARITHMETIC.                 QMDVALID
017300 01  WS-TRADE-TABLE.                                                    QMDVALID
017400     05  WS-TRADE-ENTRY OCCURS 2000 TIMES.                              QMDVALID
017500         10  WS-TRADE-ROWNO  PIC 9(4) BINARY.                           QMDVALID
017600         10  WS-TRADE-ABSMIN PIC 9(9) BINARY.                           QMDVALID
017700         10  FILLER          PIC X(01).                                 QMDVALID
017800 77  WS-TRADE-COUNT          PIC 9(4) BINARY VALUE ZERO.                QMDVALID
017900*  MODAL-INTERVAL HISTOGRAM - UP TO 50 DISTINCT GAP LENGTHS.            QMDVALID
018000 01  WS-DIFF-TABLE.                                                     QMDVALID
018100     05  WS-DIFF-ENTRY OCCURS 50 TIMES.                                 QMDVALID
018200         10  WS-DIFF-VAL     PIC 9(9) BINARY.                           QMDVALID
018300         10  WS-DIFF-CNT     PIC 9(6) BINARY.                           QMDVALID
018400         10  FILLER          PIC X(01).                                 QMDVALID
018500 77  WS-DIFF-DISTINCT        PIC 9(4) BINARY VALUE ZERO.                QMDVALID
018600 77  WS-EXPECTED-MI          PIC 9(9) BINARY VALUE ZERO.                QMDVALID
018700 77  WS-BEST-CNT             PIC 9(6) BINARY VALUE ZERO.                QMDVALID
018800 77  WS-TOLERANCE            PIC 9V99 VALUE ZERO.                       QMDVALID
018900 77  WS-GAP-MI               PIC S9(9) BINARY VALUE ZERO.               QMDVALID
019000 77  WS-GAP-LIMIT-MI         PIC S9(9) BINARY VALUE ZERO.               QMDVALID
019100 77  WS-MISSING-IVALS        PIC 9(9) BINARY VALUE ZERO.                QMDVALID
019200 77  WS-MISSING-CAP          PIC 9(9) BINARY VALUE ZERO.                QMDVALID
019300 77  WS-MISSING-TOTAL        PIC 9(9) BINARY VALUE ZERO.                QMDVALID
019400 77  WS-MISSMIN-TOTAL        PIC 9(9) BINARY VALUE ZERO.                QMDVALID
019500 77  WS-MIN10-LOWEST         PIC 9(9) BINARY VALUE ZERO.                QMDVALID
019600 77  WS-MIN10-CNT            PIC 9(4) BINARY VALUE ZERO.                QMDVALID
019700 77  WS-TEMP-MI              PIC S9(9) BINARY VALUE ZERO.               QMDVALID
019800 77  WS-K                    PIC 9(6) BINARY VALUE ZERO.                QMDVALID
019900*  ISSUE-TEXT ACCUMULATOR.                                              QMDVALID
020000 01  WS-ISSUE-WORK.                                                     QMDVALID
020100     05  WS-ISSUE-PTR        PIC 9(4) BINARY VALUE 1.                   QMDVALID
020200     05  WS-ISSUE-LIT        PIC X(30).                                 QMDVALID
020300     05  WS-N-EDIT           PIC ZZZZ9.                                 QMDVALID
020400     05  WS-R-EDIT           PIC ZZZZ9.                                 QMDVALID
020500     05  FILLER              PIC X(06).                                 QMDVALID
020600*  ELEVEN CHECK SCORES AND THEIR RUNNING SUM.                           QMDVALID
020700 01  WS-CHECK-SCORES.                                                   QMDVALID
020800     05  WS-SC OCCURS 11 TIMES PIC S9V9(8).                             QMDVALID
020900     05  FILLER              PIC X(01).                                 QMDVALID
021000 77  WS-SCORE-SUM            PIC 99V9(8) VALUE ZERO.                    QMDVALID
021100/ PASSED PARAMETERS.                                                    QMDVALID
021200LINKAGE SECTION.                                                        QMDVALID
021300 01  VALID-PARMS.                                                       QMDVALID
021400     05  VALID-SYMBOL        PIC X(20).                                 QMDVALID
021500     05  VALID-ROW-COUNT     PIC 9(4) BINARY.                           QMDVALID
021600     05  VALID-OVERALL-SCORE PIC 9V9(4).                                QMDVALID
021700     05  VALID-VALID-FLAG    PIC X(1).                                  QMDVALID
021800         88  VALID-IS-VALID   VALUE 'Y'.                                QMDVALID
021900         88  VALID-IS-INVALID VALUE 'N'.                                QMDVALID
022000     05  VALID-ISSUE-TEXT    PIC X(200).                                QMDVALID
022100     05  VALID-NT-COUNT      PIC 9(4) BINARY.                           QMDVALID
022200     05  VALID-GAP-COUNT     PIC 9(4) BINARY.                           QMDVALID
022300     05  VALID-MM-COUNT      PIC 9(4) BINARY.                           QMDVALID
022400     05  FILLER              PIC X(10).                                 QMDVALID
022500 01  VALID-GROUP-ROWS.                                                  QMDVALID
022600     05  VALID-ROW OCCURS 2000 TIMES.                                   QMDVALID
022700         10  VALID-TIMESTAMP     PIC X(19).                             QMDVALID
022800         10  VALID-TS-X REDEFINES VALID-TIMESTAMP.                      QMDVALID
022900             15  VALID-TS-YYYY   PIC 9(4).                              QMDVALID
023000             15  FILLER          PIC X.                                 QMDVALID
023100             15  VALID-TS-MM     PIC 9(2).                              QMDVALID
023200             15  FILLER          PIC X.                                 QMDVALID
023300             15  VALID-TS-DD     PIC 9(2).                              QMDVALID
023400             15  FILLER          PIC X.                                 QMDVALID
023500             15  VALID-TS-HH     PIC 9(2).                              QMDVALID
023600             15  FILLER          PIC X.                                 QMDVALID
023700             15  VALID-TS-MI     PIC 9(2).                              QMDVALID
023800             15  FILLER          PIC X.                                 QMDVALID
023900             15  VALID-TS-SS     PIC 9(2).                              QMDVALID
024000         10  VALID-OPEN          PIC S9(7)V99.                          QMDVALID
024100         10  VALID-HIGH          PIC S9(7)V99.                          QMDVALID
024200         10  VALID-LOW           PIC S9(7)V99.                          QMDVALID
024300         10  VALID-CLOSE         PIC S9(7)V99.                          QMDVALID
024400         10  VALID-VOLUME        PIC S9(12).                            QMDVALID
024500         10  WS-IS-TRADE-ROW     PIC X(1).                              QMDVALID
024600             88  WS-ROW-IS-TRADE VALUE 'Y'.                             QMDVALID
024700             88  WS-ROW-NOTRADE  VALUE 'N'.                             QMDVALID
024800         10  FILLER              PIC X(01).                             QMDVALID
024900 01  VALID-NT-TABLE.                                                    QMDVALID
025000     05  VALID-NT-ENTRY OCCURS 500 TIMES.                               QMDVALID
025100         10  VALID-NT-SYMBOL     PIC X(20).                             QMDVALID
025200         10  VALID-NT-TIMESTAMP  PIC X(19).                             QMDVALID
025300         10  VALID-NT-REASON     PIC X(8).                              QMDVALID
025400         10  VALID-NT-DAYNAME    PIC X(9).                              QMDVALID
025500         10  VALID-NT-HOLIDAY    PIC X(20).                             QMDVALID
025600         10  VALID-NT-OPEN       PIC S9(7)V99.                          QMDVALID
025700         10  VALID-NT-HIGH       PIC S9(7)V99.                          QMDVALID
025800         10  VALID-NT-LOW        PIC S9(7)V99.                          QMDVALID
025900         10  VALID-NT-CLOSE      PIC S9(7)V99.                          QMDVALID
026000         10  VALID-NT-VOLUME     PIC S9(12).                            QMDVALID
026100         10  FILLER              PIC X(01).                             QMDVALID
026200 01  VALID-GAP-TABLE.                                                   QMDVALID
026300     05  VALID-GAP-ENTRY OCCURS 200 TIMES.                              QMDVALID
026400         10  VALID-GAP-SYMBOL    PIC X(20).                             QMDVALID
026500         10  VALID-GAP-START     PIC X(19).                             QMDVALID
026600         10  VALID-GAP-END       PIC X(19).                             QMDVALID
026700         10  VALID-GAP-DURMIN    PIC 9(6) BINARY.                       QMDVALID
026800         10  VALID-GAP-MISSING   PIC 9(6) BINARY.                       QMDVALID
026900         10  VALID-GAP-EXPECTED  PIC 9(6) BINARY.                       QMDVALID
027000         10  FILLER              PIC X(01).                             QMDVALID
027100 01  VALID-MM-TABLE.                                                    QMDVALID
027200     05  VALID-MM-ENTRY OCCURS 500 TIMES.                               QMDVALID
027300         10  VALID-MM-SYMBOL     PIC X(20).                             QMDVALID
027400         10  VALID-MM-TIMESTAMP  PIC X(19).                             QMDVALID
027500         10  VALID-MM-PREV       PIC X(19).                             QMDVALID
027600         10  VALID-MM-NEXT       PIC X(19).                             QMDVALID
027700         10  VALID-MM-DURMIN     PIC 9(6) BINARY.                       QMDVALID
027800         10  FILLER              PIC X(01).                             QMDVALID
027900TITLE 'INITIALIZATION AND MAIN LINE'.                                   QMDVALID
028000PROCEDURE DIVISION USING VALID-PARMS VALID-GROUP-ROWS                   QMDVALID
028100                         VALID-NT-TABLE VALID-GAP-TABLE                 QMDVALID
028200                         VALID-MM-TABLE.                                QMDVALID
028300 0000-MAINLINE.                                                         QMDVALID
028400    MOVE VALID-ROW-COUNT TO WS-R.                                       QMDVALID
028500    MOVE SPACES TO VALID-ISSUE-TEXT.                                    QMDVALID
028600    MOVE 1 TO WS-ISSUE-PTR.                                             QMDVALID
028700    MOVE ZERO TO VALID-NT-COUNT VALID-GAP-COUNT VALID-MM-COUNT.         QMDVALID
028800    IF WS-R = ZERO                                                      QMDVALID
028900      MOVE ZERO TO VALID-OVERALL-SCORE                                  QMDVALID
029000      SET VALID-IS-INVALID TO TRUE                                      QMDVALID
029100      MOVE 'EMPTY GROUP' TO VALID-ISSUE-TEXT                            QMDVALID
029200      GOBACK                                                            QMDVALID
029300    END-IF.                                                             QMDVALID
029400    PERFORM 0100-CHK-STRUCTURE THRU 0100-EXIT.                          QMDVALID
029500    PERFORM 0200-CHK-OHLC-LOGIC THRU 0200-EXIT.                         QMDVALID
029600    PERFORM 0300-CHK-PRICE-RANGE THRU 0300-EXIT.                        QMDVALID
029700    PERFORM 0400-CHK-VOLUME THRU 0400-EXIT.                             QMDVALID
029800    PERFORM 0500-CHK-TRADING-HOURS THRU 0500-EXIT.                      QMDVALID
029900    PERFORM 0600-CHK-NONTRADE-DAYS THRU 0600-EXIT.                      QMDVALID
030000    PERFORM 0700-CHK-MISSING-TS THRU 0700-EXIT.                         QMDVALID
030100    PERFORM 0800-CHK-TIME-SEQUENCE THRU 0800-EXIT.                      QMDVALID
030200    PERFORM 0900-CHK-INTERVAL-GAPS THRU 0900-EXIT.                      QMDVALID
030300    PERFORM 1000-CHK-MISSING-MINUTES THRU 1000-EXIT.                    QMDVALID
030400    PERFORM 1100-CHK-DUPLICATES THRU 1100-EXIT.                         QMDVALID
030500    PERFORM 1200-COMPUTE-OVERALL THRU 1200-EXIT.                        QMDVALID
030600    GOBACK.                                                             QMDVALID
030700                                                                        QMDVALID
030800*****************************************************************       QMDVALID
030900*  CHECK 1 - STRUCTURE                                          *       QMDVALID
031000*****************************************************************       QMDVALID
031100 0100-CHK-STRUCTURE.                                                    QMDVALID
031200    MOVE ZERO TO WS-N.                                                  QMDVALID
031300    PERFORM 0110-CHK-STRUCTURE-ONE VARYING VALID-RX FROM 1 BY 1         QMDVALID
031400                                      UNTIL VALID-RX > WS-R.            QMDVALID
031500    COMPUTE WS-SC (1) = 1 - (WS-N / WS-R).                              QMDVALID
031600    IF WS-SC (1) < 0                                                    QMDVALID
031700      MOVE 0 TO WS-SC (1)                                               QMDVALID
031800    END-IF.                                                             QMDVALID
031900    MOVE WS-R TO WS-DENOM.                                              QMDVALID
032000    MOVE 'STRUCTURE' TO WS-ISSUE-LIT.                                   QMDVALID
032100    PERFORM 0070-APPEND-CHECK-ISSUE THRU 0070-EXIT.                     QMDVALID
032200 0100-EXIT.                                                             QMDVALID
032300    EXIT.                                                               QMDVALID
032400 0110-CHK-STRUCTURE-ONE.                                                QMDVALID
032500    IF VALID-TIMESTAMP (VALID-RX) = SPACES                              QMDVALID
032600       OR VALID-OPEN (VALID-RX) NOT NUMERIC                             QMDVALID
032700       OR VALID-HIGH (VALID-RX) NOT NUMERIC                             QMDVALID
032800       OR VALID-LOW (VALID-RX) NOT NUMERIC                              QMDVALID
032900       OR VALID-CLOSE (VALID-RX) NOT NUMERIC                            QMDVALID
033000       OR VALID-VOLUME (VALID-RX) NOT NUMERIC                           QMDVALID
033100      ADD 1 TO WS-N                                                     QMDVALID
033200    END-IF.                                                             QMDVALID
033300 0110-EXIT.                                                             QMDVALID
033400    EXIT.                                                               QMDVALID
033500*****************************************************************       QMDVALID
033600*  CHECK 2 - OHLC PRICE LOGIC                                    *      QMDVALID
033700*****************************************************************       QMDVALID
033800 0200-CHK-OHLC-LOGIC.                                                   QMDVALID
033900    MOVE ZERO TO WS-N.                                                  QMDVALID
034000    PERFORM 0210-CHK-OHLC-ONE VARYING VALID-RX FROM 1 BY 1              QMDVALID
034100                                 UNTIL VALID-RX > WS-R.                 QMDVALID
034200    COMPUTE WS-SC (2) = 1 - (WS-N / WS-R).                              QMDVALID
034300    IF WS-SC (2) < 0                                                    QMDVALID
034400      MOVE 0 TO WS-SC (2)                                               QMDVALID
034500    END-IF.                                                             QMDVALID
034600    MOVE WS-R TO WS-DENOM.                                              QMDVALID
034700    MOVE 'OHLC PRICE LOGIC' TO WS-ISSUE-LIT.                            QMDVALID
034800    PERFORM 0070-APPEND-CHECK-ISSUE THRU 0070-EXIT.                     QMDVALID
034900 0200-EXIT.                                                             QMDVALID
035000    EXIT.                                                               QMDVALID
035100 0210-CHK-OHLC-ONE.                                                     QMDVALID
035200    IF VALID-HIGH (VALID-RX) < VALID-OPEN (VALID-RX)                    QMDVALID
035300       OR VALID-HIGH (VALID-RX) < VALID-CLOSE (VALID-RX)                QMDVALID
035400       OR VALID-HIGH (VALID-RX) < VALID-LOW (VALID-RX)                  QMDVALID
035500      ADD 1 TO WS-N                                                     QMDVALID
035600    END-IF.                                                             QMDVALID
035700    IF VALID-LOW (VALID-RX) > VALID-OPEN (VALID-RX)                     QMDVALID
035800       OR VALID-LOW (VALID-RX) > VALID-CLOSE (VALID-RX)                 QMDVALID
035900       OR VALID-LOW (VALID-RX) > VALID-HIGH (VALID-RX)                  QMDVALID
036000      ADD 1 TO WS-N                                                     QMDVALID
036100    END-IF.                                                             QMDVALID
036200 0210-EXIT.                                                             QMDVALID
036300    EXIT.                                                               QMDVALID
036400*****************************************************************       QMDVALID
036500*  CHECK 3 - PRICE RANGE (MULTIPLICATIVE ACROSS FOUR COLUMNS)    *      QMDVALID
036600*****************************************************************       QMDVALID
036700 0300-CHK-PRICE-RANGE.                                                  QMDVALID
036800    MOVE ZERO TO WS-PR-OPEN-N WS-PR-HIGH-N WS-PR-LOW-N                  QMDVALID
036900                 WS-PR-CLOSE-N.                                         QMDVALID
037000    PERFORM 0310-CHK-PRICE-RANGE-ONE VARYING VALID-RX FROM 1 BY 1       QMDVALID
037100                                        UNTIL VALID-RX > WS-R.          QMDVALID
037200    COMPUTE WS-PR-SC-OPEN  = 1 - (WS-PR-OPEN-N  / WS-R).                QMDVALID
037300    COMPUTE WS-PR-SC-HIGH  = 1 - (WS-PR-HIGH-N  / WS-R).                QMDVALID
037400    COMPUTE WS-PR-SC-LOW   = 1 - (WS-PR-LOW-N   / WS-R).                QMDVALID
037500    COMPUTE WS-PR-SC-CLOSE = 1 - (WS-PR-CLOSE-N / WS-R).                QMDVALID
037600    IF WS-PR-SC-OPEN  < 0  MOVE 0 TO WS-PR-SC-OPEN  END-IF.             QMDVALID
037700    IF WS-PR-SC-HIGH  < 0  MOVE 0 TO WS-PR-SC-HIGH  END-IF.             QMDVALID
037800    IF WS-PR-SC-LOW   < 0  MOVE 0 TO WS-PR-SC-LOW   END-IF.             QMDVALID
037900    IF WS-PR-SC-CLOSE < 0  MOVE 0 TO WS-PR-SC-CLOSE END-IF.             QMDVALID
038000    COMPUTE WS-SC (3) = WS-PR-SC-OPEN * WS-PR-SC-HIGH                   QMDVALID
038100                      * WS-PR-SC-LOW  * WS-PR-SC-CLOSE.                 QMDVALID
038200    MOVE WS-PR-OPEN-N TO WS-N.                                          QMDVALID
038300    MOVE WS-R TO WS-DENOM.                                              QMDVALID
038400    MOVE 'PRICE RANGE OPEN' TO WS-ISSUE-LIT.                            QMDVALID
038500    PERFORM 0070-APPEND-CHECK-ISSUE THRU 0070-EXIT.                     QMDVALID
038600    MOVE WS-PR-HIGH-N TO WS-N.                                          QMDVALID
038700    MOVE WS-R TO WS-DENOM.                                              QMDVALID
038800    MOVE 'PRICE RANGE HIGH' TO WS-ISSUE-LIT.                            QMDVALID
038900    PERFORM 0070-APPEND-CHECK-ISSUE THRU 0070-EXIT.                     QMDVALID
039000    MOVE WS-PR-LOW-N TO WS-N.                                           QMDVALID
039100    MOVE WS-R TO WS-DENOM.                                              QMDVALID
039200    MOVE 'PRICE RANGE LOW' TO WS-ISSUE-LIT.                             QMDVALID
039300    PERFORM 0070-APPEND-CHECK-ISSUE THRU 0070-EXIT.                     QMDVALID
039400    MOVE WS-PR-CLOSE-N TO WS-N.                                         QMDVALID
039500    MOVE WS-R TO WS-DENOM.                                              QMDVALID
039600    MOVE 'PRICE RANGE CLOSE' TO WS-ISSUE-LIT.                           QMDVALID
039700    PERFORM 0070-APPEND-CHECK-ISSUE THRU 0070-EXIT.                     QMDVALID
039800 0300-EXIT.                                                             QMDVALID
039900    EXIT.                                                               QMDVALID
040000 0310-CHK-PRICE-RANGE-ONE.                                              QMDVALID
040100    IF VALID-OPEN (VALID-RX) < PRICE-MIN                                QMDVALID
040200       OR VALID-OPEN (VALID-RX) > PRICE-MAX                             QMDVALID
040300      ADD 1 TO WS-PR-OPEN-N                                             QMDVALID
040400    END-IF.                                                             QMDVALID
040500    IF VALID-HIGH (VALID-RX) < PRICE-MIN                                QMDVALID
040600       OR VALID-HIGH (VALID-RX) > PRICE-MAX                             QMDVALID
040700      ADD 1 TO WS-PR-HIGH-N                                             QMDVALID
040800    END-IF.                                                             QMDVALID
040900    IF VALID-LOW (VALID-RX) < PRICE-MIN                                 QMDVALID
041000       OR VALID-LOW (VALID-RX) > PRICE-MAX                              QMDVALID
041100      ADD 1 TO WS-PR-LOW-N                                              QMDVALID
041200    END-IF.                                                             QMDVALID
041300    IF VALID-CLOSE (VALID-RX) < PRICE-MIN                               QMDVALID
041400       OR VALID-CLOSE (VALID-RX) > PRICE-MAX                            QMDVALID
041500      ADD 1 TO WS-PR-CLOSE-N                                            QMDVALID
041600    END-IF.                                                             QMDVALID
041700 0310-EXIT.                                                             QMDVALID
041800    EXIT.                                                               QMDVALID
041900*****************************************************************       QMDVALID
042000*  CHECK 4 - VOLUME                                              *      QMDVALID
042100*****************************************************************       QMDVALID
042200 0400-CHK-VOLUME.                                                       QMDVALID
042300    MOVE ZERO TO WS-N.                                                  QMDVALID
042400    PERFORM 0410-CHK-VOLUME-ONE VARYING VALID-RX FROM 1 BY 1            QMDVALID
042500                                   UNTIL VALID-RX > WS-R.               QMDVALID
042600    COMPUTE WS-SC (4) = 1 - (WS-N / WS-R).                              QMDVALID
042700    IF WS-SC (4) < 0                                                    QMDVALID
042800      MOVE 0 TO WS-SC (4)                                               QMDVALID
042900    END-IF.                                                             QMDVALID
043000    MOVE WS-R TO WS-DENOM.                                              QMDVALID
043100    MOVE 'VOLUME' TO WS-ISSUE-LIT.                                      QMDVALID
043200    PERFORM 0070-APPEND-CHECK-ISSUE THRU 0070-EXIT.                     QMDVALID
043300 0400-EXIT.                                                             QMDVALID
043400    EXIT.                                                               QMDVALID
043500 0410-CHK-VOLUME-ONE.                                                   QMDVALID
043600    IF VALID-VOLUME (VALID-RX) < 0                                      QMDVALID
043700      ADD 1 TO WS-N                                                     QMDVALID
043800    END-IF.                                                             QMDVALID
043900 0410-EXIT.                                                             QMDVALID
044000    EXIT.                                                               QMDVALID
044100*****************************************************************       QMDVALID
044200*  CHECK 5 - TRADING HOURS                                       *      QMDVALID
044300*****************************************************************       QMDVALID
044400 0500-CHK-TRADING-HOURS.                                                QMDVALID
044500    MOVE ZERO TO WS-N.                                                  QMDVALID
044600    PERFORM 0510-CHK-TRADING-HOURS-ONE VARYING VALID-RX FROM 1 BY 1     QMDVALID
044700                                          UNTIL VALID-RX > WS-R.        QMDVALID
044800    COMPUTE WS-SC (5) = 1 - (WS-N / WS-R).                              QMDVALID
044900    IF WS-SC (5) < 0                                                    QMDVALID
045000      MOVE 0 TO WS-SC (5)                                               QMDVALID
045100    END-IF.                                                             QMDVALID
045200    MOVE WS-R TO WS-DENOM.                                              QMDVALID
045300    MOVE 'TRADING HOURS' TO WS-ISSUE-LIT.                               QMDVALID
045400    PERFORM 0070-APPEND-CHECK-ISSUE THRU 0070-EXIT.                     QMDVALID
045500 0500-EXIT.                                                             QMDVALID
045600    EXIT.                                                               QMDVALID
045700 0510-CHK-TRADING-HOURS-ONE.                                            QMDVALID
045800    COMPUTE WS-ROW-MINUTE-OF-DAY =                                      QMDVALID
045900            VALID-TS-HH (VALID-RX) * 60 + VALID-TS-MI (VALID-RX).       QMDVALID
046000    IF WS-ROW-MINUTE-OF-DAY < TRADING-START-MI                          QMDVALID
046100       OR WS-ROW-MINUTE-OF-DAY > TRADING-END-MI                         QMDVALID
046200      ADD 1 TO WS-N                                                     QMDVALID
046300      SET WS-ROW-NOTRADE (VALID-RX) TO TRUE                             QMDVALID
046400    ELSE                                                                QMDVALID
046500      SET WS-ROW-IS-TRADE (VALID-RX) TO TRUE                            QMDVALID
046600    END-IF.                                                             QMDVALID
046700 0510-EXIT.                                                             QMDVALID
046800    EXIT.                                                               QMDVALID
046900*****************************************************************       QMDVALID
047000*  CHECK 6 - NON-TRADING DAYS (WEEKEND / HOLIDAY CALENDAR)       *      QMDVALID
047100*****************************************************************       QMDVALID
047200 0600-CHK-NONTRADE-DAYS.                                                QMDVALID
047300    MOVE ZERO TO WS-N.                                                  QMDVALID
047400    PERFORM 0610-CHK-NONTRADE-ONE VARYING VALID-RX FROM 1 BY 1          QMDVALID
047500                                     UNTIL VALID-RX > WS-R.             QMDVALID
047600    COMPUTE WS-SC (6) = 1 - (WS-N / WS-R).                              QMDVALID
047700    IF WS-SC (6) < 0                                                    QMDVALID
047800      MOVE 0 TO WS-SC (6)                                               QMDVALID
047900    END-IF.                                                             QMDVALID
048000    MOVE WS-R TO WS-DENOM.                                              QMDVALID
048100    MOVE 'NON-TRADING DAYS' TO WS-ISSUE-LIT.                            QMDVALID
048200    PERFORM 0070-APPEND-CHECK-ISSUE THRU 0070-EXIT.                     QMDVALID
048300 0600-EXIT.                                                             QMDVALID
048400    EXIT.                                                               QMDVALID
048500 0610-CHK-NONTRADE-ONE.                                                 QMDVALID
048600    PERFORM 1310-CALC-DOW THRU 1310-EXIT.                               QMDVALID
048700    SET WS-NOT-WEEKEND TO TRUE.                                         QMDVALID
048800    IF WS-DOW = 0 OR WS-DOW = 6                                         QMDVALID
048900      SET WS-IS-WEEKEND TO TRUE                                         QMDVALID
049000    END-IF.                                                             QMDVALID
049100    SET WS-NOT-HOLIDAY TO TRUE.                                         QMDVALID
049200    MOVE 1 TO WS-HOL-IX.                                                QMDVALID
049300    PERFORM 1320-CHK-HOLIDAY-ONE UNTIL WS-HOL-IX > WS-HOL-TABSZ         QMDVALID
049400                                    OR WS-IS-HOLIDAY.                   QMDVALID
049500    IF WS-IS-WEEKEND OR WS-IS-HOLIDAY                                   QMDVALID
049600      ADD 1 TO WS-N                                                     QMDVALID
049700      SET WS-ROW-NOTRADE (VALID-RX) TO TRUE                             QMDVALID
049800      PERFORM 0620-ADD-NONTRADE-ENTRY THRU 0620-EXIT                    QMDVALID
049900    END-IF.                                                             QMDVALID
050000 0610-EXIT.                                                             QMDVALID
050100    EXIT.                                                               QMDVALID
050200 0620-ADD-NONTRADE-ENTRY.                                               QMDVALID
050300    IF VALID-NT-COUNT < 500                                             QMDVALID
050400      ADD 1 TO VALID-NT-COUNT                                           QMDVALID
050500      MOVE VALID-NT-COUNT TO VALID-NTX                                  QMDVALID
050600      MOVE VALID-SYMBOL TO VALID-NT-SYMBOL (VALID-NTX)                  QMDVALID
050700      MOVE VALID-TIMESTAMP (VALID-RX) TO                                QMDVALID
050800              VALID-NT-TIMESTAMP (VALID-NTX)                            QMDVALID
050900      MOVE VALID-OPEN   (VALID-RX) TO VALID-NT-OPEN   (VALID-NTX)       QMDVALID
051000      MOVE VALID-HIGH   (VALID-RX) TO VALID-NT-HIGH   (VALID-NTX)       QMDVALID
051100      MOVE VALID-LOW    (VALID-RX) TO VALID-NT-LOW    (VALID-NTX)       QMDVALID
051200      MOVE VALID-CLOSE  (VALID-RX) TO VALID-NT-CLOSE  (VALID-NTX)       QMDVALID
051300      MOVE VALID-VOLUME (VALID-RX) TO VALID-NT-VOLUME (VALID-NTX)       QMDVALID
051400      IF WS-IS-HOLIDAY                                                  QMDVALID
051500        MOVE 'HOLIDAY' TO VALID-NT-REASON (VALID-NTX)                   QMDVALID
051600        MOVE CT-HOLNAME (WS-HOL-IX) TO VALID-NT-HOLIDAY (VALID-NTX)     QMDVALID
051700        MOVE SPACES TO VALID-NT-DAYNAME (VALID-NTX)                     QMDVALID
051800      ELSE                                                              QMDVALID
051900        MOVE 'WEEKEND' TO VALID-NT-REASON (VALID-NTX)                   QMDVALID
052000        MOVE SPACES TO VALID-NT-HOLIDAY (VALID-NTX)                     QMDVALID
052100        MOVE CT-DOWNAME (WS-DOW + 1) TO VALID-NT-DAYNAME (VALID-NTX)    QMDVALID
052200      END-IF                                                            QMDVALID
052300    END-IF.                                                             QMDVALID
052400 0620-EXIT.                                                             QMDVALID
052500    EXIT.                                                               QMDVALID
052600 1320-CHK-HOLIDAY-ONE.                                                  QMDVALID
052700    COMPUTE WS-LEAP-TEMP =                                              QMDVALID
052800            VALID-TS-YYYY (VALID-RX) * 10000                            QMDVALID
052900            + VALID-TS-MM (VALID-RX) * 100                              QMDVALID
053000            + VALID-TS-DD (VALID-RX).                                   QMDVALID
053100    IF CT-HOLDATE (WS-HOL-IX) = WS-LEAP-TEMP                            QMDVALID
053200      SET WS-IS-HOLIDAY TO TRUE                                         QMDVALID
053300    ELSE                                                                QMDVALID
053400      ADD 1 TO WS-HOL-IX                                                QMDVALID
053500    END-IF.                                                             QMDVALID
053600 1320-EXIT.                                                             QMDVALID
053700    EXIT.                                                               QMDVALID
053800*****************************************************************       QMDVALID
053900*  CHECK 7 - MISSING TIMESTAMPS                                  *      QMDVALID
054000*****************************************************************       QMDVALID
054100 0700-CHK-MISSING-TS.                                                   QMDVALID
054200    MOVE ZERO TO WS-N.                                                  QMDVALID
054300    IF WS-R > 1                                                         QMDVALID
054400      PERFORM 0710-CHK-MISSING-TS-ONE VARYING VALID-RX FROM 1 BY 1      QMDVALID
054500                                         UNTIL VALID-RX > WS-R          QMDVALID
054600    END-IF.                                                             QMDVALID
054700    COMPUTE WS-SC (7) = 1 - (WS-N / WS-R).                              QMDVALID
054800    IF WS-SC (7) < 0                                                    QMDVALID
054900      MOVE 0 TO WS-SC (7)                                               QMDVALID
055000    END-IF.                                                             QMDVALID
055100    MOVE WS-R TO WS-DENOM.                                              QMDVALID
055200    MOVE 'MISSING TIMESTAMPS' TO WS-ISSUE-LIT.                          QMDVALID
055300    PERFORM 0070-APPEND-CHECK-ISSUE THRU 0070-EXIT.                     QMDVALID
055400 0700-EXIT.                                                             QMDVALID
055500    EXIT.                                                               QMDVALID
055600 0710-CHK-MISSING-TS-ONE.                                               QMDVALID
055700    IF VALID-TIMESTAMP (VALID-RX) = SPACES                              QMDVALID
055800       OR VALID-TS-YYYY (VALID-RX) NOT NUMERIC                          QMDVALID
055900       OR VALID-TS-MM (VALID-RX) NOT NUMERIC                            QMDVALID
056000       OR VALID-TS-DD (VALID-RX) NOT NUMERIC                            QMDVALID
056100      ADD 1 TO WS-N                                                     QMDVALID
056200    END-IF.                                                             QMDVALID
056300 0710-EXIT.                                                             QMDVALID
056400    EXIT.                                                               QMDVALID
056500*****************************************************************       QMDVALID
056600*  CHECK 8 - TIME SEQUENCE                                       *      QMDVALID
056700*****************************************************************       QMDVALID
056800 0800-CHK-TIME-SEQUENCE.                                                QMDVALID
056900    MOVE ZERO TO WS-N.                                                  QMDVALID
057000    IF WS-R > 1                                                         QMDVALID
057100      PERFORM 0810-CHK-TIME-SEQ-ONE VARYING VALID-RX FROM 2 BY 1        QMDVALID
057200                                       UNTIL VALID-RX > WS-R            QMDVALID
057300    END-IF.                                                             QMDVALID
057400    COMPUTE WS-SC (8) = 1 - (WS-N / WS-R).                              QMDVALID
057500    IF WS-SC (8) < 0                                                    QMDVALID
057600      MOVE 0 TO WS-SC (8)                                               QMDVALID
057700    END-IF.                                                             QMDVALID
057800    MOVE WS-R TO WS-DENOM.                                              QMDVALID
057900    MOVE 'TIME SEQUENCE' TO WS-ISSUE-LIT.                               QMDVALID
058000    PERFORM 0070-APPEND-CHECK-ISSUE THRU 0070-EXIT.                     QMDVALID
058100 0800-EXIT.                                                             QMDVALID
058200    EXIT.                                                               QMDVALID
058300 0810-CHK-TIME-SEQ-ONE.                                                 QMDVALID
058400    IF VALID-TIMESTAMP (VALID-RX) NOT > VALID-TIMESTAMP (VALID-RX - 1)  QMDVALID
058500      ADD 1 TO WS-N                                                     QMDVALID
058600    END-IF.                                                             QMDVALID
058700 0810-EXIT.                                                             QMDVALID
058800    EXIT.                                                               QMDVALID
058900                                                                        QMDVALID
059000*****************************************************************       QMDVALID
059100*  CHECK 9 - INTERVAL GAPS (TRADING ROWS ONLY)                   *      QMDVALID
059200*****************************************************************       QMDVALID
059300 0900-CHK-INTERVAL-GAPS.                                                QMDVALID
059400    MOVE ZERO TO WS-TRADE-COUNT.                                        QMDVALID
059500    PERFORM 0910-BUILD-TRADE-ROW VARYING VALID-RX FROM 1 BY 1           QMDVALID
059600                                    UNTIL VALID-RX > WS-R.              QMDVALID
059700    IF WS-TRADE-COUNT < 2                                               QMDVALID
059800      MOVE 1 TO WS-SC (9)                                               QMDVALID
059900      GO TO 0900-EXIT                                                   QMDVALID
060000    END-IF.                                                             QMDVALID
060100    PERFORM 0920-BUILD-DIFF-HISTOGRAM THRU 0920-EXIT.                   QMDVALID
060200    PERFORM 0930-FIND-MODAL-DIFF THRU 0930-EXIT.                        QMDVALID
060300    IF WS-EXPECTED-MI <= 1                                              QMDVALID
060400      MOVE 1.1 TO WS-TOLERANCE                                          QMDVALID
060500    ELSE                                                                QMDVALID
060600      MOVE 1.5 TO WS-TOLERANCE                                          QMDVALID
060700    END-IF.                                                             QMDVALID
060800    COMPUTE WS-GAP-LIMIT-MI ROUNDED =                                   QMDVALID
060900            WS-EXPECTED-MI * WS-TOLERANCE.                              QMDVALID
061000    MOVE ZERO TO WS-N.                                                  QMDVALID
061100    MOVE ZERO TO WS-MISSING-TOTAL.                                      QMDVALID
061200    COMPUTE WS-MISSING-CAP = WS-TRADE-COUNT / 2.                        QMDVALID
061300    IF WS-MISSING-CAP > 10000                                           QMDVALID
061400      MOVE 10000 TO WS-MISSING-CAP                                      QMDVALID
061500    END-IF.                                                             QMDVALID
061600    PERFORM 0940-SCAN-GAP-ONE VARYING WS-TRX FROM 2 BY 1                QMDVALID
061700                                 UNTIL WS-TRX > WS-TRADE-COUNT.         QMDVALID
061800    COMPUTE WS-SC (9) = 1 - (WS-N / WS-TRADE-COUNT).                    QMDVALID
061900    IF WS-SC (9) < 0                                                    QMDVALID
062000      MOVE 0 TO WS-SC (9)                                               QMDVALID
062100    END-IF.                                                             QMDVALID
062200    MOVE WS-TRADE-COUNT TO WS-DENOM.                                    QMDVALID
062300    MOVE 'INTERVAL GAPS' TO WS-ISSUE-LIT.                               QMDVALID
062400    PERFORM 0070-APPEND-CHECK-ISSUE THRU 0070-EXIT.                     QMDVALID
062500 0900-EXIT.                                                             QMDVALID
062600    EXIT.                                                               QMDVALID
062700 0910-BUILD-TRADE-ROW.                                                  QMDVALID
062800    IF WS-ROW-IS-TRADE (VALID-RX)                                       QMDVALID
062900      ADD 1 TO WS-TRADE-COUNT                                           QMDVALID
063000      MOVE WS-TRADE-COUNT TO WS-TRX                                     QMDVALID
063100      MOVE VALID-RX TO WS-TRADE-ROWNO (WS-TRX)                          QMDVALID
063200      MOVE VALID-RX TO WS-RX2                                           QMDVALID
063300      PERFORM 1300-CALC-ABS-MIN THRU 1300-EXIT                          QMDVALID
063400      MOVE WS-DAYNO TO WS-TRADE-ABSMIN (WS-TRX)                         QMDVALID
063500    END-IF.                                                             QMDVALID
063600 0920-BUILD-DIFF-HISTOGRAM.                                             QMDVALID
063700    MOVE ZERO TO WS-DIFF-DISTINCT.                                      QMDVALID
063800    PERFORM 0921-HISTOGRAM-ONE VARYING WS-TRX FROM 2 BY 1               QMDVALID
063900                                  UNTIL WS-TRX > WS-TRADE-COUNT.        QMDVALID
064000 0920-EXIT.                                                             QMDVALID
064100    EXIT.                                                               QMDVALID
064200 0921-HISTOGRAM-ONE.                                                    QMDVALID
064300    COMPUTE WS-TEMP-MI = WS-TRADE-ABSMIN (WS-TRX)                       QMDVALID
064400                       - WS-TRADE-ABSMIN (WS-TRX - 1).                  QMDVALID
064500    PERFORM 0922-FIND-OR-ADD-DIFF THRU 0922-EXIT.                       QMDVALID
064600 0922-FIND-OR-ADD-DIFF.                                                 QMDVALID
064700    MOVE 1 TO WS-K.                                                     QMDVALID
064800 0922-SCAN.                                                             QMDVALID
064900    IF WS-K > WS-DIFF-DISTINCT                                          QMDVALID
065000      IF WS-DIFF-DISTINCT < 50                                          QMDVALID
065100        ADD 1 TO WS-DIFF-DISTINCT                                       QMDVALID
065200        MOVE WS-TEMP-MI TO WS-DIFF-VAL (WS-DIFF-DISTINCT)               QMDVALID
065300        MOVE 1 TO WS-DIFF-CNT (WS-DIFF-DISTINCT)                        QMDVALID
065400      END-IF                                                            QMDVALID
065500      GO TO 0922-EXIT                                                   QMDVALID
065600    END-IF.                                                             QMDVALID
065700    MOVE WS-K TO WS-DFX.                                                QMDVALID
065800    IF WS-DIFF-VAL (WS-DFX) = WS-TEMP-MI                                QMDVALID
065900      ADD 1 TO WS-DIFF-CNT (WS-DFX)                                     QMDVALID
066000      GO TO 0922-EXIT                                                   QMDVALID
066100    END-IF.                                                             QMDVALID
066200    ADD 1 TO WS-K.                                                      QMDVALID
066300    GO TO 0922-SCAN.                                                    QMDVALID
066400 0922-EXIT.                                                             QMDVALID
066500    EXIT.                                                               QMDVALID
066600 0930-FIND-MODAL-DIFF.                                                  QMDVALID
066700    MOVE ZERO TO WS-BEST-CNT.                                           QMDVALID
066800    MOVE 1 TO WS-K.                                                     QMDVALID
066900    PERFORM 0931-MODAL-ONE UNTIL WS-K > WS-DIFF-DISTINCT.               QMDVALID
067000 0930-EXIT.                                                             QMDVALID
067100    EXIT.                                                               QMDVALID
067200 0931-MODAL-ONE.                                                        QMDVALID
067300    MOVE WS-K TO WS-DFX.                                                QMDVALID
067400    IF WS-DIFF-CNT (WS-DFX) > WS-BEST-CNT                               QMDVALID
067500      MOVE WS-DIFF-CNT (WS-DFX) TO WS-BEST-CNT                          QMDVALID
067600      MOVE WS-DIFF-VAL (WS-DFX) TO WS-EXPECTED-MI                       QMDVALID
067700    END-IF.                                                             QMDVALID
067800    ADD 1 TO WS-K.                                                      QMDVALID
067900 0931-EXIT.                                                             QMDVALID
068000    EXIT.                                                               QMDVALID
068100 0940-SCAN-GAP-ONE.                                                     QMDVALID
068200    COMPUTE WS-TEMP-MI = WS-TRADE-ABSMIN (WS-TRX)                       QMDVALID
068300                       - WS-TRADE-ABSMIN (WS-TRX - 1).                  QMDVALID
068400    IF WS-TEMP-MI > WS-GAP-LIMIT-MI                                     QMDVALID
068500      ADD 1 TO WS-N                                                     QMDVALID
068600      COMPUTE WS-MISSING-IVALS = (WS-TEMP-MI / WS-EXPECTED-MI) - 1      QMDVALID
068700      IF WS-MISSING-IVALS > 0 AND WS-MISSING-IVALS <= 1000              QMDVALID
068800        ADD WS-MISSING-IVALS TO WS-MISSING-TOTAL                        QMDVALID
068900        IF WS-MISSING-TOTAL > WS-MISSING-CAP                            QMDVALID
069000          MOVE WS-MISSING-CAP TO WS-MISSING-TOTAL                       QMDVALID
069100        END-IF                                                          QMDVALID
069200        PERFORM 0950-ADD-GAP-ENTRY THRU 0950-EXIT                       QMDVALID
069300      END-IF                                                            QMDVALID
069400    END-IF.                                                             QMDVALID
069500 0950-ADD-GAP-ENTRY.                                                    QMDVALID
069600    IF VALID-GAP-COUNT < 200                                            QMDVALID
069700      ADD 1 TO VALID-GAP-COUNT                                          QMDVALID
069800      MOVE VALID-GAP-COUNT TO VALID-GX                                  QMDVALID
069900      MOVE VALID-SYMBOL TO VALID-GAP-SYMBOL (VALID-GX)                  QMDVALID
070000      MOVE WS-TRADE-ROWNO (WS-TRX - 1) TO WS-RX2                        QMDVALID
070100      MOVE VALID-TIMESTAMP (WS-RX2) TO VALID-GAP-START (VALID-GX)       QMDVALID
070200      MOVE WS-TRADE-ROWNO (WS-TRX) TO WS-RX2                            QMDVALID
070300      MOVE VALID-TIMESTAMP (WS-RX2) TO VALID-GAP-END (VALID-GX)         QMDVALID
070400      MOVE WS-TEMP-MI TO VALID-GAP-DURMIN (VALID-GX)                    QMDVALID
070500      MOVE WS-MISSING-IVALS TO VALID-GAP-MISSING (VALID-GX)             QMDVALID
070600      MOVE WS-EXPECTED-MI TO VALID-GAP-EXPECTED (VALID-GX)              QMDVALID
070700    END-IF.                                                             QMDVALID
070800 0950-EXIT.                                                             QMDVALID
070900    EXIT.                                                               QMDVALID
071000*****************************************************************       QMDVALID
071100*  CHECK 10 - MISSING CONSECUTIVE MINUTES                        *      QMDVALID
071200*****************************************************************       QMDVALID
071300 1000-CHK-MISSING-MINUTES.                                              QMDVALID
071400    IF WS-TRADE-COUNT < 2                                               QMDVALID
071500      MOVE 1 TO WS-SC (10)                                              QMDVALID
071600      GO TO 1000-EXIT                                                   QMDVALID
071700    END-IF.                                                             QMDVALID
071800    PERFORM 1010-MIN10-GATE THRU 1010-EXIT.                             QMDVALID
071900    IF WS-MIN10-LOWEST > 2                                              QMDVALID
072000      MOVE 1 TO WS-SC (10)                                              QMDVALID
072100      GO TO 1000-EXIT                                                   QMDVALID
072200    END-IF.                                                             QMDVALID
072300    MOVE ZERO TO WS-MISSMIN-TOTAL.                                      QMDVALID
072400    PERFORM 1020-SCAN-MISSMIN-ONE VARYING WS-TRX FROM 2 BY 1            QMDVALID
072500                                     UNTIL WS-TRX > WS-TRADE-COUNT.     QMDVALID
072600    COMPUTE WS-SC (10) = 1 - (WS-MISSMIN-TOTAL / WS-TRADE-COUNT).       QMDVALID
072700    IF WS-SC (10) < 0                                                   QMDVALID
072800      MOVE 0 TO WS-SC (10)                                              QMDVALID
072900    END-IF.                                                             QMDVALID
073000    MOVE WS-MISSMIN-TOTAL TO WS-N.                                      QMDVALID
073100    MOVE WS-TRADE-COUNT TO WS-DENOM.                                    QMDVALID
073200    MOVE 'MISSING MINUTES' TO WS-ISSUE-LIT.                             QMDVALID
073300    PERFORM 0070-APPEND-CHECK-ISSUE THRU 0070-EXIT.                     QMDVALID
073400 1000-EXIT.                                                             QMDVALID
073500    EXIT.                                                               QMDVALID
073600 1010-MIN10-GATE.                                                       QMDVALID
073700    MOVE 999999999 TO WS-MIN10-LOWEST.                                  QMDVALID
073800    MOVE ZERO TO WS-MIN10-CNT.                                          QMDVALID
073900    PERFORM 1011-MIN10-ONE VARYING WS-TRX FROM 2 BY 1                   QMDVALID
074000                              UNTIL WS-TRX > WS-TRADE-COUNT             QMDVALID
074100                              OR WS-MIN10-CNT >= 10.                    QMDVALID
074200 1010-EXIT.                                                             QMDVALID
074300    EXIT.                                                               QMDVALID
074400 1011-MIN10-ONE.                                                        QMDVALID
074500    COMPUTE WS-TEMP-MI = WS-TRADE-ABSMIN (WS-TRX)                       QMDVALID
074600                       - WS-TRADE-ABSMIN (WS-TRX - 1).                  QMDVALID
074700    IF WS-TEMP-MI < WS-MIN10-LOWEST                                     QMDVALID
074800      MOVE WS-TEMP-MI TO WS-MIN10-LOWEST                                QMDVALID
074900    END-IF.                                                             QMDVALID
075000    ADD 1 TO WS-MIN10-CNT.                                              QMDVALID
075100 1011-EXIT.                                                             QMDVALID
075200    EXIT.                                                               QMDVALID
075300 1020-SCAN-MISSMIN-ONE.                                                 QMDVALID
075400    MOVE WS-TRADE-ROWNO (WS-TRX - 1) TO WS-RX2.                         QMDVALID
075500    MOVE WS-TRADE-ROWNO (WS-TRX) TO VALID-RX.                           QMDVALID
075600    IF VALID-TS-YYYY (VALID-RX) = VALID-TS-YYYY (WS-RX2)                QMDVALID
075700       AND VALID-TS-MM (VALID-RX)   = VALID-TS-MM (WS-RX2)              QMDVALID
075800       AND VALID-TS-DD (VALID-RX)   = VALID-TS-DD (WS-RX2)              QMDVALID
075900      COMPUTE WS-TEMP-MI = WS-TRADE-ABSMIN (WS-TRX)                     QMDVALID
076000                         - WS-TRADE-ABSMIN (WS-TRX - 1)                 QMDVALID
076100      IF WS-TEMP-MI > 1                                                 QMDVALID
076200        COMPUTE WS-K = WS-TEMP-MI - 1                                   QMDVALID
076300        ADD WS-K TO WS-MISSMIN-TOTAL                                    QMDVALID
076400        PERFORM 1030-ADD-MISSMIN-ENTRY THRU 1030-EXIT                   QMDVALID
076500      END-IF                                                            QMDVALID
076600    END-IF.                                                             QMDVALID
076700 1030-ADD-MISSMIN-ENTRY.                                                QMDVALID
076800    IF VALID-MM-COUNT < 500                                             QMDVALID
076900      ADD 1 TO VALID-MM-COUNT                                           QMDVALID
077000      MOVE VALID-MM-COUNT TO VALID-MX                                   QMDVALID
077100      MOVE VALID-SYMBOL TO VALID-MM-SYMBOL (VALID-MX)                   QMDVALID
077200      MOVE VALID-TIMESTAMP (WS-RX2)  TO VALID-MM-PREV (VALID-MX)        QMDVALID
077300      MOVE VALID-TIMESTAMP (VALID-RX) TO VALID-MM-NEXT (VALID-MX)       QMDVALID
077400      MOVE VALID-TIMESTAMP (VALID-RX) TO                                QMDVALID
077500              VALID-MM-TIMESTAMP (VALID-MX)                             QMDVALID
077600      MOVE WS-TEMP-MI TO VALID-MM-DURMIN (VALID-MX)                     QMDVALID
077700    END-IF.                                                             QMDVALID
077800 1030-EXIT.                                                             QMDVALID
077900    EXIT.                                                               QMDVALID
078000*****************************************************************       QMDVALID
078100*  CHECK 11 - DUPLICATE TIMESTAMPS                                *     QMDVALID
078200*****************************************************************       QMDVALID
078300 1100-CHK-DUPLICATES.                                                   QMDVALID
078400    MOVE ZERO TO WS-N.                                                  QMDVALID
078500    IF WS-R > 1                                                         QMDVALID
078600      PERFORM 1110-CHK-DUP-ONE VARYING VALID-RX FROM 2 BY 1             QMDVALID
078700                                  UNTIL VALID-RX > WS-R                 QMDVALID
078800    END-IF.                                                             QMDVALID
078900    COMPUTE WS-SC (11) = 1 - (WS-N / WS-R).                             QMDVALID
079000    IF WS-SC (11) < 0                                                   QMDVALID
079100      MOVE 0 TO WS-SC (11)                                              QMDVALID
079200    END-IF.                                                             QMDVALID
079300    MOVE WS-R TO WS-DENOM.                                              QMDVALID
079400    MOVE 'DUPLICATE TIMESTAMPS' TO WS-ISSUE-LIT.                        QMDVALID
079500    PERFORM 0070-APPEND-CHECK-ISSUE THRU 0070-EXIT.                     QMDVALID
079600 1100-EXIT.                                                             QMDVALID
079700    EXIT.                                                               QMDVALID
079800 1110-CHK-DUP-ONE.                                                      QMDVALID
079900    IF VALID-TIMESTAMP (VALID-RX) = VALID-TIMESTAMP (VALID-RX - 1)      QMDVALID
080000      ADD 1 TO WS-N                                                     QMDVALID
080100    END-IF.                                                             QMDVALID
080200 1110-EXIT.                                                             QMDVALID
080300    EXIT.                                                               QMDVALID
080400*****************************************************************       QMDVALID
080500*  OVERALL SCORE                                                 *      QMDVALID
080600*****************************************************************       QMDVALID
080700 1200-COMPUTE-OVERALL.                                                  QMDVALID
080800    MOVE ZERO TO WS-SCORE-SUM.                                          QMDVALID
080900    PERFORM 1210-SUM-ONE VARYING WS-CKX FROM 1 BY 1                     QMDVALID
081000                            UNTIL WS-CKX > 11.                          QMDVALID
081100    COMPUTE VALID-OVERALL-SCORE ROUNDED = WS-SCORE-SUM / 11.            QMDVALID
081200    IF VALID-OVERALL-SCORE >= 0.95                                      QMDVALID
081300      SET VALID-IS-VALID TO TRUE                                        QMDVALID
081400    ELSE                                                                QMDVALID
081500      SET VALID-IS-INVALID TO TRUE                                      QMDVALID
081600    END-IF.                                                             QMDVALID
081700 1200-EXIT.                                                             QMDVALID
081800    EXIT.                                                               QMDVALID
081900 1210-SUM-ONE.                                                          QMDVALID
082000    MOVE WS-CKX TO WS-SCX.                                              QMDVALID
082100    ADD WS-SC (WS-SCX) TO WS-SCORE-SUM.                                 QMDVALID
082200 1210-EXIT.                                                             QMDVALID
082300    EXIT.                                                               QMDVALID
082400*****************************************************************       QMDVALID
082500*  ISSUE-TEXT ACCUMULATOR                                        *      QMDVALID
082600*****************************************************************       QMDVALID
082700 0070-APPEND-CHECK-ISSUE.                                               QMDVALID
082800    IF WS-N > 0                                                         QMDVALID
082900      MOVE WS-N TO WS-N-EDIT                                            QMDVALID
083000      MOVE WS-DENOM TO WS-R-EDIT                                        QMDVALID
083100      STRING WS-ISSUE-LIT DELIMITED BY '  '                             QMDVALID
083200             ': ' DELIMITED BY SIZE                                     QMDVALID
083300             WS-N-EDIT DELIMITED BY SIZE                                QMDVALID
083400             ' OF ' DELIMITED BY SIZE                                   QMDVALID
083500             WS-R-EDIT DELIMITED BY SIZE                                QMDVALID
083600             ' ROWS; ' DELIMITED BY SIZE                                QMDVALID
083700        INTO VALID-ISSUE-TEXT                                           QMDVALID
083800        WITH POINTER WS-ISSUE-PTR                                       QMDVALID
083900      END-STRING                                                        QMDVALID
084000    END-IF.                                                             QMDVALID
084100 0070-EXIT.                                                             QMDVALID
084200    EXIT.                                                               QMDVALID
084300*****************************************************************       QMDVALID
084400*  CALENDAR SUBROUTINES - DAY-OF-WEEK AND ABSOLUTE MINUTE        *      QMDVALID
084500*  OF ERA, BOTH RECKONED FROM 01 JAN 2000 (A SATURDAY).  GOOD    *      QMDVALID
084600*  FOR 2000-2099; NO CENTURY LEAP EXCEPTION FALLS IN THAT SPAN.  *      QMDVALID
084700*****************************************************************       QMDVALID
084800 1300-CALC-ABS-MIN.                                                     QMDVALID
084900    PERFORM 1330-CALC-DAYNO-FOR-RX2 THRU 1330-EXIT.                     QMDVALID
085000    COMPUTE WS-DAYNO =                                                  QMDVALID
085100            WS-DAYNO * 1440                                             QMDVALID
085200            + VALID-TS-HH (WS-RX2) * 60                                 QMDVALID
085300            + VALID-TS-MI (WS-RX2).                                     QMDVALID
085400 1300-EXIT.                                                             QMDVALID
085500    EXIT.                                                               QMDVALID
085600 1310-CALC-DOW.                                                         QMDVALID
085700    MOVE VALID-RX TO WS-RX2.                                            QMDVALID
085800    PERFORM 1330-CALC-DAYNO-FOR-RX2 THRU 1330-EXIT.                     QMDVALID
085900    COMPUTE WS-DOW-TEMP = WS-DAYNO + 6.                                 QMDVALID
086000    DIVIDE WS-DOW-TEMP BY 7 GIVING WS-LEAP-TEMP REMAINDER WS-DOW.       QMDVALID
086100 1310-EXIT.                                                             QMDVALID
086200    EXIT.                                                               QMDVALID
086300 1330-CALC-DAYNO-FOR-RX2.                                               QMDVALID
086400    COMPUTE WS-YR = VALID-TS-YYYY (WS-RX2) - 2000.                      QMDVALID
086500    COMPUTE WS-LEAP-CNT = (WS-YR + 3) / 4.                              QMDVALID
086600    COMPUTE WS-DAYNO = WS-YR * 365 + WS-LEAP-CNT                        QMDVALID
086700            + CT-CUMDAYS (VALID-TS-MM (WS-RX2))                         QMDVALID
086800            + VALID-TS-DD (WS-RX2) - 1.                                 QMDVALID
086900    DIVIDE WS-YR BY 4 GIVING WS-LEAP-TEMP REMAINDER WS-LEAP-REM.        QMDVALID
087000    IF WS-LEAP-REM = 0 AND VALID-TS-MM (WS-RX2) > 2                     QMDVALID
087100      ADD 1 TO WS-DAYNO                                                 QMDVALID
087200    END-IF.                                                             QMDVALID
087300 1330-EXIT.                                                             QMDVALID
087400    EXIT.                                                               QMDVALID
