000100* LAST UPDATE ON 14 May 1985 AT 09:12:00 BY  RKAPOOR VERSION 01         QMDRECS
000200* LAST UPDATE ON 02 Aug 1989 AT 14:05:11 BY  SDESAI  VERSION 02         QMDRECS
000300* LAST UPDATE ON 11 Dec 1998 AT 10:40:27 BY  RKAPOOR VERSION 03 - Y2K   QMDRECS
000400* LAST UPDATE ON 19 Mar 2024 AT 16:22:05 BY  APATEL  VERSION 04         QMDRECS
000500* LAST UPDATE ON 07 Jan 2025 AT 11:51:39 BY  NVARMA  VERSION 05         QMDRECS
000600*****************************************************************       QMDRECS
000700*                                                                *      QMDRECS
000800*                         QMDRECS.CPY                           *       QMDRECS
000900*                                                                *      QMDRECS
001000*   RECORD LAYOUTS COMMON TO THE MARKET DATA QUALITY AND        *       QMDRECS
001100*   INGESTION SYSTEM (QMD SUITE).  COPY INTO THE FILE SECTION   *       QMDRECS
001200*   OR WORKING-STORAGE SECTION OF ANY QMD PROGRAM THAT READS,   *       QMDRECS
001300*   WRITES OR ENRICHES MINUTE-BAR PRICE DATA FOR THE NSE NIFTY  *       QMDRECS
001400*   50 CONSTITUENTS.                                            *       QMDRECS
001500*                                                                *      QMDRECS
001600*   PROPERTY OF MERIDIAN CAPITAL MARKETS DATA SERVICES.         *       QMDRECS
001700*   THIS COPYBOOK CONTAINS NO VALUE-SENSITIVE DATA.  HANDLE     *       QMDRECS
001800*   PER THE STANDARD MCM DATA CENTER RETENTION SCHEDULE.        *       QMDRECS
001900*                                                                *      QMDRECS
002000*****************************************************************       QMDRECS
002100*                                                                       QMDRECS
002200*  1985  - ORIGINAL CUT, CARRIED THE OLD TICKER-TAPE LAYOUT.            QMDRECS
002300*  1989  - WIDENED SYMBOL AND SECTOR FOR THE BSE MERGE PROJECT.         QMDRECS
002400*  1998  - Y2K REMEDIATION.  ALL DATE FIELDS REVIEWED; NONE OF          QMDRECS
002500*          THE FIELDS IN THIS BOOK CARRY A 2-DIGIT YEAR, SO NO          QMDRECS
002600*          FIELD WIDTHS CHANGED.  LOGGED FOR THE Y2K AUDIT FILE.        QMDRECS
002700*  2024  - RETROFIT FOR THE NSE NIFTY-50 MINUTE-BAR FEED (CHG-          QMDRECS
002800*          88140). REPLACED THE LEGACY TICKER LAYOUT WITH THE           QMDRECS
002900*          OHLCV LAYOUT BELOW AND ADDED THE CONSTITUENTS MASTER.        QMDRECS
003000*  2025  - ADDED EXPORT-HISTORY AUDIT RECORD FOR THE HISTORICAL         QMDRECS
003100*          EXTRACT JOB (CHG-88301).                                     QMDRECS
003200*                                                                       QMDRECS
003300*****************************************************************       QMDRECS
003400*    OHLCV CANDIDATE / MASTER PRICE RECORD (OHLC-RECORD)        *       QMDRECS
003500*    KEY:  OHLC-SYMBOL + OHLC-TIMESTAMP (MINUTE GRANULARITY)    *       QMDRECS
003600*****************************************************************       QMDRECS
003700 01  OHLC-RECORD.                                                       QMDRECS
003800     05  OHLC-TIMESTAMP          PIC X(19).                             QMDRECS
003900     05  OHLC-TIMESTAMP-X REDEFINES OHLC-TIMESTAMP.                     QMDRECS
004000         10  OHLC-TS-YYYY        PIC 9(4).                              QMDRECS
004100         10  FILLER              PIC X.                                 QMDRECS
004200         10  OHLC-TS-MM          PIC 9(2).                              QMDRECS
004300         10  FILLER              PIC X.                                 QMDRECS
004400         10  OHLC-TS-DD          PIC 9(2).                              QMDRECS
004500         10  FILLER              PIC X.                                 QMDRECS
004600         10  OHLC-TS-HH          PIC 9(2).                              QMDRECS
004700         10  FILLER              PIC X.                                 QMDRECS
004800         10  OHLC-TS-MI          PIC 9(2).                              QMDRECS
004900         10  FILLER              PIC X.                                 QMDRECS
005000         10  OHLC-TS-SS          PIC 9(2).                              QMDRECS
005100     05  OHLC-SYMBOL             PIC X(20).                             QMDRECS
005200     05  OHLC-OPEN               PIC S9(7)V99.                          QMDRECS
005300     05  OHLC-HIGH               PIC S9(7)V99.                          QMDRECS
005400     05  OHLC-LOW                PIC S9(7)V99.                          QMDRECS
005500     05  OHLC-CLOSE              PIC S9(7)V99.                          QMDRECS
005600     05  OHLC-VOLUME             PIC S9(12).                            QMDRECS
005700     05  OHLC-DATA-SOURCE        PIC X(20).                             QMDRECS
005800     05  OHLC-QUALITY-SCORE      PIC 9V9(4).                            QMDRECS
005900     05  OHLC-SECTOR             PIC X(30).                             QMDRECS
006000     05  FILLER                  PIC X(08).                             QMDRECS
006100*****************************************************************       QMDRECS
006200*    CONSTITUENTS METADATA MASTER RECORD (CONM-RECORD)          *       QMDRECS
006300*    KEY:  CONM-SYMBOL                                          *       QMDRECS
006400*****************************************************************       QMDRECS
006500 01  CONM-RECORD.                                                       QMDRECS
006600     05  CONM-SYMBOL             PIC X(20).                             QMDRECS
006700     05  CONM-COMPANY-NAME       PIC X(60).                             QMDRECS
006800     05  CONM-SECTOR             PIC X(30).                             QMDRECS
006900     05  CONM-MKTCAP-CAT         PIC X(10).                             QMDRECS
007000     05  CONM-ACTIVE-FLAG        PIC X(01).                             QMDRECS
007100         88  CONM-ACTIVE         VALUE 'Y'.                             QMDRECS
007200         88  CONM-INACTIVE       VALUE 'N'.                             QMDRECS
007300     05  CONM-WEIGHTAGE          PIC 9(3)V99.                           QMDRECS
007400     05  FILLER                  PIC X(14).                             QMDRECS
007500*****************************************************************       QMDRECS
007600*    DATA QUALITY EXCEPTION LOG RECORD (QLOG-RECORD)            *       QMDRECS
007700*    ONE RECORD PER SYMBOL FLAGGED DURING A BATCH RUN.          *       QMDRECS
007800*****************************************************************       QMDRECS
007900 01  QLOG-RECORD.                                                       QMDRECS
008000     05  QLOG-SYMBOL             PIC X(20).                             QMDRECS
008100     05  QLOG-QUALITY-SCORE      PIC 9V9(4).                            QMDRECS
008200     05  QLOG-ISSUES-FOUND       PIC X(200).                            QMDRECS
008300     05  QLOG-SEVERITY           PIC 9(01).                             QMDRECS
008400         88  QLOG-SEV-OK         VALUE 1.                               QMDRECS
008500         88  QLOG-SEV-WARN       VALUE 2.                               QMDRECS
008600         88  QLOG-SEV-CRIT       VALUE 3.                               QMDRECS
008700     05  FILLER                  PIC X(14).                             QMDRECS
008800*****************************************************************       QMDRECS
008900*    EXPORT HISTORY AUDIT RECORD (EXPH-RECORD)                  *       QMDRECS
009000*    ONE RECORD PER HISTORICAL EXTRACT RUN.                     *       QMDRECS
009100*****************************************************************       QMDRECS
009200 01  EXPH-RECORD.                                                       QMDRECS
009300     05  EXPH-EXPORT-TYPE        PIC X(20).                             QMDRECS
009400     05  EXPH-SYMBOLS            PIC X(100).                            QMDRECS
009500     05  EXPH-DATE-RANGE-START   PIC X(10).                             QMDRECS
009600     05  EXPH-DATE-RANGE-END     PIC X(10).                             QMDRECS
009700     05  EXPH-FORMAT             PIC X(10).                             QMDRECS
009800     05  EXPH-FILE-PATH          PIC X(100).                            QMDRECS
009900     05  EXPH-RECORD-COUNT       PIC 9(09).                             QMDRECS
010000     05  FILLER                  PIC X(11).                             QMDRECS
