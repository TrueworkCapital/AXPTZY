000100PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ                             QMDTSRPT
000200* LAST UPDATE ON 19 Jul 1984 AT 09:05:40 BY  RKAPOOR VERSION 01         QMDTSRPT
000300* LAST UPDATE ON 11 Dec 1998 AT 11:18:26 BY  RKAPOOR VERSION 02 - Y2K   QMDTSRPT
000400* LAST UPDATE ON 22 Mar 2025 AT 14:10:02 BY  PJOSHI  VERSION 03         QMDTSRPT
000500* LAST UPDATE ON 04 Apr 2025 AT 10:44:39 BY  PJOSHI  VERSION 04         QMDTSRPT
000600IDENTIFICATION DIVISION.                                                QMDTSRPT
000700PROGRAM-ID. QMDTSRPT.                                                   QMDTSRPT
000800AUTHOR. R-KAPOOR.                                                       QMDTSRPT
000900INSTALLATION. MERIDIAN CAPITAL MARKETS DATA CENTER.                     QMDTSRPT
001000              CALLED ONCE PER RUN BY QMDINGST.  PRINTS THE FIVE-        QMDTSRPT
001100              SECTION TIMESTAMP EXCEPTION REPORT OVER THE RUN-          QMDTSRPT
001200              WIDE NON-TRADING-DAY, NON-TRADING-OHLCV, INTERVAL-        QMDTSRPT
001300              GAP AND MISSING-MINUTE DETAIL TABLES THE CALLER           QMDTSRPT
001400              ACCUMULATED ACROSS EVERY SYMBOL.  SECTION 5 IS A          QMDTSRPT
001500              TWO-COLUMN METRIC/VALUE SUMMARY WITH THE FOUR             QMDTSRPT
001600              COUNTS AND THE RUN'S OBSERVED DATE RANGE.                 QMDTSRPT
001700DATE-WRITTEN. 19 JUL 84.                                                QMDTSRPT
001800DATE-COMPILED.                                                          QMDTSRPT
001900SECURITY. MCM INTERNAL USE ONLY.                                        QMDTSRPT
002000*****************************************************************       QMDTSRPT
002100*  CHANGE LOG                                                   *       QMDTSRPT
002200*****************************************************************       QMDTSRPT
002300*  19 JUL 84  RKAPOOR  ORIGINAL CUT - GENERIC CALENDAR EXCEPTION        QMDTSRPT
002400*                      REPORT WRITER FOR THE OLD BSE FEED, CHG-1140.    QMDTSRPT
002500*  11 DEC 98  RKAPOOR  Y2K REMEDIATION - CALENDAR TABLE REBUILT         QMDTSRPT
002600*                      AROUND A 4-DIGIT YEAR.  CERTIFIED CHG-5120.      QMDTSRPT
002700*  22 MAR 25  PJOSHI   FULL REWRITE FOR THE QMD SUITE - FIVE            QMDTSRPT
002800*                      TIMESTAMP EXCEPTION SECTIONS IN PLACE OF         QMDTSRPT
002900*                      THE OLD SINGLE CALENDAR SECTION, CHG-88340.      QMDTSRPT
003000*  04 APR 25  PJOSHI   SECTION 2 (NON-TRADING OHLCV) WAS MISSING        QMDTSRPT
003100*                      THE VOLUME COLUMN, CHG-88355.                    QMDTSRPT
003200*****************************************************************       QMDTSRPT
003300ENVIRONMENT DIVISION.                                                   QMDTSRPT
003400CONFIGURATION SECTION.                                                  QMDTSRPT
003500SOURCE-COMPUTER. IBM-370.                                               QMDTSRPT
003600OBJECT-COMPUTER. IBM-370.                                               QMDTSRPT
003700SPECIAL-NAMES. C01 IS TOP-OF-FORM.                                      QMDTSRPT
003800INPUT-OUTPUT SECTION.                                                   QMDTSRPT
003900FILE-CONTROL.                                                           QMDTSRPT
004000    SELECT TSRPTOUT ASSIGN TO TSRPTOUT                                  QMDTSRPT
004100        ORGANIZATION IS LINE SEQUENTIAL                                 QMDTSRPT
004200        FILE STATUS IS WS-TSRPTOUT-STATUS.                              QMDTSRPT
004300DATA DIVISION.                                                          QMDTSRPT
004400FILE SECTION.                                                           QMDTSRPT
004500FD  TSRPTOUT                                                            QMDTSRPT
004600    RECORDING MODE IS F                                                 QMDTSRPT
004700    LABEL RECORDS ARE STANDARD                                          QMDTSRPT
004800    RECORD CONTAINS 132 CHARACTERS.                                     QMDTSRPT
00490001  TSRPTOUT-REC                PIC X(132).                             QMDTSRPT
005000WORKING-STORAGE SECTION.                                                QMDTSRPT
005100 77  PGMNAME                    PIC X(8) VALUE 'QMDTSRPT'.              QMDTSRPT
005200 77  WS-TSRPTOUT-STATUS         PIC XX.                                 QMDTSRPT
005300 77  WS-IX                      PIC 9(4) BINARY VALUE ZERO.             QMDTSRPT
005400*  PRINT-LINE AREAS - ONE PER REPORT SECTION STYLE.                     QMDTSRPT
005500 01  WS-SECT-HEAD.                                                      QMDTSRPT
005600     05  FILLER PIC X(01) VALUE SPACE.                                  QMDTSRPT
005700     05  SH-TITLE    PIC X(60).                                         QMDTSRPT
005800     05  FILLER PIC X(71) VALUE SPACES.                                 QMDTSRPT
005900 01  WS-COL-HEAD-NT.                                                    QMDTSRPT
006000     05  FILLER PIC X(01) VALUE SPACE.                                  QMDTSRPT
006100     05  FILLER PIC X(20) VALUE 'SYMBOL'.                               QMDTSRPT
006200     05  FILLER PIC X(19) VALUE 'TIMESTAMP'.                            QMDTSRPT
006300     05  FILLER PIC X(08) VALUE 'REASON'.                               QMDTSRPT
006400     05  FILLER PIC X(09) VALUE 'DAY NAME'.                             QMDTSRPT
006500     05  FILLER PIC X(20) VALUE 'HOLIDAY'.                              QMDTSRPT
006600     05  FILLER PIC X(55) VALUE SPACES.                                 QMDTSRPT
006700 01  WS-DETAIL-NT.                                                      QMDTSRPT
006800     05  FILLER PIC X(01) VALUE SPACE.                                  QMDTSRPT
006900     05  DN-SYMBOL   PIC X(20).                                         QMDTSRPT
007000     05  DN-TIME     PIC X(19).                                         QMDTSRPT
007100     05  DN-TIME-X REDEFINES DN-TIME.                                   QMDTSRPT
007200         10  DN-TIME-DATE PIC X(10).                                    QMDTSRPT
007300         10  FILLER       PIC X.                                        QMDTSRPT
007400         10  DN-TIME-HHMM PIC X(08).                                    QMDTSRPT
007500     05  DN-REASON   PIC X(08).                                         QMDTSRPT
007600     05  DN-DAYNAME  PIC X(09).                                         QMDTSRPT
007700     05  DN-HOLIDAY  PIC X(20).                                         QMDTSRPT
007800     05  FILLER      PIC X(55) VALUE SPACES.                            QMDTSRPT
007900 01  WS-COL-HEAD-OHLCV.                                                 QMDTSRPT
008000     05  FILLER PIC X(01) VALUE SPACE.                                  QMDTSRPT
008100     05  FILLER PIC X(20) VALUE 'SYMBOL'.                               QMDTSRPT
008200     05  FILLER PIC X(19) VALUE 'TIMESTAMP'.                            QMDTSRPT
008300     05  FILLER PIC X(08) VALUE 'REASON'.                               QMDTSRPT
008400     05  FILLER PIC X(11) VALUE 'OPEN'.                                 QMDTSRPT
008500     05  FILLER PIC X(11) VALUE 'HIGH'.                                 QMDTSRPT
008600     05  FILLER PIC X(11) VALUE 'LOW'.                                  QMDTSRPT
008700     05  FILLER PIC X(11) VALUE 'CLOSE'.                                QMDTSRPT
008800     05  FILLER PIC X(14) VALUE 'VOLUME'.                               QMDTSRPT
008900     05  FILLER PIC X(26) VALUE SPACES.                                 QMDTSRPT
009000 01  WS-DETAIL-OHLCV.                                                   QMDTSRPT
009100     05  FILLER PIC X(01) VALUE SPACE.                                  QMDTSRPT
009200     05  DO-SYMBOL   PIC X(20).                                         QMDTSRPT
009300     05  DO-TIME     PIC X(19).                                         QMDTSRPT
009400     05  DO-TIME-X REDEFINES DO-TIME.                                   QMDTSRPT
009500         10  DO-TIME-DATE PIC X(10).                                    QMDTSRPT
009600         10  FILLER       PIC X.                                        QMDTSRPT
009700         10  DO-TIME-HHMM PIC X(08).                                    QMDTSRPT
009800     05  DO-REASON   PIC X(08).                                         QMDTSRPT
009900     05  DO-OPEN     PIC Z(5)9.99B.                                     QMDTSRPT
010000     05  DO-HIGH     PIC Z(5)9.99B.                                     QMDTSRPT
010100     05  DO-LOW      PIC Z(5)9.99B.                                     QMDTSRPT
010200     05  DO-CLOSE    PIC Z(5)9.99B.                                     QMDTSRPT
010300     05  DO-VOLUME   PIC Z(10)9B.                                       QMDTSRPT
010400     05  FILLER      PIC X(32) VALUE SPACES.                            QMDTSRPT
010500 01  WS-COL-HEAD-GAP.                                                   QMDTSRPT
010600     05  FILLER PIC X(01) VALUE SPACE.                                  QMDTSRPT
010700     05  FILLER PIC X(20) VALUE 'SYMBOL'.                               QMDTSRPT
010800     05  FILLER PIC X(19) VALUE 'GAP START'.                            QMDTSRPT
010900     05  FILLER PIC X(19) VALUE 'GAP END'.                              QMDTSRPT
011000     05  FILLER PIC X(10) VALUE 'DUR-MIN'.                              QMDTSRPT
011100     05  FILLER PIC X(10) VALUE 'MISSING'.                              QMDTSRPT
011200     05  FILLER PIC X(10) VALUE 'EXPECTED'.                             QMDTSRPT
011300     05  FILLER PIC X(43) VALUE SPACES.                                 QMDTSRPT
011400 01  WS-DETAIL-GAP.                                                     QMDTSRPT
011500     05  FILLER PIC X(01) VALUE SPACE.                                  QMDTSRPT
011600     05  DG-SYMBOL   PIC X(20).                                         QMDTSRPT
011700     05  DG-START    PIC X(19).                                         QMDTSRPT
011800     05  DG-START-X REDEFINES DG-START.                                 QMDTSRPT
011900         10  DG-START-DATE PIC X(10).                                   QMDTSRPT
012000         10  FILLER        PIC X.                                       QMDTSRPT
012100         10  DG-START-HHMM PIC X(08).                                   QMDTSRPT
012200     05  DG-END      PIC X(19).                                         QMDTSRPT
012300     05  DG-DURMIN   PIC ZZZZZ9.                                        QMDTSRPT
012400     05  FILLER      PIC X(04) VALUE SPACES.                            QMDTSRPT
012500     05  DG-MISSING  PIC ZZZZZ9.                                        QMDTSRPT
012600     05  FILLER      PIC X(04) VALUE SPACES.                            QMDTSRPT
012700     05  DG-EXPECTED PIC ZZZZZ9.                                        QMDTSRPT
012800     05  FILLER      PIC X(47) VALUE SPACES.                            QMDTSRPT
012900 01  WS-COL-HEAD-MM.                                                    QMDTSRPT
013000     05  FILLER PIC X(01) VALUE SPACE.                                  QMDTSRPT
013100     05  FILLER PIC X(20) VALUE 'SYMBOL'.                               QMDTSRPT
013200     05  FILLER PIC X(19) VALUE 'MISSING TIMESTAMP'.                    QMDTSRPT
013300     05  FILLER PIC X(19) VALUE 'PREVIOUS'.                             QMDTSRPT
013400     05  FILLER PIC X(19) VALUE 'NEXT'.                                 QMDTSRPT
013500     05  FILLER PIC X(10) VALUE 'DUR-MIN'.                              QMDTSRPT
013600     05  FILLER PIC X(44) VALUE SPACES.                                 QMDTSRPT
013700 01  WS-DETAIL-MM.                                                      QMDTSRPT
013800     05  FILLER PIC X(01) VALUE SPACE.                                  QMDTSRPT
013900     05  DM-SYMBOL   PIC X(20).                                         QMDTSRPT
014000     05  DM-TIME     PIC X(19).                                         QMDTSRPT
014100     05  DM-PREV     PIC X(19).                                         QMDTSRPT
014200     05  DM-NEXT     PIC X(19).                                         QMDTSRPT
014300     05  DM-DURMIN   PIC ZZZZZ9.                                        QMDTSRPT
014400     05  FILLER      PIC X(48) VALUE SPACES.                            QMDTSRPT
014500 01  WS-SUMM-LINE.                                                      QMDTSRPT
014600     05  FILLER PIC X(01) VALUE SPACE.                                  QMDTSRPT
014700     05  SM-METRIC   PIC X(40).                                         QMDTSRPT
014800     05  SM-VALUE    PIC X(20).                                         QMDTSRPT
014900     05  FILLER PIC X(71) VALUE SPACES.                                 QMDTSRPT
015000 01  WS-BLANK-LINE.                                                     QMDTSRPT
015100     05  FILLER PIC X(01) VALUE SPACE.                                  QMDTSRPT
015200     05  FILLER PIC X(131) VALUE SPACES.                                QMDTSRPT
015300*  EDIT FIELD FOR STRINGING BINARY COUNTS INTO THE SUMMARY VALUE        QMDTSRPT
015400*  COLUMN.                                                              QMDTSRPT
015500 77  WS-EDIT-NUM                PIC ZZZZZ9.                             QMDTSRPT
015600LINKAGE SECTION.                                                        QMDTSRPT
015700*  DATE RANGE AND THE FOUR EXCEPTION COUNTS - MUST MATCH                QMDTSRPT
015800*  QMDINGST'S WS-TSRPT-PARMS FIELD FOR FIELD.                           QMDTSRPT
015900 01  TSRPT-PARMS.                                                       QMDTSRPT
016000     05  TSRPT-DATE-LO       PIC X(10).                                 QMDTSRPT
016100     05  TSRPT-DATE-HI       PIC X(10).                                 QMDTSRPT
016200     05  TSRPT-NT-COUNT      PIC 9(6) BINARY.                           QMDTSRPT
016300     05  TSRPT-GAP-COUNT     PIC 9(6) BINARY.                           QMDTSRPT
016400     05  TSRPT-MM-COUNT      PIC 9(6) BINARY.                           QMDTSRPT
016500     05  FILLER              PIC X(10).                                 QMDTSRPT
016600*  NON-TRADING EXCEPTION TABLE - MUST MATCH QMDINGST'S                  QMDTSRPT
016700*  WS-RUN-NT-TABLE FIELD FOR FIELD.                                     QMDTSRPT
016800 01  TSRPT-NT-TABLE.                                                    QMDTSRPT
016900     05  TSRPT-NT-ENTRY OCCURS 2000 TIMES.                              QMDTSRPT
017000         10  TSRPT-NT-SYMBOL     PIC X(20).                             QMDTSRPT
017100         10  TSRPT-NT-TIMESTAMP  PIC X(19).                             QMDTSRPT
017200         10  TSRPT-NT-REASON     PIC X(8).                              QMDTSRPT
017300         10  TSRPT-NT-DAYNAME    PIC X(9).                              QMDTSRPT
017400         10  TSRPT-NT-HOLIDAY    PIC X(20).                             QMDTSRPT
017500         10  TSRPT-NT-OPEN       PIC S9(7)V99.                          QMDTSRPT
017600         10  TSRPT-NT-HIGH       PIC S9(7)V99.                          QMDTSRPT
017700         10  TSRPT-NT-LOW        PIC S9(7)V99.                          QMDTSRPT
017800         10  TSRPT-NT-CLOSE      PIC S9(7)V99.                          QMDTSRPT
017900         10  TSRPT-NT-VOLUME     PIC S9(12).                            QMDTSRPT
018000         10  FILLER              PIC X(01).                             QMDTSRPT
018100*  INTERVAL-GAP EXCEPTION TABLE - MUST MATCH QMDINGST'S                 QMDTSRPT
018200*  WS-RUN-GAP-TABLE FIELD FOR FIELD.                                    QMDTSRPT
018300 01  TSRPT-GAP-TABLE.                                                   QMDTSRPT
018400     05  TSRPT-GAP-ENTRY OCCURS 1000 TIMES.                             QMDTSRPT
018500         10  TSRPT-GAP-SYMBOL    PIC X(20).                             QMDTSRPT
018600         10  TSRPT-GAP-START     PIC X(19).                             QMDTSRPT
018700         10  TSRPT-GAP-END       PIC X(19).                             QMDTSRPT
018800         10  TSRPT-GAP-DURMIN    PIC 9(6) BINARY.                       QMDTSRPT
018900         10  TSRPT-GAP-MISSING   PIC 9(6) BINARY.                       QMDTSRPT
019000         10  TSRPT-GAP-EXPECTED  PIC 9(6) BINARY.                       QMDTSRPT
019100         10  FILLER              PIC X(01).                             QMDTSRPT
019200*  MISSING-MINUTE EXCEPTION TABLE - MUST MATCH QMDINGST'S               QMDTSRPT
019300*  WS-RUN-MM-TABLE FIELD FOR FIELD.                                     QMDTSRPT
019400 01  TSRPT-MM-TABLE.                                                    QMDTSRPT
019500     05  TSRPT-MM-ENTRY OCCURS 2000 TIMES.                              QMDTSRPT
019600         10  TSRPT-MM-SYMBOL     PIC X(20).                             QMDTSRPT
019700         10  TSRPT-MM-TIMESTAMP  PIC X(19).                             QMDTSRPT
019800         10  TSRPT-MM-PREV       PIC X(19).                             QMDTSRPT
019900         10  TSRPT-MM-NEXT       PIC X(19).                             QMDTSRPT
020000         10  TSRPT-MM-DURMIN     PIC 9(6) BINARY.                       QMDTSRPT
020100         10  FILLER              PIC X(01).                             QMDTSRPT
020200TITLE 'TIMESTAMP EXCEPTION REPORT MAIN LINE'.                           QMDTSRPT
020300PROCEDURE DIVISION USING TSRPT-PARMS TSRPT-NT-TABLE                     QMDTSRPT
020400                          TSRPT-GAP-TABLE TSRPT-MM-TABLE.               QMDTSRPT
020500 0000-MAINLINE.                                                         QMDTSRPT
020600    OPEN OUTPUT TSRPTOUT.                                               QMDTSRPT
020700    PERFORM 1000-SECTION-NONTRADE-DAYS THRU 1000-EXIT.                  QMDTSRPT
020800    PERFORM 2000-SECTION-NONTRADE-OHLCV THRU 2000-EXIT.                 QMDTSRPT
020900    PERFORM 3000-SECTION-GAPS THRU 3000-EXIT.                           QMDTSRPT
021000    PERFORM 4000-SECTION-MISSING-MIN THRU 4000-EXIT.                    QMDTSRPT
021100    PERFORM 5000-SECTION-SUMMARY THRU 5000-EXIT.                        QMDTSRPT
021200    CLOSE TSRPTOUT.                                                     QMDTSRPT
021300    GOBACK.                                                             QMDTSRPT
021400*****************************************************************       QMDTSRPT
021500*  SECTION 1 - NON-TRADING DAYS.  SYMBOL, TIMESTAMP, REASON,    *       QMDTSRPT
021600*  DAY NAME (WEEKEND) OR HOLIDAY NAME (HOLIDAY).                *       QMDTSRPT
021700*****************************************************************       QMDTSRPT
021800 1000-SECTION-NONTRADE-DAYS.                                            QMDTSRPT
021900    MOVE 'SECTION 1 - NON-TRADING DAYS' TO SH-TITLE.                    QMDTSRPT
022000    WRITE TSRPTOUT-REC FROM WS-SECT-HEAD                                QMDTSRPT
022100        AFTER ADVANCING TOP-OF-FORM.                                    QMDTSRPT
022200    WRITE TSRPTOUT-REC FROM WS-COL-HEAD-NT                              QMDTSRPT
022300        AFTER ADVANCING 2 LINES.                                        QMDTSRPT
022400    MOVE ZERO TO WS-IX.                                                 QMDTSRPT
022500    PERFORM 1010-PRINT-NT-ONE VARYING WS-IX FROM 1 BY 1                 QMDTSRPT
022600        UNTIL WS-IX > TSRPT-NT-COUNT.                                   QMDTSRPT
022700 1000-EXIT.                                                             QMDTSRPT
022800    EXIT.                                                               QMDTSRPT
022900 1010-PRINT-NT-ONE.                                                     QMDTSRPT
023000    MOVE TSRPT-NT-SYMBOL    (WS-IX) TO DN-SYMBOL.                       QMDTSRPT
023100    MOVE TSRPT-NT-TIMESTAMP (WS-IX) TO DN-TIME.                         QMDTSRPT
023200    MOVE TSRPT-NT-REASON    (WS-IX) TO DN-REASON.                       QMDTSRPT
023300    MOVE TSRPT-NT-DAYNAME   (WS-IX) TO DN-DAYNAME.                      QMDTSRPT
023400    MOVE TSRPT-NT-HOLIDAY   (WS-IX) TO DN-HOLIDAY.                      QMDTSRPT
023500    WRITE TSRPTOUT-REC FROM WS-DETAIL-NT AFTER ADVANCING 1 LINE.        QMDTSRPT
023600 1010-EXIT.                                                             QMDTSRPT
023700    EXIT.                                                               QMDTSRPT
023800*****************************************************************       QMDTSRPT
023900*  SECTION 2 - NON-TRADING OHLCV.  SAME KEYS PLUS THE ROW'S     *       QMDTSRPT
024000*  OPEN/HIGH/LOW/CLOSE/VOLUME.                                  *       QMDTSRPT
024100*****************************************************************       QMDTSRPT
024200 2000-SECTION-NONTRADE-OHLCV.                                           QMDTSRPT
024300    MOVE 'SECTION 2 - NON-TRADING OHLCV' TO SH-TITLE.                   QMDTSRPT
024400    WRITE TSRPTOUT-REC FROM WS-SECT-HEAD                                QMDTSRPT
024500        AFTER ADVANCING TOP-OF-FORM.                                    QMDTSRPT
024600    WRITE TSRPTOUT-REC FROM WS-COL-HEAD-OHLCV                           QMDTSRPT
024700        AFTER ADVANCING 2 LINES.                                        QMDTSRPT
024800    MOVE ZERO TO WS-IX.                                                 QMDTSRPT
024900    PERFORM 2010-PRINT-OHLCV-ONE VARYING WS-IX FROM 1 BY 1              QMDTSRPT
025000        UNTIL WS-IX > TSRPT-NT-COUNT.                                   QMDTSRPT
025100 2000-EXIT.                                                             QMDTSRPT
025200    EXIT.                                                               QMDTSRPT
025300 2010-PRINT-OHLCV-ONE.                                                  QMDTSRPT
025400    MOVE TSRPT-NT-SYMBOL    (WS-IX) TO DO-SYMBOL.                       QMDTSRPT
025500    MOVE TSRPT-NT-TIMESTAMP (WS-IX) TO DO-TIME.                         QMDTSRPT
025600    MOVE TSRPT-NT-REASON    (WS-IX) TO DO-REASON.                       QMDTSRPT
025700    MOVE TSRPT-NT-OPEN      (WS-IX) TO DO-OPEN.                         QMDTSRPT
025800    MOVE TSRPT-NT-HIGH      (WS-IX) TO DO-HIGH.                         QMDTSRPT
025900    MOVE TSRPT-NT-LOW       (WS-IX) TO DO-LOW.                          QMDTSRPT
026000    MOVE TSRPT-NT-CLOSE     (WS-IX) TO DO-CLOSE.                        QMDTSRPT
026100    MOVE TSRPT-NT-VOLUME    (WS-IX) TO DO-VOLUME.                       QMDTSRPT
026200    WRITE TSRPTOUT-REC FROM WS-DETAIL-OHLCV                             QMDTSRPT
026300        AFTER ADVANCING 1 LINE.                                         QMDTSRPT
026400 2010-EXIT.                                                             QMDTSRPT
026500    EXIT.                                                               QMDTSRPT
026600*****************************************************************       QMDTSRPT
026700*  SECTION 3 - MISSING INTERVALS (GAPS).  SYMBOL, GAP START/END,*       QMDTSRPT
026800*  DURATION MINUTES, MISSING INTERVALS, EXPECTED INTERVAL.      *       QMDTSRPT
026900*****************************************************************       QMDTSRPT
027000 3000-SECTION-GAPS.                                                     QMDTSRPT
027100    MOVE 'SECTION 3 - MISSING INTERVALS (GAPS)' TO SH-TITLE.            QMDTSRPT
027200    WRITE TSRPTOUT-REC FROM WS-SECT-HEAD                                QMDTSRPT
027300        AFTER ADVANCING TOP-OF-FORM.                                    QMDTSRPT
027400    WRITE TSRPTOUT-REC FROM WS-COL-HEAD-GAP                             QMDTSRPT
027500        AFTER ADVANCING 2 LINES.                                        QMDTSRPT
027600    MOVE ZERO TO WS-IX.                                                 QMDTSRPT
027700    PERFORM 3010-PRINT-GAP-ONE VARYING WS-IX FROM 1 BY 1                QMDTSRPT
027800        UNTIL WS-IX > TSRPT-GAP-COUNT.                                  QMDTSRPT
027900 3000-EXIT.                                                             QMDTSRPT
028000    EXIT.                                                               QMDTSRPT
028100 3010-PRINT-GAP-ONE.                                                    QMDTSRPT
028200    MOVE TSRPT-GAP-SYMBOL   (WS-IX) TO DG-SYMBOL.                       QMDTSRPT
028300    MOVE TSRPT-GAP-START    (WS-IX) TO DG-START.                        QMDTSRPT
028400    MOVE TSRPT-GAP-END      (WS-IX) TO DG-END.                          QMDTSRPT
028500    MOVE TSRPT-GAP-DURMIN   (WS-IX) TO DG-DURMIN.                       QMDTSRPT
028600    MOVE TSRPT-GAP-MISSING  (WS-IX) TO DG-MISSING.                      QMDTSRPT
028700    MOVE TSRPT-GAP-EXPECTED (WS-IX) TO DG-EXPECTED.                     QMDTSRPT
028800    WRITE TSRPTOUT-REC FROM WS-DETAIL-GAP AFTER ADVANCING 1 LINE.       QMDTSRPT
028900 3010-EXIT.                                                             QMDTSRPT
029000    EXIT.                                                               QMDTSRPT
029100*****************************************************************       QMDTSRPT
029200*  SECTION 4 - MISSING CONSECUTIVE MINUTES.  MISSING TIMESTAMP, *       QMDTSRPT
029300*  PREVIOUS/NEXT ACTUAL TIMESTAMP, GAP DURATION MINUTES.        *       QMDTSRPT
029400*****************************************************************       QMDTSRPT
029500 4000-SECTION-MISSING-MIN.                                              QMDTSRPT
029600    MOVE 'SECTION 4 - MISSING CONSECUTIVE MINUTES' TO SH-TITLE.         QMDTSRPT
029700    WRITE TSRPTOUT-REC FROM WS-SECT-HEAD                                QMDTSRPT
029800        AFTER ADVANCING TOP-OF-FORM.                                    QMDTSRPT
029900    WRITE TSRPTOUT-REC FROM WS-COL-HEAD-MM                              QMDTSRPT
030000        AFTER ADVANCING 2 LINES.                                        QMDTSRPT
030100    MOVE ZERO TO WS-IX.                                                 QMDTSRPT
030200    PERFORM 4010-PRINT-MM-ONE VARYING WS-IX FROM 1 BY 1                 QMDTSRPT
030300        UNTIL WS-IX > TSRPT-MM-COUNT.                                   QMDTSRPT
030400 4000-EXIT.                                                             QMDTSRPT
030500    EXIT.                                                               QMDTSRPT
030600 4010-PRINT-MM-ONE.                                                     QMDTSRPT
030700    MOVE TSRPT-MM-SYMBOL    (WS-IX) TO DM-SYMBOL.                       QMDTSRPT
030800    MOVE TSRPT-MM-TIMESTAMP (WS-IX) TO DM-TIME.                         QMDTSRPT
030900    MOVE TSRPT-MM-PREV      (WS-IX) TO DM-PREV.                         QMDTSRPT
031000    MOVE TSRPT-MM-NEXT      (WS-IX) TO DM-NEXT.                         QMDTSRPT
031100    MOVE TSRPT-MM-DURMIN    (WS-IX) TO DM-DURMIN.                       QMDTSRPT
031200    WRITE TSRPTOUT-REC FROM WS-DETAIL-MM AFTER ADVANCING 1 LINE.        QMDTSRPT
031300 4010-EXIT.                                                             QMDTSRPT
031400    EXIT.                                                               QMDTSRPT
031500*****************************************************************       QMDTSRPT
031600*  SECTION 5 - SUMMARY.  TWO-COLUMN METRIC/VALUE BLOCK WITH THE *       QMDTSRPT
031700*  FOUR EXCEPTION COUNTS AND THE RUN'S DATE RANGE.  SECTIONS 1  *       QMDTSRPT
031800*  AND 2 SHARE ONE DETAIL TABLE (TSRPT-NT-COUNT), SO BOTH LINES *       QMDTSRPT
031900*  BELOW READ THE SAME COUNT - PJOSHI 04 APR 25, CHG-88355.     *       QMDTSRPT
032000*****************************************************************       QMDTSRPT
032100 5000-SECTION-SUMMARY.                                                  QMDTSRPT
032200    MOVE 'SECTION 5 - SUMMARY' TO SH-TITLE.                             QMDTSRPT
032300    WRITE TSRPTOUT-REC FROM WS-SECT-HEAD                                QMDTSRPT
032400        AFTER ADVANCING TOP-OF-FORM.                                    QMDTSRPT
032500    WRITE TSRPTOUT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2 LINES.      QMDTSRPT
032600    MOVE 'NON-TRADING DAYS FOUND' TO SM-METRIC.                         QMDTSRPT
032700    MOVE TSRPT-NT-COUNT  TO WS-EDIT-NUM.                                QMDTSRPT
032800    MOVE WS-EDIT-NUM     TO SM-VALUE.                                   QMDTSRPT
032900    WRITE TSRPTOUT-REC FROM WS-SUMM-LINE AFTER ADVANCING 1 LINE.        QMDTSRPT
033000    MOVE 'NON-TRADING OHLCV ROWS FOUND' TO SM-METRIC.                   QMDTSRPT
033100    MOVE TSRPT-NT-COUNT  TO WS-EDIT-NUM.                                QMDTSRPT
033200    MOVE WS-EDIT-NUM     TO SM-VALUE.                                   QMDTSRPT
033300    WRITE TSRPTOUT-REC FROM WS-SUMM-LINE AFTER ADVANCING 1 LINE.        QMDTSRPT
033400    MOVE 'INTERVAL GAPS FOUND' TO SM-METRIC.                            QMDTSRPT
033500    MOVE TSRPT-GAP-COUNT TO WS-EDIT-NUM.                                QMDTSRPT
033600    MOVE WS-EDIT-NUM     TO SM-VALUE.                                   QMDTSRPT
033700    WRITE TSRPTOUT-REC FROM WS-SUMM-LINE AFTER ADVANCING 1 LINE.        QMDTSRPT
033800    MOVE 'MISSING MINUTES FOUND' TO SM-METRIC.                          QMDTSRPT
033900    MOVE TSRPT-MM-COUNT  TO WS-EDIT-NUM.                                QMDTSRPT
034000    MOVE WS-EDIT-NUM     TO SM-VALUE.                                   QMDTSRPT
034100    WRITE TSRPTOUT-REC FROM WS-SUMM-LINE AFTER ADVANCING 1 LINE.        QMDTSRPT
034200    MOVE 'RUN DATE RANGE - FROM' TO SM-METRIC.                          QMDTSRPT
034300    MOVE TSRPT-DATE-LO   TO SM-VALUE.                                   QMDTSRPT
034400    WRITE TSRPTOUT-REC FROM WS-SUMM-LINE AFTER ADVANCING 1 LINE.        QMDTSRPT
034500    MOVE 'RUN DATE RANGE - TO' TO SM-METRIC.                            QMDTSRPT
034600    MOVE TSRPT-DATE-HI   TO SM-VALUE.                                   QMDTSRPT
034700    WRITE TSRPTOUT-REC FROM WS-SUMM-LINE AFTER ADVANCING 1 LINE.        QMDTSRPT
034800 5000-EXIT.                                                             QMDTSRPT
034900    EXIT.                                                               QMDTSRPT
