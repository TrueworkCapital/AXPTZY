000100PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ                             QMDINGST
000200* LAST UPDATE ON 11 Sep 1991 AT 07:55:02 BY  SDESAI  VERSION 01         QMDINGST
000300* LAST UPDATE ON 11 Dec 1998 AT 10:36:27 BY  RKAPOOR VERSION 02 - Y2K   QMDINGST
000400* LAST UPDATE ON 22 Apr 2009 AT 14:02:11 BY  PJOSHI  VERSION 03         QMDINGST
000500* LAST UPDATE ON 19 Mar 2024 AT 08:40:11 BY  APATEL  VERSION 04         QMDINGST
000600* LAST UPDATE ON 02 Apr 2024 AT 15:02:47 BY  APATEL  VERSION 05         QMDINGST
000700* LAST UPDATE ON 14 Jun 2024 AT 11:27:30 BY  NVARMA  VERSION 06         QMDINGST
000800* LAST UPDATE ON 07 Jan 2025 AT 09:18:05 BY  NVARMA  VERSION 07         QMDINGST
000900* LAST UPDATE ON 22 Mar 2025 AT 13:55:19 BY  PJOSHI  VERSION 08         QMDINGST
001000IDENTIFICATION DIVISION.                                                QMDINGST
001100PROGRAM-ID. QMDINGST.                                                   QMDINGST
001200AUTHOR. S-DESAI.                                                        QMDINGST
001300INSTALLATION. MERIDIAN CAPITAL MARKETS DATA CENTER.                     QMDINGST
001400              THIS IS THE NIGHTLY DRIVER FOR THE MARKET DATA            QMDINGST
001500              QUALITY AND INGESTION SYSTEM (QMD SUITE).  IT SEEDS       QMDINGST
001600              THE CONSTITUENTS METADATA MASTER (U7), READS THE          QMDINGST
001700              CANDIDATE MINUTE-BAR INPUT IN SYMBOL/TIMESTAMP            QMDINGST
001800              ORDER, BREAKS ON SYMBOL, CALLS QMDVALID ONCE PER          QMDINGST
001900              SYMBOL GROUP, AND ON A PASSING SCORE ENRICHES AND         QMDINGST
002000              UPSERTS THE GROUP INTO THE OHLCV MASTER.  FAILING         QMDINGST
002100              GROUPS ARE NOT STORED.  EVERY FLAGGED OR WARNED           QMDINGST
002200              SYMBOL GETS A DATA QUALITY LOG RECORD (U4).  AT           QMDINGST
002300              END OF RUN IT PRINTS THE RUN SUMMARY AND, IF ANY          QMDINGST
002400              TIMESTAMP EXCEPTIONS WERE COLLECTED, CALLS QMDTSRPT       QMDINGST
002500              TO PRODUCE THE TIMESTAMP EXCEPTION REPORT (U6).           QMDINGST
002600              UPSI-0 ON MEANS VALIDATE-ONLY MODE - THE GROUP IS         QMDINGST
002700              SCORED BUT NOTHING IS WRITTEN TO THE MASTER.              QMDINGST
002800DATE-WRITTEN. 11 SEP 91.                                                QMDINGST
002900DATE-COMPILED.                                                          QMDINGST
003000SECURITY. MCM INTERNAL USE ONLY.                                        QMDINGST
003100*****************************************************************       QMDINGST
003200*  CHANGE LOG                                                   *       QMDINGST
003300*****************************************************************       QMDINGST
003400*  11 SEP 91  SDESAI   ORIGINAL CUT - NIGHTLY DRIVER FOR THE OLD        QMDINGST
003500*                      BSE SENSEX END-OF-DAY FEED, CHG-3960.            QMDINGST
003600*  14 JUL 93  SDESAI   ADDED THE RUN SUMMARY FOOTER, CHG-4680.          QMDINGST
003700*  11 DEC 98  RKAPOOR  Y2K REMEDIATION - ALL DATE WORK AREAS            QMDINGST
003800*                      REBUILT AROUND A 4-DIGIT YEAR.  CERTIFIED        QMDINGST
003900*                      CHG-5120.                                        QMDINGST
004000*  22 APR 09  PJOSHI   MOVED RUN TOTALS TO A PRINT-LINE TABLE           QMDINGST
004100*                      INSTEAD OF HARD-CODED DISPLAY, CHG-6305.         QMDINGST
004200*  19 MAR 24  APATEL   FULL REWRITE FOR THE NSE NIFTY-50 MINUTE-        QMDINGST
004300*                      BAR FEED - CONTROL BREAK ON SYMBOL, CALLS        QMDINGST
004400*                      QMDVALID, UPSERTS THE OHLCV MASTER, CHG-         QMDINGST
004500*                      88140.                                           QMDINGST
004600*  02 APR 24  APATEL   ADDED THE VALIDATE-ONLY SWITCH (UPSI-0),         QMDINGST
004700*                      CHG-88177.                                       QMDINGST
004800*  14 JUN 24  NVARMA   WEIGHTED AVERAGE SCORE ADDED TO THE RUN          QMDINGST
004900*                      SUMMARY FOOTER, CHG-88210.                       QMDINGST
005000*  07 JAN 25  NVARMA   QUALITY LOG NOW WRITTEN ON THE WARN PATH         QMDINGST
005100*                      TOO, NOT JUST ON REJECT, CHG-88301.              QMDINGST
005200*  22 MAR 25  PJOSHI   CALLS QMDTSRPT AT END OF RUN WHEN THE            QMDINGST
005300*                      TIMESTAMP EXCEPTION TABLES ARE NON-EMPTY,        QMDINGST
005400*                      CHG-88340.                                       QMDINGST
005500*****************************************************************       QMDINGST
005600ENVIRONMENT DIVISION.                                                   QMDINGST
005700CONFIGURATION SECTION.                                                  QMDINGST
005800SOURCE-COMPUTER. IBM-370.                                               QMDINGST
005900OBJECT-COMPUTER. IBM-370.                                               QMDINGST
006000SPECIAL-NAMES.                                                          QMDINGST
006100    C01 IS TOP-OF-FORM                                                  QMDINGST
006200    UPSI-0 ON STATUS IS WS-VALIDATE-ONLY-SW.                            QMDINGST
006300INPUT-OUTPUT SECTION.                                                   QMDINGST
006400FILE-CONTROL.                                                           QMDINGST
006500    SELECT OHLCIN    ASSIGN TO OHLCIN                                   QMDINGST
006600        ORGANIZATION IS LINE SEQUENTIAL                                 QMDINGST
006700        FILE STATUS IS WS-OHLCIN-STATUS.                                QMDINGST
006800    SELECT OHLCMSTR  ASSIGN TO OHLCMSTR                                 QMDINGST
006900        ORGANIZATION IS LINE SEQUENTIAL                                 QMDINGST
007000        FILE STATUS IS WS-OHLCMSTR-STATUS.                              QMDINGST
007100    SELECT OHLCMNEW  ASSIGN TO OHLCMNEW                                 QMDINGST
007200        ORGANIZATION IS LINE SEQUENTIAL                                 QMDINGST
007300        FILE STATUS IS WS-OHLCMNEW-STATUS.                              QMDINGST
007400    SELECT MTCNST    ASSIGN TO MTCNST                                   QMDINGST
007500        ORGANIZATION IS LINE SEQUENTIAL                                 QMDINGST
007600        FILE STATUS IS WS-MTCNST-STATUS.                                QMDINGST
007700    SELECT QLOGOUT   ASSIGN TO QLOGOUT                                  QMDINGST
007800        ORGANIZATION IS LINE SEQUENTIAL                                 QMDINGST
007900        FILE STATUS IS WS-QLOGOUT-STATUS.                               QMDINGST
008000    SELECT SUMRPT    ASSIGN TO SUMRPT                                   QMDINGST
008100        ORGANIZATION IS LINE SEQUENTIAL                                 QMDINGST
008200        FILE STATUS IS WS-SUMRPT-STATUS.                                QMDINGST
008300DATA DIVISION.                                                          QMDINGST
008400FILE SECTION.                                                           QMDINGST
008500FD  OHLCIN                                                              QMDINGST
008600    RECORDING MODE IS F                                                 QMDINGST
008700    LABEL RECORDS ARE STANDARD                                          QMDINGST
008800    RECORD CONTAINS 150 CHARACTERS.                                     QMDINGST
00890001  OHLCIN-REC              PIC X(150).                                 QMDINGST
009000FD  OHLCMSTR                                                            QMDINGST
009100    RECORDING MODE IS F                                                 QMDINGST
009200    LABEL RECORDS ARE STANDARD                                          QMDINGST
009300    RECORD CONTAINS 150 CHARACTERS.                                     QMDINGST
00940001  OHLCMSTR-REC             PIC X(150).                                QMDINGST
009500FD  OHLCMNEW                                                            QMDINGST
009600    RECORDING MODE IS F                                                 QMDINGST
009700    LABEL RECORDS ARE STANDARD                                          QMDINGST
009800    RECORD CONTAINS 150 CHARACTERS.                                     QMDINGST
00990001  OHLCMNEW-REC             PIC X(150).                                QMDINGST
010000FD  MTCNST                                                              QMDINGST
010100    RECORDING MODE IS F                                                 QMDINGST
010200    LABEL RECORDS ARE STANDARD                                          QMDINGST
010300    RECORD CONTAINS 140 CHARACTERS.                                     QMDINGST
01040001  MTCNST-REC               PIC X(140).                                QMDINGST
010500FD  QLOGOUT                                                             QMDINGST
010600    RECORDING MODE IS F                                                 QMDINGST
010700    LABEL RECORDS ARE STANDARD                                          QMDINGST
010800    RECORD CONTAINS 240 CHARACTERS.                                     QMDINGST
01090001  QLOGOUT-REC              PIC X(240).                                QMDINGST
011000FD  SUMRPT                                                              QMDINGST
011100    RECORDING MODE IS F                                                 QMDINGST
011200    LABEL RECORDS ARE STANDARD                                          QMDINGST
011300    RECORD CONTAINS 132 CHARACTERS.                                     QMDINGST
01140001  SUMRPT-REC               PIC X(132).                                QMDINGST
011500WORKING-STORAGE SECTION.                                                QMDINGST
011600*  SHARED RECORD LAYOUTS - OHLC-RECORD, CONM-RECORD, QLOG-RECORD,       QMDINGST
011700*  EXPH-RECORD - SAME COPYBOOK USED BY QMDEXTR.                         QMDINGST
011800    COPY QMDRECS.                                                       QMDINGST
011900 77  PGMNAME                 PIC X(8)  VALUE 'QMDINGST'.                QMDINGST
012000 77  WS-VALIDATE-ONLY-SW     PIC X VALUE 'N'.                           QMDINGST
012100     88  WS-VALIDATE-ONLY    VALUE 'Y'.                                 QMDINGST
012200*  FILE STATUS BYTES.                                                   QMDINGST
012300 01  WS-FILE-STATUSES.                                                  QMDINGST
012400     05  WS-OHLCIN-STATUS    PIC XX.                                    QMDINGST
012500         88  WS-OHLCIN-OK    VALUE '00'.                                QMDINGST
012600         88  WS-OHLCIN-EOF   VALUE '10'.                                QMDINGST
012700     05  WS-OHLCMSTR-STATUS  PIC XX.                                    QMDINGST
012800         88  WS-OHLCMSTR-OK  VALUE '00'.                                QMDINGST
012900         88  WS-OHLCMSTR-EOF VALUE '10'.                                QMDINGST
013000     05  WS-OHLCMNEW-STATUS  PIC XX.                                    QMDINGST
013100     05  WS-MTCNST-STATUS    PIC XX.                                    QMDINGST
013200         88  WS-MTCNST-OK    VALUE '00'.                                QMDINGST
013300         88  WS-MTCNST-EOF   VALUE '10'.                                QMDINGST
013400     05  WS-QLOGOUT-STATUS   PIC XX.                                    QMDINGST
013500     05  WS-SUMRPT-STATUS    PIC XX.                                    QMDINGST
013600     05  FILLER              PIC X(06).                                 QMDINGST
013700*  CONTROL-BREAK AND END-OF-FILE SWITCHES.                              QMDINGST
013800 77  WS-EOF-SW               PIC X VALUE 'N'.                           QMDINGST
013900     88  WS-INPUT-EOF        VALUE 'Y'.                                 QMDINGST
014000 77  WS-CURR-SYMBOL          PIC X(20) VALUE SPACES.                    QMDINGST
014100 77  WS-GRP-ROWCNT           PIC 9(4) BINARY VALUE ZERO.                QMDINGST
014200 77  WS-UP-IX                PIC 9(4) BINARY VALUE ZERO.                QMDINGST
014300*  CONSTITUENTS-LOOKUP CALL PARAMETERS (SHARED WITH QMDCONST).          QMDINGST
014400 01  WS-CONST-PARMS.                                                    QMDINGST
014500     05  WS-CONST-FUNCTION   PIC X(1).                                  QMDINGST
014600         88  WS-CONST-FN-LOOKUP VALUE 'L'.                              QMDINGST
014700         88  WS-CONST-FN-NTH    VALUE 'N'.                              QMDINGST
014800         88  WS-CONST-FN-GROUP  VALUE 'G'.                              QMDINGST
014900     05  WS-CONST-SYMBOL     PIC X(20).                                 QMDINGST
015000     05  WS-CONST-SECTOR     PIC X(30).                                 QMDINGST
015100     05  WS-CONST-INDEX      PIC 9(4) BINARY.                           QMDINGST
015200     05  WS-CONST-COMPANY    PIC X(60).                                 QMDINGST
015300     05  WS-CONST-FOUND-FLAG PIC X(1).                                  QMDINGST
015400         88  WS-CONST-FOUND  VALUE 'Y'.                                 QMDINGST
015500         88  WS-CONST-NOTFOUND VALUE 'N'.                               QMDINGST
015600     05  WS-CONST-ERROR-MSG  PIC X(40).                                 QMDINGST
015700     05  FILLER              PIC X(05).                                 QMDINGST
015800 77  WS-SEEN-IX              PIC 9(4) BINARY VALUE ZERO.                QMDINGST
015900 01  WS-MTCNST-SEEN-TABLE.                                              QMDINGST
016000     05  WS-MTCNST-SEEN      PIC X(20) OCCURS 50 TIMES.                 QMDINGST
016100     05  FILLER              PIC X(01).                                 QMDINGST
016200 77  WS-MTCNST-SEEN-CNT      PIC 9(4) BINARY VALUE ZERO.                QMDINGST
016300*  VALIDATOR CALL AREAS - LAYOUT MUST MATCH QMDVALID LINKAGE            QMDINGST
016400*  SECTION EXACTLY, FIELD FOR FIELD.                                    QMDINGST
016500 01  WS-VALID-PARMS.                                                    QMDINGST
016600     05  WS-VALID-SYMBOL        PIC X(20).                              QMDINGST
016700     05  WS-VALID-ROW-COUNT     PIC 9(4) BINARY.                        QMDINGST
016800     05  WS-VALID-OVERALL-SCORE PIC 9V9(4).                             QMDINGST
016900     05  WS-VALID-VALID-FLAG    PIC X(1).                               QMDINGST
017000         88  WS-VALID-IS-VALID   VALUE 'Y'.                             QMDINGST
017100         88  WS-VALID-IS-INVALID VALUE 'N'.                             QMDINGST
017200     05  WS-VALID-ISSUE-TEXT    PIC X(200).                             QMDINGST
017300     05  WS-VALID-NT-COUNT      PIC 9(4) BINARY.                        QMDINGST
017400     05  WS-VALID-GAP-COUNT     PIC 9(4) BINARY.                        QMDINGST
017500     05  WS-VALID-MM-COUNT      PIC 9(4) BINARY.                        QMDINGST
017600     05  FILLER                 PIC X(10).                              QMDINGST
017700 01  WS-VALID-GROUP-ROWS.                                               QMDINGST
017800     05  WS-VALID-ROW OCCURS 2000 TIMES.                                QMDINGST
017900         10  WS-VALID-TIMESTAMP     PIC X(19).                          QMDINGST
018000         10  WS-VALID-TS-X REDEFINES WS-VALID-TIMESTAMP.                QMDINGST
018100             15  WS-VALID-TS-YYYY   PIC 9(4).                           QMDINGST
018200             15  FILLER             PIC X.                              QMDINGST
018300             15  WS-VALID-TS-MM     PIC 9(2).                           QMDINGST
018400             15  FILLER             PIC X.                              QMDINGST
018500             15  WS-VALID-TS-DD     PIC 9(2).                           QMDINGST
018600             15  FILLER             PIC X.                              QMDINGST
018700             15  WS-VALID-TS-HH     PIC 9(2).                           QMDINGST
018800             15  FILLER             PIC X.                              QMDINGST
018900             15  WS-VALID-TS-MI     PIC 9(2).                           QMDINGST
019000             15  FILLER             PIC X.                              QMDINGST
019100             15  WS-VALID-TS-SS     PIC 9(2).                           QMDINGST
019200         10  WS-VALID-OPEN          PIC S9(7)V99.                       QMDINGST
019300         10  WS-VALID-HIGH          PIC S9(7)V99.                       QMDINGST
019400         10  WS-VALID-LOW           PIC S9(7)V99.                       QMDINGST
019500         10  WS-VALID-CLOSE         PIC S9(7)V99.                       QMDINGST
019600         10  WS-VALID-VOLUME        PIC S9(12).                         QMDINGST
019700         10  WS-VALID-IS-TRADE-ROW  PIC X(1).                           QMDINGST
019800             88  WS-VALID-ROW-IS-TRADE VALUE 'Y'.                       QMDINGST
019900             88  WS-VALID-ROW-NOTRADE  VALUE 'N'.                       QMDINGST
020000         10  FILLER                 PIC X(01).                          QMDINGST
020100 01  WS-VALID-NT-TABLE.                                                 QMDINGST
020200     05  WS-VALID-NT-ENTRY OCCURS 500 TIMES.                            QMDINGST
020300         10  WS-VALID-NT-SYMBOL     PIC X(20).                          QMDINGST
020400         10  WS-VALID-NT-TIMESTAMP  PIC X(19).                          QMDINGST
020500         10  WS-VALID-NT-REASON     PIC X(8).                           QMDINGST
020600         10  WS-VALID-NT-DAYNAME    PIC X(9).                           QMDINGST
020700         10  WS-VALID-NT-HOLIDAY    PIC X(20).                          QMDINGST
020800         10  WS-VALID-NT-OPEN       PIC S9(7)V99.                       QMDINGST
020900         10  WS-VALID-NT-HIGH       PIC S9(7)V99.                       QMDINGST
021000         10  WS-VALID-NT-LOW        PIC S9(7)V99.                       QMDINGST
021100         10  WS-VALID-NT-CLOSE      PIC S9(7)V99.                       QMDINGST
021200         10  WS-VALID-NT-VOLUME     PIC S9(12).                         QMDINGST
021300         10  FILLER                 PIC X(01).                          QMDINGST
021400 01  WS-VALID-GAP-TABLE.                                                QMDINGST
021500     05  WS-VALID-GAP-ENTRY OCCURS 200 TIMES.                           QMDINGST
021600         10  WS-VALID-GAP-SYMBOL    PIC X(20).                          QMDINGST
021700         10  WS-VALID-GAP-START     PIC X(19).                          QMDINGST
021800         10  WS-VALID-GAP-END       PIC X(19).                          QMDINGST
021900         10  WS-VALID-GAP-DURMIN    PIC 9(6) BINARY.                    QMDINGST
022000         10  WS-VALID-GAP-MISSING   PIC 9(6) BINARY.                    QMDINGST
022100         10  WS-VALID-GAP-EXPECTED  PIC 9(6) BINARY.                    QMDINGST
022200         10  FILLER                 PIC X(01).                          QMDINGST
022300 01  WS-VALID-MM-TABLE.                                                 QMDINGST
022400     05  WS-VALID-MM-ENTRY OCCURS 500 TIMES.                            QMDINGST
022500         10  WS-VALID-MM-SYMBOL     PIC X(20).                          QMDINGST
022600         10  WS-VALID-MM-TIMESTAMP  PIC X(19).                          QMDINGST
022700         10  WS-VALID-MM-PREV       PIC X(19).                          QMDINGST
022800         10  WS-VALID-MM-NEXT       PIC X(19).                          QMDINGST
022900         10  WS-VALID-MM-DURMIN     PIC 9(6) BINARY.                    QMDINGST
023000         10  FILLER                 PIC X(01).                          QMDINGST
023100*  TSRPT CALL AREA - SAME FOUR EXCEPTION TABLES PLUS THE DATE           QMDINGST
023200*  RANGE OBSERVED DURING THIS RUN.                                      QMDINGST
023300 01  WS-TSRPT-PARMS.                                                    QMDINGST
023400     05  WS-TSRPT-DATE-LO       PIC X(10).                              QMDINGST
023500     05  WS-TSRPT-DATE-HI       PIC X(10).                              QMDINGST
023600     05  WS-TSRPT-NT-COUNT      PIC 9(6) BINARY.                        QMDINGST
023700     05  WS-TSRPT-GAP-COUNT     PIC 9(6) BINARY.                        QMDINGST
023800     05  WS-TSRPT-MM-COUNT      PIC 9(6) BINARY.                        QMDINGST
023900     05  FILLER                 PIC X(10).                              QMDINGST
024000*  RUN-SUMMARY DETAIL TABLE - ONE ENTRY PER SYMBOL SEEN THIS RUN.       QMDINGST
024100 77  WS-RUN-IX               PIC 9(4) BINARY VALUE ZERO.                QMDINGST
024200 77  WS-RUN-CNT              PIC 9(4) BINARY VALUE ZERO.                QMDINGST
024300 01  WS-RUN-DETAIL-TABLE.                                               QMDINGST
024400     05  WS-RUN-DETAIL OCCURS 60 TIMES.                                 QMDINGST
024500         10  WS-RUN-SYMBOL       PIC X(20).                             QMDINGST
024600         10  WS-RUN-ROWS         PIC 9(9).                              QMDINGST
024700         10  WS-RUN-VALID-FLAG   PIC X(1).                              QMDINGST
024800         10  WS-RUN-STORED-FLAG  PIC X(1).                              QMDINGST
024900         10  WS-RUN-SCORE        PIC 9V9(4).                            QMDINGST
025000         10  FILLER              PIC X(01).                             QMDINGST
025100*  VALIDATION ERROR / WARNING TEXT LINES FOR THE FOOTER.                QMDINGST
025200 77  WS-ERR-CNT              PIC 9(4) BINARY VALUE ZERO.                QMDINGST
025300 77  WS-WARN-CNT             PIC 9(4) BINARY VALUE ZERO.                QMDINGST
025400 01  WS-ERR-TEXT-TABLE.                                                 QMDINGST
025500     05  WS-ERR-TEXT OCCURS 60 TIMES PIC X(90).                         QMDINGST
025600     05  FILLER              PIC X(01).                                 QMDINGST
025700 01  WS-WARN-TEXT-TABLE.                                                QMDINGST
025800     05  WS-WARN-TEXT OCCURS 60 TIMES PIC X(90).                        QMDINGST
025900     05  FILLER              PIC X(01).                                 QMDINGST
026000*  RUN-WIDE TIMESTAMP-EXCEPTION TABLES.  QMDVALID FILLS ITS OWN         QMDINGST
026100*  EXCEPTION TABLES FROM ENTRY ONE ON EVERY CALL, SO EACH GROUP'S       QMDINGST
026200*  ENTRIES MUST BE COPIED OUT HERE BEFORE THE NEXT SYMBOL'S CALL        QMDINGST
026300*  OVERWRITES THEM.  THESE RUN-WIDE TABLES ARE WHAT GOES TO             QMDINGST
026400*  QMDTSRPT AT END OF RUN.                                              QMDINGST
026500 77  WS-CPX                  PIC 9(4) BINARY VALUE ZERO.                QMDINGST
026600 77  WS-RUN-NT-TOTAL         PIC 9(6) BINARY VALUE ZERO.                QMDINGST
026700 77  WS-RUN-GAP-TOTAL        PIC 9(6) BINARY VALUE ZERO.                QMDINGST
026800 77  WS-RUN-MM-TOTAL         PIC 9(6) BINARY VALUE ZERO.                QMDINGST
026900 01  WS-RUN-NT-TABLE.                                                   QMDINGST
027000     05  WS-RUN-NT-ENTRY OCCURS 2000 TIMES.                             QMDINGST
027100         10  WS-RUN-NT-SYMBOL     PIC X(20).                            QMDINGST
027200         10  WS-RUN-NT-TIMESTAMP  PIC X(19).                            QMDINGST
027300         10  WS-RUN-NT-REASON     PIC X(8).                             QMDINGST
027400         10  WS-RUN-NT-DAYNAME    PIC X(9).                             QMDINGST
027500         10  WS-RUN-NT-HOLIDAY    PIC X(20).                            QMDINGST
027600         10  WS-RUN-NT-OPEN       PIC S9(7)V99.                         QMDINGST
027700         10  WS-RUN-NT-HIGH       PIC S9(7)V99.                         QMDINGST
027800         10  WS-RUN-NT-LOW        PIC S9(7)V99.                         QMDINGST
027900         10  WS-RUN-NT-CLOSE      PIC S9(7)V99.                         QMDINGST
028000         10  WS-RUN-NT-VOLUME     PIC S9(12).                           QMDINGST
028100         10  FILLER               PIC X(01).                            QMDINGST
028200 01  WS-RUN-GAP-TABLE.                                                  QMDINGST
028300     05  WS-RUN-GAP-ENTRY OCCURS 1000 TIMES.                            QMDINGST
028400         10  WS-RUN-GAP-SYMBOL    PIC X(20).                            QMDINGST
028500         10  WS-RUN-GAP-START     PIC X(19).                            QMDINGST
028600         10  WS-RUN-GAP-END       PIC X(19).                            QMDINGST
028700         10  WS-RUN-GAP-DURMIN    PIC 9(6) BINARY.                      QMDINGST
028800         10  WS-RUN-GAP-MISSING   PIC 9(6) BINARY.                      QMDINGST
028900         10  WS-RUN-GAP-EXPECTED  PIC 9(6) BINARY.                      QMDINGST
029000         10  FILLER               PIC X(01).                            QMDINGST
029100 01  WS-RUN-MM-TABLE.                                                   QMDINGST
029200     05  WS-RUN-MM-ENTRY OCCURS 2000 TIMES.                             QMDINGST
029300         10  WS-RUN-MM-SYMBOL     PIC X(20).                            QMDINGST
029400         10  WS-RUN-MM-TIMESTAMP  PIC X(19).                            QMDINGST
029500         10  WS-RUN-MM-PREV       PIC X(19).                            QMDINGST
029600         10  WS-RUN-MM-NEXT       PIC X(19).                            QMDINGST
029700         10  WS-RUN-MM-DURMIN     PIC 9(6) BINARY.                      QMDINGST
029800         10  FILLER               PIC X(01).                            QMDINGST
029900*  RUN AGGREGATES.                                                      QMDINGST
030000 77  WS-TOT-SYMBOLS          PIC 9(4) BINARY VALUE ZERO.                QMDINGST
030100 77  WS-TOT-ROWS             PIC 9(9) VALUE ZERO.                       QMDINGST
030200 77  WS-SUM-SCORE            PIC S9(4)V9(8) VALUE ZERO.                 QMDINGST
030300 77  WS-SUM-WEIGHTED         PIC S9(13)V9(8) VALUE ZERO.                QMDINGST
030400 77  WS-AVG-SIMPLE           PIC S9(4)V9(6) VALUE ZERO.                 QMDINGST
030500 77  WS-AVG-WEIGHTED         PIC S9(4)V9(6) VALUE ZERO.                 QMDINGST
030600*  EDITED PICTURES FOR THE FOOTER - SAME 0.999999 STYLE AS SD-SCORE.    QMDINGST
030700 77  WS-AVG-SIMPLE-ED        PIC 9.999999.                              QMDINGST
030800 77  WS-AVG-WEIGHTED-ED      PIC 9.999999.                              QMDINGST
030900*  MASTER-FILE MERGE WORKING FIELDS (SEQUENTIAL UPDATE-IN-PLACE).       QMDINGST
031000 77  WS-RUN-STORED-SET       PIC X VALUE 'N'.                           QMDINGST
031100 77  WS-MSTR-EOF-SW          PIC X VALUE 'N'.                           QMDINGST
031200     88  WS-MSTR-EOF         VALUE 'Y'.                                 QMDINGST
031300 01  WS-MSTR-BUFFER.                                                    QMDINGST
031400     05  WS-MSTR-TIMESTAMP   PIC X(19).                                 QMDINGST
031500     05  WS-MSTR-TS-X REDEFINES WS-MSTR-TIMESTAMP.                      QMDINGST
031600         10  WS-MSTR-TS-DATE PIC X(10).                                 QMDINGST
031700         10  FILLER          PIC X.                                     QMDINGST
031800         10  WS-MSTR-TS-TIME PIC X(08).                                 QMDINGST
031900     05  WS-MSTR-SYMBOL      PIC X(20).                                 QMDINGST
032000     05  WS-MSTR-OPEN        PIC S9(7)V99.                              QMDINGST
032100     05  WS-MSTR-HIGH        PIC S9(7)V99.                              QMDINGST
032200     05  WS-MSTR-LOW         PIC S9(7)V99.                              QMDINGST
032300     05  WS-MSTR-CLOSE       PIC S9(7)V99.                              QMDINGST
032400     05  WS-MSTR-VOLUME      PIC S9(12).                                QMDINGST
032500     05  WS-MSTR-DATA-SOURCE PIC X(20).                                 QMDINGST
032600     05  WS-MSTR-QLTY-SCORE  PIC 9V9(4).                                QMDINGST
032700     05  WS-MSTR-SECTOR      PIC X(30).                                 QMDINGST
032800     05  FILLER              PIC X(08).                                 QMDINGST
032900*  OUTPUT RECORD AREA FOR ENRICHED/UPSERTED OHLCV ROWS.                 QMDINGST
033000 01  WS-OUT-RECORD.                                                     QMDINGST
033100     05  WS-OUT-TIMESTAMP    PIC X(19).                                 QMDINGST
033200     05  WS-OUT-TS-X REDEFINES WS-OUT-TIMESTAMP.                        QMDINGST
033300         10  WS-OUT-TS-DATE  PIC X(10).                                 QMDINGST
033400         10  FILLER          PIC X.                                     QMDINGST
033500         10  WS-OUT-TS-TIME  PIC X(08).                                 QMDINGST
033600     05  WS-OUT-SYMBOL       PIC X(20).                                 QMDINGST
033700     05  WS-OUT-OPEN         PIC S9(7)V99.                              QMDINGST
033800     05  WS-OUT-HIGH         PIC S9(7)V99.                              QMDINGST
033900     05  WS-OUT-LOW          PIC S9(7)V99.                              QMDINGST
034000     05  WS-OUT-CLOSE        PIC S9(7)V99.                              QMDINGST
034100     05  WS-OUT-VOLUME       PIC S9(12).                                QMDINGST
034200     05  WS-OUT-DATA-SOURCE  PIC X(20).                                 QMDINGST
034300     05  WS-OUT-QLTY-SCORE   PIC 9V9(4).                                QMDINGST
034400     05  WS-OUT-SECTOR       PIC X(30).                                 QMDINGST
034500     05  FILLER              PIC X(08).                                 QMDINGST
034600*  EDIT FIELDS FOR THE RUN SUMMARY REPORT.                              QMDINGST
034700 77  WS-LINE-CNT             PIC 9(3) BINARY VALUE ZERO.                QMDINGST
034800 77  WS-PAGE-CNT             PIC 9(3) BINARY VALUE ZERO.                QMDINGST
034900*  DISPLAY-USAGE EDIT FIELD FOR STRINGING BINARY COUNTERS INTO THE      QMDINGST
035000*  FOOTER TEXT - STRING NEEDS CHARACTER DATA, NOT BINARY.               QMDINGST
035100 77  WS-EDIT-NUM              PIC ZZZZZZZZ9.                            QMDINGST
035200 01  WS-SUM-HEAD1.                                                      QMDINGST
035300     05  FILLER PIC X(01) VALUE SPACE.                                  QMDINGST
035400     05  FILLER PIC X(40) VALUE                                         QMDINGST
035500             'MERIDIAN CAPITAL MARKETS DATA SERVICES'.                  QMDINGST
035600     05  FILLER PIC X(91) VALUE SPACES.                                 QMDINGST
035700 01  WS-SUM-HEAD2.                                                      QMDINGST
035800     05  FILLER PIC X(01) VALUE SPACE.                                  QMDINGST
035900     05  FILLER PIC X(40) VALUE 'NIFTY-50 INGESTION RUN SUMMARY'.       QMDINGST
036000     05  FILLER PIC X(91) VALUE SPACES.                                 QMDINGST
036100 01  WS-SUM-HEAD3.                                                      QMDINGST
036200     05  FILLER PIC X(01) VALUE SPACE.                                  QMDINGST
036300     05  FILLER PIC X(20) VALUE 'SYMBOL'.                               QMDINGST
036400     05  FILLER PIC X(10) VALUE 'ROWS'.                                 QMDINGST
036500     05  FILLER PIC X(12) VALUE 'VALIDATED'.                            QMDINGST
036600     05  FILLER PIC X(10) VALUE 'STORED'.                               QMDINGST
036700     05  FILLER PIC X(12) VALUE 'SCORE'.                                QMDINGST
036800     05  FILLER PIC X(67) VALUE SPACES.                                 QMDINGST
036900 01  WS-SUM-DETAIL.                                                     QMDINGST
037000     05  FILLER PIC X(01) VALUE SPACE.                                  QMDINGST
037100     05  SD-SYMBOL   PIC X(20).                                         QMDINGST
037200     05  SD-ROWS     PIC ZZZZZZZZ9.                                     QMDINGST
037300     05  FILLER      PIC X(03) VALUE SPACES.                            QMDINGST
037400     05  SD-VALID    PIC X(12).                                         QMDINGST
037500     05  SD-STORED   PIC X(10).                                         QMDINGST
037600     05  SD-SCORE    PIC Z.9(4).                                        QMDINGST
037700     05  FILLER      PIC X(71) VALUE SPACES.                            QMDINGST
037800 01  WS-SUM-FOOT.                                                       QMDINGST
037900     05  FILLER PIC X(01) VALUE SPACE.                                  QMDINGST
038000     05  FILLER PIC X(30) VALUE SPACES.                                 QMDINGST
038100     05  FT-TEXT     PIC X(80).                                         QMDINGST
038200     05  FILLER      PIC X(21) VALUE SPACES.                            QMDINGST
038300TITLE 'INITIALIZATION AND MAIN LINE'.                                   QMDINGST
038400PROCEDURE DIVISION.                                                     QMDINGST
038500 0000-MAINLINE.                                                         QMDINGST
038600    OPEN INPUT OHLCIN.                                                  QMDINGST
038700    OPEN INPUT OHLCMSTR.                                                QMDINGST
038800    OPEN OUTPUT OHLCMNEW.                                               QMDINGST
038900    OPEN OUTPUT QLOGOUT.                                                QMDINGST
039000    OPEN OUTPUT SUMRPT.                                                 QMDINGST
039100    IF UPSI-0 ON                                                        QMDINGST
039200      MOVE 'Y' TO WS-VALIDATE-ONLY-SW                                   QMDINGST
039300    ELSE                                                                QMDINGST
039400      MOVE 'N' TO WS-VALIDATE-ONLY-SW                                   QMDINGST
039500    END-IF.                                                             QMDINGST
039600    MOVE '9999-99-99' TO WS-TSRPT-DATE-LO.                              QMDINGST
039700    MOVE '0000-00-00' TO WS-TSRPT-DATE-HI.                              QMDINGST
039800    PERFORM 1000-INIT-CONSTITUENTS THRU 1000-EXIT.                      QMDINGST
039900    PERFORM 1900-PRIME-MASTER THRU 1900-EXIT.                           QMDINGST
040000    PERFORM 2050-READ-OHLCIN THRU 2050-EXIT.                            QMDINGST
040100    PERFORM 2100-SYMBOL-BREAK UNTIL WS-INPUT-EOF.                       QMDINGST
040200    PERFORM 2900-FLUSH-REST-OF-MASTER THRU 2900-EXIT.                   QMDINGST
040300    PERFORM 9000-PRINT-SUMMARY THRU 9000-EXIT.                          QMDINGST
040400    PERFORM 9100-CALL-TSRPT THRU 9100-EXIT.                             QMDINGST
040500    CLOSE OHLCIN OHLCMSTR OHLCMNEW QLOGOUT SUMRPT.                      QMDINGST
040600    STOP RUN.                                                           QMDINGST
040700*****************************************************************       QMDINGST
040800*  U7 - SEED THE CONSTITUENTS METADATA MASTER.  READ THE         *      QMDINGST
040900*  EXISTING MASTER INTO A SMALL SEEN-TABLE, THEN FOR EACH OF THE *      QMDINGST
041000*  50 REFERENCE CONSTITUENTS NOT ALREADY PRESENT, APPEND A NEW   *      QMDINGST
041100*  RECORD WITH DEFAULT MARKETCAP/WEIGHTAGE AND ACTIVE FLAG Y.    *      QMDINGST
041200*****************************************************************       QMDINGST
041300 1000-INIT-CONSTITUENTS.                                                QMDINGST
041400    MOVE ZERO TO WS-MTCNST-SEEN-CNT.                                    QMDINGST
041500    OPEN INPUT MTCNST.                                                  QMDINGST
041600    PERFORM 1010-READ-MTCNST-ONE THRU 1010-EXIT                         QMDINGST
041700        UNTIL WS-MTCNST-EOF.                                            QMDINGST
041800    CLOSE MTCNST.                                                       QMDINGST
041900    OPEN EXTEND MTCNST.                                                 QMDINGST
042000    MOVE ZERO TO WS-CONST-INDEX.                                        QMDINGST
042100    PERFORM 1020-ADD-CONSTITUENT-ONE VARYING WS-CONST-INDEX             QMDINGST
042200        FROM 1 BY 1 UNTIL WS-CONST-INDEX > 50.                          QMDINGST
042300    CLOSE MTCNST.                                                       QMDINGST
042400 1000-EXIT.                                                             QMDINGST
042500    EXIT.                                                               QMDINGST
042600 1010-READ-MTCNST-ONE.                                                  QMDINGST
042700    READ MTCNST INTO WS-MTCNST-SEEN (WS-MTCNST-SEEN-CNT + 1)            QMDINGST
042800        AT END                                                          QMDINGST
042900          SET WS-MTCNST-EOF TO TRUE                                     QMDINGST
043000          GO TO 1010-EXIT                                               QMDINGST
043100    END-READ.                                                           QMDINGST
043200    ADD 1 TO WS-MTCNST-SEEN-CNT.                                        QMDINGST
043300 1010-EXIT.                                                             QMDINGST
043400    EXIT.                                                               QMDINGST
043500 1020-ADD-CONSTITUENT-ONE.                                              QMDINGST
043600    SET WS-CONST-FN-NTH TO TRUE.                                        QMDINGST
043700    CALL 'QMDCONST' USING WS-CONST-PARMS.                               QMDINGST
043800    MOVE 1 TO WS-SEEN-IX.                                               QMDINGST
043900    SET WS-CONST-NOTFOUND TO TRUE.                                      QMDINGST
044000    PERFORM 1030-SEEN-SCAN-ONE                                          QMDINGST
044100        UNTIL WS-SEEN-IX > WS-MTCNST-SEEN-CNT                           QMDINGST
044200        OR WS-CONST-FOUND.                                              QMDINGST
044300    IF WS-CONST-NOTFOUND                                                QMDINGST
044400      MOVE WS-CONST-SYMBOL  TO CONM-SYMBOL                              QMDINGST
044500      MOVE WS-CONST-COMPANY TO CONM-COMPANY-NAME                        QMDINGST
044600      MOVE WS-CONST-SECTOR  TO CONM-SECTOR                              QMDINGST
044700      MOVE 'LARGE'          TO CONM-MKTCAP-CAT                          QMDINGST
044800      SET CONM-ACTIVE       TO TRUE                                     QMDINGST
044900      MOVE 2.00             TO CONM-WEIGHTAGE                           QMDINGST
045000      WRITE MTCNST-REC FROM CONM-RECORD                                 QMDINGST
045100    END-IF.                                                             QMDINGST
045200 1020-EXIT.                                                             QMDINGST
045300    EXIT.                                                               QMDINGST
045400 1030-SEEN-SCAN-ONE.                                                    QMDINGST
045500    IF WS-MTCNST-SEEN (WS-SEEN-IX) = WS-CONST-SYMBOL                    QMDINGST
045600      SET WS-CONST-FOUND TO TRUE                                        QMDINGST
045700    ELSE                                                                QMDINGST
045800      ADD 1 TO WS-SEEN-IX                                               QMDINGST
045900    END-IF.                                                             QMDINGST
046000 1030-EXIT.                                                             QMDINGST
046100    EXIT.                                                               QMDINGST
046200*****************************************************************       QMDINGST
046300*  PRIME THE SEQUENTIAL-UPDATE READ-AHEAD ON THE OLD OHLCV       *      QMDINGST
046400*  MASTER.  THE MASTER STAYS SORTED (SYMBOL, TIMESTAMP) RUN      *      QMDINGST
046500*  OVER RUN, SO THIS SINGLE CURSOR IS MERGED AGAINST EVERY       *      QMDINGST
046600*  SYMBOL GROUP IN TURN AS THE INPUT PASSES BY.                  *      QMDINGST
046700*****************************************************************       QMDINGST
046800 1900-PRIME-MASTER.                                                     QMDINGST
046900    MOVE 'N' TO WS-MSTR-EOF-SW.                                         QMDINGST
047000    PERFORM 1910-READ-MASTER-ONE THRU 1910-EXIT.                        QMDINGST
047100 1900-EXIT.                                                             QMDINGST
047200    EXIT.                                                               QMDINGST
047300 1910-READ-MASTER-ONE.                                                  QMDINGST
047400    READ OHLCMSTR INTO WS-MSTR-BUFFER                                   QMDINGST
047500        AT END                                                          QMDINGST
047600          SET WS-MSTR-EOF TO TRUE                                       QMDINGST
047700    END-READ.                                                           QMDINGST
047800 1910-EXIT.                                                             QMDINGST
047900    EXIT.                                                               QMDINGST
048000*****************************************************************       QMDINGST
048100*  CONTROL BREAK ON SYMBOL - ONE PASS THROUGH THIS PARAGRAPH     *      QMDINGST
048200*  CONSUMES ONE FULL SYMBOL GROUP FROM OHLCIN.                   *      QMDINGST
048300*****************************************************************       QMDINGST
048400 2100-SYMBOL-BREAK.                                                     QMDINGST
048500    MOVE OHLC-SYMBOL TO WS-CURR-SYMBOL.                                 QMDINGST
048600    MOVE ZERO TO WS-GRP-ROWCNT.                                         QMDINGST
048700    PERFORM 2110-ADD-ROW-TO-GROUP UNTIL WS-INPUT-EOF                    QMDINGST
048800        OR OHLC-SYMBOL NOT = WS-CURR-SYMBOL.                            QMDINGST
048900    PERFORM 2200-VALIDATE-GROUP THRU 2200-EXIT.                         QMDINGST
049000    PERFORM 2510-COPY-EXCEPTIONS THRU 2510-EXIT.                        QMDINGST
049100    IF WS-VALID-IS-INVALID                                              QMDINGST
049200      PERFORM 2300-REJECT-GROUP THRU 2300-EXIT                          QMDINGST
049300    ELSE                                                                QMDINGST
049400      PERFORM 2400-ACCEPT-GROUP THRU 2400-EXIT                          QMDINGST
049500    END-IF.                                                             QMDINGST
049600    PERFORM 2500-ACCUM-TOTALS THRU 2500-EXIT.                           QMDINGST
049700 2100-EXIT.                                                             QMDINGST
049800    EXIT.                                                               QMDINGST
049900 2110-ADD-ROW-TO-GROUP.                                                 QMDINGST
050000    ADD 1 TO WS-GRP-ROWCNT.                                             QMDINGST
050100    MOVE OHLC-TIMESTAMP TO WS-VALID-TIMESTAMP (WS-GRP-ROWCNT).          QMDINGST
050200    MOVE OHLC-OPEN      TO WS-VALID-OPEN      (WS-GRP-ROWCNT).          QMDINGST
050300    MOVE OHLC-HIGH      TO WS-VALID-HIGH      (WS-GRP-ROWCNT).          QMDINGST
050400    MOVE OHLC-LOW       TO WS-VALID-LOW       (WS-GRP-ROWCNT).          QMDINGST
050500    MOVE OHLC-CLOSE     TO WS-VALID-CLOSE     (WS-GRP-ROWCNT).          QMDINGST
050600    MOVE OHLC-VOLUME    TO WS-VALID-VOLUME    (WS-GRP-ROWCNT).          QMDINGST
050700    IF OHLC-TIMESTAMP (1:10) < WS-TSRPT-DATE-LO                         QMDINGST
050800      MOVE OHLC-TIMESTAMP (1:10) TO WS-TSRPT-DATE-LO                    QMDINGST
050900    END-IF.                                                             QMDINGST
051000    IF OHLC-TIMESTAMP (1:10) > WS-TSRPT-DATE-HI                         QMDINGST
051100      MOVE OHLC-TIMESTAMP (1:10) TO WS-TSRPT-DATE-HI                    QMDINGST
051200    END-IF.                                                             QMDINGST
051300    PERFORM 2050-READ-OHLCIN THRU 2050-EXIT.                            QMDINGST
051400 2110-EXIT.                                                             QMDINGST
051500    EXIT.                                                               QMDINGST
051600 2050-READ-OHLCIN.                                                      QMDINGST
051700    READ OHLCIN INTO OHLC-RECORD                                        QMDINGST
051800        AT END                                                          QMDINGST
051900          SET WS-INPUT-EOF TO TRUE                                      QMDINGST
052000    END-READ.                                                           QMDINGST
052100 2050-EXIT.                                                             QMDINGST
052200    EXIT.                                                               QMDINGST
052300*****************************************************************       QMDINGST
052400*  U3.3 - RUN THE VALIDATOR OVER THE GROUP JUST ACCUMULATED.     *      QMDINGST
052500*****************************************************************       QMDINGST
052600 2200-VALIDATE-GROUP.                                                   QMDINGST
052700    MOVE WS-CURR-SYMBOL   TO WS-VALID-SYMBOL.                           QMDINGST
052800    MOVE WS-GRP-ROWCNT    TO WS-VALID-ROW-COUNT.                        QMDINGST
052900    CALL 'QMDVALID' USING WS-VALID-PARMS WS-VALID-GROUP-ROWS            QMDINGST
053000                           WS-VALID-NT-TABLE WS-VALID-GAP-TABLE         QMDINGST
053100                           WS-VALID-MM-TABLE.                           QMDINGST
053200 2200-EXIT.                                                             QMDINGST
053300    EXIT.                                                               QMDINGST
053400*****************************************************************       QMDINGST
053500*  U3.4 - REJECT PATH.  NOT STORED, LOGGED AS AN ERROR.          *      QMDINGST
053600*****************************************************************       QMDINGST
053700 2300-REJECT-GROUP.                                                     QMDINGST
053800    ADD 1 TO WS-ERR-CNT.                                                QMDINGST
053900    IF WS-ERR-CNT NOT > 60                                              QMDINGST
054000      STRING WS-CURR-SYMBOL DELIMITED BY SPACE                          QMDINGST
054100             ' - ' DELIMITED BY SIZE                                    QMDINGST
054200             WS-VALID-ISSUE-TEXT DELIMITED BY '  '                      QMDINGST
054300             INTO WS-ERR-TEXT (WS-ERR-CNT)                              QMDINGST
054400    END-IF.                                                             QMDINGST
054500    PERFORM 2310-LOG-QUALITY THRU 2310-EXIT.                            QMDINGST
054600 2300-EXIT.                                                             QMDINGST
054700    EXIT.                                                               QMDINGST
054800*****************************************************************       QMDINGST
054900*  U3.5/U3.6 - ACCEPT PATH.  ENRICH AND UPSERT UNLESS THE RUN IS *      QMDINGST
055000*  VALIDATE-ONLY.  ANY ISSUE TEXT ON A PASSING GROUP IS LOGGED   *      QMDINGST
055100*  AS A WARNING, NOT AN ERROR.                                   *      QMDINGST
055200*****************************************************************       QMDINGST
055300 2400-ACCEPT-GROUP.                                                     QMDINGST
055400    MOVE 'N' TO WS-RUN-STORED-SET.                                      QMDINGST
055500    IF NOT WS-VALIDATE-ONLY                                             QMDINGST
055600      MOVE ZERO TO WS-UP-IX                                             QMDINGST
055700      PERFORM 2410-UPSERT-ROW VARYING WS-UP-IX FROM 1 BY 1              QMDINGST
055800          UNTIL WS-UP-IX > WS-GRP-ROWCNT                                QMDINGST
055900      MOVE 'Y' TO WS-RUN-STORED-SET                                     QMDINGST
056000    END-IF.                                                             QMDINGST
056100    IF WS-VALID-ISSUE-TEXT NOT = SPACES                                 QMDINGST
056200      ADD 1 TO WS-WARN-CNT                                              QMDINGST
056300      IF WS-WARN-CNT NOT > 60                                           QMDINGST
056400        STRING WS-CURR-SYMBOL DELIMITED BY SPACE                        QMDINGST
056500               ' - ' DELIMITED BY SIZE                                  QMDINGST
056600               WS-VALID-ISSUE-TEXT DELIMITED BY '  '                    QMDINGST
056700               INTO WS-WARN-TEXT (WS-WARN-CNT)                          QMDINGST
056800      END-IF                                                            QMDINGST
056900      PERFORM 2310-LOG-QUALITY THRU 2310-EXIT                           QMDINGST
057000    END-IF.                                                             QMDINGST
057100 2400-EXIT.                                                             QMDINGST
057200    EXIT.                                                               QMDINGST
057300*****************************************************************       QMDINGST
057400*  U4 - DATA QUALITY LOG.  SHARED BY THE REJECT AND WARN PATHS.  *      QMDINGST
057500*****************************************************************       QMDINGST
057600 2310-LOG-QUALITY.                                                      QMDINGST
057700    MOVE WS-CURR-SYMBOL         TO QLOG-SYMBOL.                         QMDINGST
057800    MOVE WS-VALID-OVERALL-SCORE TO QLOG-QUALITY-SCORE.                  QMDINGST
057900    MOVE WS-VALID-ISSUE-TEXT    TO QLOG-ISSUES-FOUND.                   QMDINGST
058000    EVALUATE TRUE                                                       QMDINGST
058100      WHEN WS-VALID-OVERALL-SCORE > 0.8                                 QMDINGST
058200        SET QLOG-SEV-OK TO TRUE                                         QMDINGST
058300      WHEN WS-VALID-OVERALL-SCORE > 0.5                                 QMDINGST
058400        SET QLOG-SEV-WARN TO TRUE                                       QMDINGST
058500      WHEN OTHER                                                        QMDINGST
058600        SET QLOG-SEV-CRIT TO TRUE                                       QMDINGST
058700    END-EVALUATE.                                                       QMDINGST
058800    WRITE QLOGOUT-REC FROM QLOG-RECORD.                                 QMDINGST
058900 2310-EXIT.                                                             QMDINGST
059000    EXIT.                                                               QMDINGST
059100*****************************************************************       QMDINGST
059200*  U3.5 - MERGE ONE ENRICHED CANDIDATE ROW INTO THE MASTER.      *      QMDINGST
059300*  FLUSH MASTER ROWS THAT SORT AHEAD OF THIS ROW UNCHANGED, THEN *      QMDINGST
059400*  EITHER REPLACE AN EXISTING (SYMBOL,TIMESTAMP) OR INSERT NEW.  *      QMDINGST
059500*****************************************************************       QMDINGST
059600 2410-UPSERT-ROW.                                                       QMDINGST
059700    PERFORM 2420-FLUSH-MASTER-AHEAD THRU 2420-EXIT                      QMDINGST
059800        UNTIL WS-MSTR-EOF                                               QMDINGST
059900        OR WS-MSTR-SYMBOL > WS-CURR-SYMBOL                              QMDINGST
060000        OR (WS-MSTR-SYMBOL = WS-CURR-SYMBOL                             QMDINGST
060100            AND WS-MSTR-TIMESTAMP >=                                    QMDINGST
060200                WS-VALID-TIMESTAMP (WS-UP-IX)).                         QMDINGST
060300    MOVE WS-VALID-TIMESTAMP (WS-UP-IX) TO WS-OUT-TIMESTAMP.             QMDINGST
060400    MOVE WS-CURR-SYMBOL                TO WS-OUT-SYMBOL.                QMDINGST
060500    MOVE WS-VALID-OPEN      (WS-UP-IX) TO WS-OUT-OPEN.                  QMDINGST
060600    MOVE WS-VALID-HIGH      (WS-UP-IX) TO WS-OUT-HIGH.                  QMDINGST
060700    MOVE WS-VALID-LOW       (WS-UP-IX) TO WS-OUT-LOW.                   QMDINGST
060800    MOVE WS-VALID-CLOSE     (WS-UP-IX) TO WS-OUT-CLOSE.                 QMDINGST
060900    MOVE WS-VALID-VOLUME    (WS-UP-IX) TO WS-OUT-VOLUME.                QMDINGST
061000    MOVE 'ZERODHA-KITE'                TO WS-OUT-DATA-SOURCE.           QMDINGST
061100    MOVE WS-VALID-OVERALL-SCORE        TO WS-OUT-QLTY-SCORE.            QMDINGST
061200    SET WS-CONST-FN-LOOKUP TO TRUE.                                     QMDINGST
061300    MOVE WS-CURR-SYMBOL TO WS-CONST-SYMBOL.                             QMDINGST
061400    CALL 'QMDCONST' USING WS-CONST-PARMS.                               QMDINGST
061500    MOVE WS-CONST-SECTOR TO WS-OUT-SECTOR.                              QMDINGST
061600    WRITE OHLCMNEW-REC FROM WS-OUT-RECORD.                              QMDINGST
061700    IF NOT WS-MSTR-EOF                                                  QMDINGST
061800       AND WS-MSTR-SYMBOL = WS-CURR-SYMBOL                              QMDINGST
061900       AND WS-MSTR-TIMESTAMP = WS-VALID-TIMESTAMP (WS-UP-IX)            QMDINGST
062000      PERFORM 1910-READ-MASTER-ONE THRU 1910-EXIT                       QMDINGST
062100    END-IF.                                                             QMDINGST
062200 2410-EXIT.                                                             QMDINGST
062300    EXIT.                                                               QMDINGST
062400 2420-FLUSH-MASTER-AHEAD.                                               QMDINGST
062500    WRITE OHLCMNEW-REC FROM WS-MSTR-BUFFER.                             QMDINGST
062600    PERFORM 1910-READ-MASTER-ONE THRU 1910-EXIT.                        QMDINGST
062700 2420-EXIT.                                                             QMDINGST
062800    EXIT.                                                               QMDINGST
062900*****************************************************************       QMDINGST
063000*  AFTER THE LAST INPUT SYMBOL, COPY THROUGH WHATEVER IS LEFT    *      QMDINGST
063100*  OF THE OLD MASTER UNTOUCHED.                                  *      QMDINGST
063200*****************************************************************       QMDINGST
063300 2900-FLUSH-REST-OF-MASTER.                                             QMDINGST
063400    PERFORM 2420-FLUSH-MASTER-AHEAD THRU 2420-EXIT                      QMDINGST
063500        UNTIL WS-MSTR-EOF.                                              QMDINGST
063600 2900-EXIT.                                                             QMDINGST
063700    EXIT.                                                               QMDINGST
063800*****************************************************************       QMDINGST
063900*  U3.7 - ACCUMULATE RUN AGGREGATES AND THE PER-SYMBOL DETAIL    *      QMDINGST
064000*  LINE.                                                         *      QMDINGST
064100*****************************************************************       QMDINGST
064200 2500-ACCUM-TOTALS.                                                     QMDINGST
064300    ADD 1 TO WS-TOT-SYMBOLS.                                            QMDINGST
064400    ADD WS-VALID-OVERALL-SCORE TO WS-SUM-SCORE.                         QMDINGST
064500    IF WS-VALID-IS-VALID                                                QMDINGST
064600      ADD WS-GRP-ROWCNT TO WS-TOT-ROWS                                  QMDINGST
064700      COMPUTE WS-SUM-WEIGHTED = WS-SUM-WEIGHTED                         QMDINGST
064800            + (WS-VALID-OVERALL-SCORE * WS-GRP-ROWCNT)                  QMDINGST
064900    END-IF.                                                             QMDINGST
065000    IF WS-RUN-CNT < 60                                                  QMDINGST
065100      ADD 1 TO WS-RUN-CNT                                               QMDINGST
065200      MOVE WS-CURR-SYMBOL        TO WS-RUN-SYMBOL (WS-RUN-CNT)          QMDINGST
065300      MOVE WS-GRP-ROWCNT         TO WS-RUN-ROWS   (WS-RUN-CNT)          QMDINGST
065400      MOVE WS-VALID-VALID-FLAG   TO WS-RUN-VALID-FLAG (WS-RUN-CNT)      QMDINGST
065500      MOVE WS-RUN-STORED-SET     TO                                     QMDINGST
065600                     WS-RUN-STORED-FLAG (WS-RUN-CNT)                    QMDINGST
065700      MOVE WS-VALID-OVERALL-SCORE TO WS-RUN-SCORE (WS-RUN-CNT)          QMDINGST
065800    END-IF.                                                             QMDINGST
065900 2500-EXIT.                                                             QMDINGST
066000    EXIT.                                                               QMDINGST
066100*****************************************************************       QMDINGST
066200*  COPY THIS GROUP'S EXCEPTION-DETAIL ENTRIES INTO THE RUN-WIDE  *      QMDINGST
066300*  TABLES BEFORE THE NEXT CALL TO QMDVALID OVERWRITES THEM.      *      QMDINGST
066400*****************************************************************       QMDINGST
066500 2510-COPY-EXCEPTIONS.                                                  QMDINGST
066600    MOVE ZERO TO WS-CPX.                                                QMDINGST
066700    PERFORM 2511-COPY-NT-ONE VARYING WS-CPX FROM 1 BY 1                 QMDINGST
066800        UNTIL WS-CPX > WS-VALID-NT-COUNT.                               QMDINGST
066900    MOVE ZERO TO WS-CPX.                                                QMDINGST
067000    PERFORM 2512-COPY-GAP-ONE VARYING WS-CPX FROM 1 BY 1                QMDINGST
067100        UNTIL WS-CPX > WS-VALID-GAP-COUNT.                              QMDINGST
067200    MOVE ZERO TO WS-CPX.                                                QMDINGST
067300    PERFORM 2513-COPY-MM-ONE VARYING WS-CPX FROM 1 BY 1                 QMDINGST
067400        UNTIL WS-CPX > WS-VALID-MM-COUNT.                               QMDINGST
067500 2510-EXIT.                                                             QMDINGST
067600    EXIT.                                                               QMDINGST
067700 2511-COPY-NT-ONE.                                                      QMDINGST
067800    IF WS-RUN-NT-TOTAL < 2000                                           QMDINGST
067900      ADD 1 TO WS-RUN-NT-TOTAL                                          QMDINGST
068000      MOVE WS-VALID-NT-SYMBOL    (WS-CPX) TO                            QMDINGST
068100                 WS-RUN-NT-SYMBOL    (WS-RUN-NT-TOTAL)                  QMDINGST
068200      MOVE WS-VALID-NT-TIMESTAMP (WS-CPX) TO                            QMDINGST
068300                 WS-RUN-NT-TIMESTAMP (WS-RUN-NT-TOTAL)                  QMDINGST
068400      MOVE WS-VALID-NT-REASON    (WS-CPX) TO                            QMDINGST
068500                 WS-RUN-NT-REASON    (WS-RUN-NT-TOTAL)                  QMDINGST
068600      MOVE WS-VALID-NT-DAYNAME   (WS-CPX) TO                            QMDINGST
068700                 WS-RUN-NT-DAYNAME   (WS-RUN-NT-TOTAL)                  QMDINGST
068800      MOVE WS-VALID-NT-HOLIDAY   (WS-CPX) TO                            QMDINGST
068900                 WS-RUN-NT-HOLIDAY   (WS-RUN-NT-TOTAL)                  QMDINGST
069000      MOVE WS-VALID-NT-OPEN      (WS-CPX) TO                            QMDINGST
069100                 WS-RUN-NT-OPEN      (WS-RUN-NT-TOTAL)                  QMDINGST
069200      MOVE WS-VALID-NT-HIGH      (WS-CPX) TO                            QMDINGST
069300                 WS-RUN-NT-HIGH      (WS-RUN-NT-TOTAL)                  QMDINGST
069400      MOVE WS-VALID-NT-LOW       (WS-CPX) TO                            QMDINGST
069500                 WS-RUN-NT-LOW       (WS-RUN-NT-TOTAL)                  QMDINGST
069600      MOVE WS-VALID-NT-CLOSE     (WS-CPX) TO                            QMDINGST
069700                 WS-RUN-NT-CLOSE     (WS-RUN-NT-TOTAL)                  QMDINGST
069800      MOVE WS-VALID-NT-VOLUME    (WS-CPX) TO                            QMDINGST
069900                 WS-RUN-NT-VOLUME    (WS-RUN-NT-TOTAL)                  QMDINGST
070000    END-IF.                                                             QMDINGST
070100 2511-EXIT.                                                             QMDINGST
070200    EXIT.                                                               QMDINGST
070300 2512-COPY-GAP-ONE.                                                     QMDINGST
070400    IF WS-RUN-GAP-TOTAL < 1000                                          QMDINGST
070500      ADD 1 TO WS-RUN-GAP-TOTAL                                         QMDINGST
070600      MOVE WS-VALID-GAP-SYMBOL   (WS-CPX) TO                            QMDINGST
070700                 WS-RUN-GAP-SYMBOL   (WS-RUN-GAP-TOTAL)                 QMDINGST
070800      MOVE WS-VALID-GAP-START    (WS-CPX) TO                            QMDINGST
070900                 WS-RUN-GAP-START    (WS-RUN-GAP-TOTAL)                 QMDINGST
071000      MOVE WS-VALID-GAP-END      (WS-CPX) TO                            QMDINGST
071100                 WS-RUN-GAP-END      (WS-RUN-GAP-TOTAL)                 QMDINGST
071200      MOVE WS-VALID-GAP-DURMIN   (WS-CPX) TO                            QMDINGST
071300                 WS-RUN-GAP-DURMIN   (WS-RUN-GAP-TOTAL)                 QMDINGST
071400      MOVE WS-VALID-GAP-MISSING  (WS-CPX) TO                            QMDINGST
071500                 WS-RUN-GAP-MISSING  (WS-RUN-GAP-TOTAL)                 QMDINGST
071600      MOVE WS-VALID-GAP-EXPECTED (WS-CPX) TO                            QMDINGST
071700                 WS-RUN-GAP-EXPECTED (WS-RUN-GAP-TOTAL)                 QMDINGST
071800    END-IF.                                                             QMDINGST
071900 2512-EXIT.                                                             QMDINGST
072000    EXIT.                                                               QMDINGST
072100 2513-COPY-MM-ONE.                                                      QMDINGST
072200    IF WS-RUN-MM-TOTAL < 2000                                           QMDINGST
072300      ADD 1 TO WS-RUN-MM-TOTAL                                          QMDINGST
072400      MOVE WS-VALID-MM-SYMBOL    (WS-CPX) TO                            QMDINGST
072500                 WS-RUN-MM-SYMBOL    (WS-RUN-MM-TOTAL)                  QMDINGST
072600      MOVE WS-VALID-MM-TIMESTAMP (WS-CPX) TO                            QMDINGST
072700                 WS-RUN-MM-TIMESTAMP (WS-RUN-MM-TOTAL)                  QMDINGST
072800      MOVE WS-VALID-MM-PREV      (WS-CPX) TO                            QMDINGST
072900                 WS-RUN-MM-PREV      (WS-RUN-MM-TOTAL)                  QMDINGST
073000      MOVE WS-VALID-MM-NEXT      (WS-CPX) TO                            QMDINGST
073100                 WS-RUN-MM-NEXT      (WS-RUN-MM-TOTAL)                  QMDINGST
073200      MOVE WS-VALID-MM-DURMIN    (WS-CPX) TO                            QMDINGST
073300                 WS-RUN-MM-DURMIN    (WS-RUN-MM-TOTAL)                  QMDINGST
073400    END-IF.                                                             QMDINGST
073500 2513-EXIT.                                                             QMDINGST
073600    EXIT.                                                               QMDINGST
073700*****************************************************************       QMDINGST
073800*  U3.8 - PRINT THE RUN SUMMARY.  HEADING, ONE DETAIL LINE PER   *      QMDINGST
073900*  SYMBOL, THEN A FOOTER WITH THE AGGREGATES AND THE ERROR/      *      QMDINGST
074000*  WARNING TEXTS.                                                *      QMDINGST
074100*****************************************************************       QMDINGST
074200 9000-PRINT-SUMMARY.                                                    QMDINGST
074300    WRITE SUMRPT-REC FROM WS-SUM-HEAD1                                  QMDINGST
074400        AFTER ADVANCING TOP-OF-FORM.                                    QMDINGST
074500    WRITE SUMRPT-REC FROM WS-SUM-HEAD2 AFTER ADVANCING 1 LINE.          QMDINGST
074600    WRITE SUMRPT-REC FROM WS-SUM-HEAD3 AFTER ADVANCING 2 LINES.         QMDINGST
074700    MOVE ZERO TO WS-RUN-IX.                                             QMDINGST
074800    PERFORM 9010-PRINT-DETAIL-ONE VARYING WS-RUN-IX FROM 1 BY 1         QMDINGST
074900        UNTIL WS-RUN-IX > WS-RUN-CNT.                                   QMDINGST
075000    IF WS-TOT-SYMBOLS > ZERO                                            QMDINGST
075100      COMPUTE WS-AVG-SIMPLE ROUNDED =                                   QMDINGST
075200          WS-SUM-SCORE / WS-TOT-SYMBOLS                                 QMDINGST
075300    END-IF.                                                             QMDINGST
075400    IF WS-TOT-ROWS > ZERO                                               QMDINGST
075500      COMPUTE WS-AVG-WEIGHTED ROUNDED =                                 QMDINGST
075600          WS-SUM-WEIGHTED / WS-TOT-ROWS                                 QMDINGST
075700    END-IF.                                                             QMDINGST
075800    MOVE SPACES TO FT-TEXT.                                             QMDINGST
075900    MOVE WS-TOT-SYMBOLS TO WS-EDIT-NUM.                                 QMDINGST
076000    STRING 'SYMBOLS PROCESSED: ' DELIMITED BY SIZE                      QMDINGST
076100           WS-EDIT-NUM          DELIMITED BY SIZE                       QMDINGST
076200           INTO FT-TEXT.                                                QMDINGST
076300    WRITE SUMRPT-REC FROM WS-SUM-FOOT AFTER ADVANCING 2 LINES.          QMDINGST
076400    MOVE SPACES TO FT-TEXT.                                             QMDINGST
076500    STRING 'TOTAL ROWS STORED/VALIDATED: ' DELIMITED BY SIZE            QMDINGST
076600           WS-TOT-ROWS                    DELIMITED BY SIZE             QMDINGST
076700           INTO FT-TEXT.                                                QMDINGST
076800    WRITE SUMRPT-REC FROM WS-SUM-FOOT AFTER ADVANCING 1 LINE.           QMDINGST
076900    MOVE WS-AVG-SIMPLE TO WS-AVG-SIMPLE-ED.                             QMDINGST
077000    MOVE SPACES TO FT-TEXT.                                             QMDINGST
077100    STRING 'SIMPLE AVERAGE SCORE: ' DELIMITED BY SIZE                   QMDINGST
077200           WS-AVG-SIMPLE-ED        DELIMITED BY SIZE                    QMDINGST
077300           INTO FT-TEXT.                                                QMDINGST
077400    WRITE SUMRPT-REC FROM WS-SUM-FOOT AFTER ADVANCING 1 LINE.           QMDINGST
077500    MOVE WS-AVG-WEIGHTED TO WS-AVG-WEIGHTED-ED.                         QMDINGST
077600    MOVE SPACES TO FT-TEXT.                                             QMDINGST
077700    STRING 'WEIGHTED AVERAGE SCORE: ' DELIMITED BY SIZE                 QMDINGST
077800           WS-AVG-WEIGHTED-ED       DELIMITED BY SIZE                   QMDINGST
077900           INTO FT-TEXT.                                                QMDINGST
078000    WRITE SUMRPT-REC FROM WS-SUM-FOOT AFTER ADVANCING 1 LINE.           QMDINGST
078100    MOVE SPACES TO FT-TEXT.                                             QMDINGST
078200    MOVE WS-ERR-CNT TO WS-EDIT-NUM.                                     QMDINGST
078300    STRING 'VALIDATION ERRORS: ' DELIMITED BY SIZE                      QMDINGST
078400           WS-EDIT-NUM          DELIMITED BY SIZE                       QMDINGST
078500           INTO FT-TEXT.                                                QMDINGST
078600    WRITE SUMRPT-REC FROM WS-SUM-FOOT AFTER ADVANCING 1 LINE.           QMDINGST
078700    MOVE SPACES TO FT-TEXT.                                             QMDINGST
078800    MOVE WS-WARN-CNT TO WS-EDIT-NUM.                                    QMDINGST
078900    STRING 'VALIDATION WARNINGS: ' DELIMITED BY SIZE                    QMDINGST
079000           WS-EDIT-NUM            DELIMITED BY SIZE                     QMDINGST
079100           INTO FT-TEXT.                                                QMDINGST
079200    WRITE SUMRPT-REC FROM WS-SUM-FOOT AFTER ADVANCING 2 LINES.          QMDINGST
079300    MOVE ZERO TO WS-RUN-IX.                                             QMDINGST
079400    PERFORM 9020-PRINT-ERROR-ONE VARYING WS-RUN-IX FROM 1 BY 1          QMDINGST
079500        UNTIL WS-RUN-IX > WS-ERR-CNT.                                   QMDINGST
079600    MOVE ZERO TO WS-RUN-IX.                                             QMDINGST
079700    PERFORM 9030-PRINT-WARNING-ONE VARYING WS-RUN-IX FROM 1 BY 1        QMDINGST
079800        UNTIL WS-RUN-IX > WS-WARN-CNT.                                  QMDINGST
079900 9000-EXIT.                                                             QMDINGST
080000    EXIT.                                                               QMDINGST
080100 9010-PRINT-DETAIL-ONE.                                                 QMDINGST
080200    MOVE WS-RUN-SYMBOL (WS-RUN-IX) TO SD-SYMBOL.                        QMDINGST
080300    MOVE WS-RUN-ROWS   (WS-RUN-IX) TO SD-ROWS.                          QMDINGST
080400    IF WS-RUN-VALID-FLAG (WS-RUN-IX) = 'Y'                              QMDINGST
080500      MOVE 'YES'  TO SD-VALID                                           QMDINGST
080600    ELSE                                                                QMDINGST
080700      MOVE 'NO'   TO SD-VALID                                           QMDINGST
080800    END-IF.                                                             QMDINGST
080900    IF WS-RUN-STORED-FLAG (WS-RUN-IX) = 'Y'                             QMDINGST
081000      MOVE 'YES'  TO SD-STORED                                          QMDINGST
081100    ELSE                                                                QMDINGST
081200      MOVE 'NO'   TO SD-STORED                                          QMDINGST
081300    END-IF.                                                             QMDINGST
081400    MOVE WS-RUN-SCORE (WS-RUN-IX) TO SD-SCORE.                          QMDINGST
081500    WRITE SUMRPT-REC FROM WS-SUM-DETAIL AFTER ADVANCING 1 LINE.         QMDINGST
081600 9010-EXIT.                                                             QMDINGST
081700    EXIT.                                                               QMDINGST
081800 9020-PRINT-ERROR-ONE.                                                  QMDINGST
081900    MOVE SPACES TO WS-SUM-FOOT.                                         QMDINGST
082000    MOVE WS-ERR-TEXT (WS-RUN-IX) TO FT-TEXT.                            QMDINGST
082100    WRITE SUMRPT-REC FROM WS-SUM-FOOT AFTER ADVANCING 1 LINE.           QMDINGST
082200 9020-EXIT.                                                             QMDINGST
082300    EXIT.                                                               QMDINGST
082400 9030-PRINT-WARNING-ONE.                                                QMDINGST
082500    MOVE SPACES TO WS-SUM-FOOT.                                         QMDINGST
082600    MOVE WS-WARN-TEXT (WS-RUN-IX) TO FT-TEXT.                           QMDINGST
082700    WRITE SUMRPT-REC FROM WS-SUM-FOOT AFTER ADVANCING 1 LINE.           QMDINGST
082800 9030-EXIT.                                                             QMDINGST
082900    EXIT.                                                               QMDINGST
083000*****************************************************************       QMDINGST
083100*  U6 - IF ANY TIMESTAMP EXCEPTIONS WERE COLLECTED OVER THE      *      QMDINGST
083200*  WHOLE RUN, HAND THE THREE DETAIL TABLES AND THE OBSERVED      *      QMDINGST
083300*  DATE RANGE TO QMDTSRPT FOR THE EXCEPTION REPORT.              *      QMDINGST
083400*****************************************************************       QMDINGST
083500 9100-CALL-TSRPT.                                                       QMDINGST
083600    MOVE WS-RUN-NT-TOTAL  TO WS-TSRPT-NT-COUNT.                         QMDINGST
083700    MOVE WS-RUN-GAP-TOTAL TO WS-TSRPT-GAP-COUNT.                        QMDINGST
083800    MOVE WS-RUN-MM-TOTAL  TO WS-TSRPT-MM-COUNT.                         QMDINGST
083900    IF WS-TSRPT-NT-COUNT > ZERO                                         QMDINGST
084000       OR WS-TSRPT-GAP-COUNT > ZERO                                     QMDINGST
084100       OR WS-TSRPT-MM-COUNT > ZERO                                      QMDINGST
084200      CALL 'QMDTSRPT' USING WS-TSRPT-PARMS WS-RUN-NT-TABLE              QMDINGST
084300                             WS-RUN-GAP-TABLE WS-RUN-MM-TABLE           QMDINGST
084400    END-IF.                                                             QMDINGST
084500 9100-EXIT.                                                             QMDINGST
084600    EXIT.                                                               QMDINGST
